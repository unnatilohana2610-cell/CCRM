000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCRMSTU0.
000120 AUTHOR.        R-HALVORSEN.
000130 INSTALLATION.  REGISTRAR DATA PROCESSING.
000140 DATE-WRITTEN.  11/02/1988.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - REGISTRAR BATCH SUBSYSTEM.
000170*    REGISTRAR DATA PROCESSING
000180*    ANALYST          :R-HALVORSEN
000190*    PROGRAMMER(A)    :R-HALVORSEN
000200*    PURPOSE          :EDIT AND LOAD STUDENT MASTER EXTRACT
000210*                       FROM THE NIGHTLY STUDENT FEED FILE
000220*
000230*    THIS IS STEP 1 OF THE REGISTRAR NIGHT RUN.  IT READS THE
000240*    RAW STUDENT FEED FROM THE ADMISSIONS/RECORDS SYSTEM ONE
000250*    LINE AT A TIME, RUNS THE SAME FIELD EDITS THE OLD ON-LINE
000260*    SCREEN USED TO RUN, AND WRITES A CLEAN STUDENT EXTRACT
000270*    FOR THE DOWNSTREAM STEPS (CCRMENR0 AND CCRMRPT0) TO READ.
000280*    NO STUDENT RECORD THAT FAILS AN EDIT IS EVER LOADED - IT
000290*    IS SIMPLY COUNTED AS REJECTED AND SKIPPED.  THIS PROGRAM
000300*    NEVER ABENDS ON BAD DATA; A DIRTY FEED IS AN OPERATIONS
000310*    PROBLEM TO BE WORKED THE NEXT DAY, NOT A REASON TO STOP
000320*    THE WHOLE NIGHT RUN.
000330*
000340*    VRS         DATE           DESCRIPTION
000350*    1.0      11/02/1988        INITIAL LOAD OF STUDENT
000360*                               FEED EDIT/EXTRACT PROGRAM
000370*    1.1      04/19/1989 RH     ADD EMAIL FORMAT EDIT PER
000380*                               REGISTRAR REQUEST NO. 88-114
000390*    1.2      09/06/1991 RH     WIDEN STU-FULL-NAME TO 40 CHARS,
000400*                               OLD 30-CHAR FIELD TOO SHORT FOR
000410*                               HYPHENATED SURNAMES - TKT 91-233
000420*    1.3      02/14/1994 LMK    NAME-LENGTH EDIT REJECTS BLANK
000430*                               NAME AFTER TRIM - TKT 94-041
000440*    1.4      08/22/1996 LMK    STUDENT ID EDIT NOW REQUIRES
000450*                               EXACTLY 8 NUMERIC DIGITS - THE
000460*                               OLD 6-DIGIT ID SCHEME RAN OUT
000470*                               OF NUMBERS - TKT 96-302
000480*    1.5      11/03/1998 DP     Y2K REMEDIATION - ENROLL DATE
000490*                               NOW CARRIED CCYY-MM-DD ON THE
000500*                               FEED, NO CENTURY WINDOWING
000510*                               NEEDED - TKT 98-777
000520*    1.6      06/09/2001 DP     REJECTED-RECORD COUNT NOW BROKEN
000530*                               OUT ON THE RUN CONTROL DISPLAY
000540*                               FOR OPERATIONS - TKT 01-118
000550*    1.7      03/30/2004 SB     RUN CONTROL TOTALS NOW ALSO
000560*                               PUNCHED TO STUCTL FOR CCRMRPT0
000570*                               TO PRINT ON THE REGISTER -
000580*                               TKT 04-055
000590*
000600*    A NOTE FOR WHOEVER PICKS THIS UP NEXT - THE FEED IS
000610*    SORTED BY THE UPSTREAM EXTRACT JOB BEFORE IT GETS TO US,
000620*    BUT WE DO NOT DEPEND ON THAT ORDER FOR ANYTHING.  IF THE
000630*    UPSTREAM JOB EVER STOPS SORTING THE FEED THIS PROGRAM
000640*    WILL STILL RUN CORRECTLY - IT JUST APPENDS TO THE TABLE
000650*    IN WHATEVER ORDER THE RECORDS ARRIVE.
000660 
000670 ENVIRONMENT DIVISION.
000680*    CONFIGURATION SECTION HOLDS THE PRINTER CONTROL AND THE
000690*    EMAIL-LOCAL-PART CLASS TEST USED DOWN IN 0310-CHECK-EMAIL.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730*    EMAIL-LOCAL-CLASS IS THE SET OF CHARACTERS THE OLD ON-LINE
000740*    SCREEN ALLOWED BEFORE THE '@' SIGN - LETTERS, DIGITS, AND
000750*    A SMALL SET OF PUNCTUATION.  ANYTHING OUTSIDE THIS CLASS
000760*    IN THE LOCAL PART FAILS THE EMAIL EDIT.
000770     CLASS EMAIL-LOCAL-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000780                                 "abcdefghijklmnopqrstuvwxyz"
000790                                 "0123456789+_.-".
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*    STUFEED IS THE RAW COMMA-DELIMITED FEED FROM THE UPSTREAM
000830*    ADMISSIONS/RECORDS EXTRACT JOB.  ONE HEADER LINE, THEN
000840*    ONE DETAIL LINE PER STUDENT.
000850     SELECT STU-IN-FILE  ASSIGN TO STUFEED
000860                 ORGANIZATION LINE SEQUENTIAL
000870                 FILE STATUS STATUS-STU-IN.
000880 
000890*    STUOUT IS OUR CLEAN EXTRACT - THE ONLY STUDENT FILE THE
000900*    OTHER TWO NIGHT-RUN PROGRAMS ARE ALLOWED TO TRUST.
000910     SELECT STU-OUT-FILE ASSIGN TO STUOUT
000920                 ORGANIZATION LINE SEQUENTIAL
000930                 FILE STATUS STATUS-STU-OUT.
000940 
000950*    RUN-CONTROL TOTALS PUNCH - READ BACK BY THE PRINTED
000960*    REPORT STEP SO THE REGISTER DOES NOT DEPEND ON THE
000970*    JOB LOG FOR ITS READ/LOADED/REJECTED COUNTS - TKT 03-088.
000980*    CCRMRPT0 RUNS AS A SEPARATE JOB STEP WITH NO ACCESS TO
000990*    OUR WORKING-STORAGE COUNTERS, SO WE HAND THEM OFF THE
001000*    ONLY WAY TWO SEPARATE STEPS CAN TALK - THROUGH A FILE.
001010     SELECT STU-CTL-FILE ASSIGN TO STUCTL
001020                 ORGANIZATION LINE SEQUENTIAL
001030                 FILE STATUS STATUS-STU-CTL.
001040 
001050 DATA DIVISION.
001060 FILE SECTION.
001070*    INBOUND FEED RECORD - CARRIED AS ONE FLAT TEXT LINE AND
001080*    UNSTRUNG BELOW IN 0250-PARSE-STU-LINE.  133 BYTES MATCHES
001090*    THE WIDEST DETAIL LINE THE UPSTREAM EXTRACT CAN PRODUCE.
001100 FD  STU-IN-FILE
001110     LABEL RECORD STANDARD.
001120 01  REG-STU-IN                 PIC X(133).
001130 
001140*    OUTBOUND CLEAN EXTRACT RECORD - SAME WIDTH AS THE INPUT
001150*    SO WE NEVER HAVE TO WORRY ABOUT A FIELD OVERFLOWING ON
001160*    THE WAY BACK OUT.
001170 FD  STU-OUT-FILE
001180     LABEL RECORD STANDARD.
001190 01  REG-STU-OUT                PIC X(133).
001200 
001210*    ONE-LINE RUN-CONTROL PUNCH, SEE WS-CTL-LINE BELOW FOR
001220*    THE LAYOUT OF WHAT GOES IN IT.
001230 FD  STU-CTL-FILE
001240     LABEL RECORD STANDARD.
001250 01  REG-STU-CTL                PIC X(30).
001260 
001270 WORKING-STORAGE SECTION.
001280 01  STATUS-STU-IN           PIC X(02) VALUE SPACES.
001290 01  STATUS-STU-OUT          PIC X(02) VALUE SPACES.
001300 01  STATUS-STU-CTL          PIC X(02) VALUE SPACES.
001310 
001320*    THE THREE COUNTS CCRMRPT0 NEEDS FOR ITS RUN-CONTROL
001330*    SECTION OF THE PRINTED REGISTER, PUNCHED AS ONE COMMA-
001340*    DELIMITED LINE JUST BEFORE WE CLOSE UP - TKT 04-055.
001350 01  WS-CTL-LINE.
001360     05  WS-CTL-READ             PIC 9(05).
001370     05  FILLER                  PIC X(01) VALUE ','.
001380     05  WS-CTL-LOADED           PIC 9(05).
001390     05  FILLER                  PIC X(01) VALUE ','.
001400     05  WS-CTL-REJECTED         PIC 9(05).
001410     05  FILLER                  PIC X(11) VALUE SPACES.
001420 
001430*    STUDENT MASTER RECORD - MIRRORS THE FEED FILE FIELD
001440*    ORDER EXACTLY SO THE EXTRACT CAN BE MOVED BACK OUT
001450*    FIELD-FOR-FIELD.  STU-GPA IS CARRIED HERE FOR USE BY
001460*    CCRMRPT0 BUT IS NEVER PUNCHED TO STUOUT - GPA IS A
001470*    COMPUTED VALUE, NOT PART OF THE FEED LAYOUT.  THIS
001480*    PROGRAM ALWAYS ZEROES STU-GPA WHEN IT BUILDS THE IN-
001490*    MEMORY TABLE ENTRY - THE ACTUAL GPA MATH LIVES DOWN IN
001500*    CCRMRPT0, WHICH IS THE ONLY PROGRAM THAT SEES ALL OF A
001510*    STUDENT'S ENROLLMENT HISTORY AT ONCE.
001520 01  REG-STUDENT.
001530     05  STU-ID                  PIC X(08).
001540     05  STU-REG-NO              PIC X(12).
001550     05  STU-FULL-NAME           PIC X(40).
001560     05  STU-EMAIL               PIC X(40).
001570     05  STU-ENROLL-DATE         PIC X(10).
001580     05  STU-ACTIVE              PIC X(01).
001590         88  STU-IS-ACTIVE       VALUE 'Y'.
001600         88  STU-IS-INACTIVE     VALUE 'N'.
001610     05  STU-GPA                 PIC 9(01)V9(02).
001620     05  FILLER                  PIC X(20).
001630 
001640*    STUDENT ENROLL-DATE BROKEN OUT FOR THE Y/M/D EDIT.  WE
001650*    ONLY EVER LOOK AT THIS TO CONFIRM THE FIELD IS SHAPED
001660*    LIKE A DATE - THE FEED ITSELF IS THE SYSTEM OF RECORD
001670*    FOR WHEN A STUDENT ENROLLED, SO WE DO NOT RECOMPUTE IT.
001680 01  STU-ENROLL-DATE-R REDEFINES STU-ENROLL-DATE.
001690     05  STU-ENR-YYYY            PIC 9(04).
001700     05  FILLER                  PIC X(01).
001710     05  STU-ENR-MM              PIC 9(02).
001720     05  FILLER                  PIC X(01).
001730     05  STU-ENR-DD              PIC 9(02).
001740 
001750*    NUMERIC-TEST VIEW OF THE ID FIELD, USED ONLY TO PROVE
001760*    ALL 8 POSITIONS ARE DIGITS BEFORE THE FIELD IS TRUSTED.
001770*    A STU-ID THAT COMES IN WITH LETTERS OR SPACES FAILS THE
001780*    NUMERIC TEST AND THE WHOLE RECORD IS REJECTED - TKT
001790*    96-302 MADE THIS AN EXACTLY-8-DIGIT RULE.
001800 01  STU-ID-NUM REDEFINES STU-ID PIC 9(08).
001810 
001820*    IN-MEMORY STUDENT TABLE - HOLDS EVERY LOADED STUDENT FOR
001830*    THE LIFE OF THIS RUN.  NOTHING DOWNSTREAM IN THIS PROGRAM
001840*    ACTUALLY RE-READS THE TABLE (CCRMRPT0 BUILDS ITS OWN
001850*    COPY FROM STUOUT), BUT WE KEEP IT HERE BECAUSE THE SHOP
001860*    STANDARD IS TO HOLD A WORKING COPY OF WHATEVER MASTER
001870*    THE PROGRAM OWNS FOR THE DURATION OF THE RUN.
001880 01  WS-STUDENT-TABLE.
001890     05  WS-STU-COUNT            PIC 9(05) COMP VALUE ZERO.
001900     05  WS-STU-ENTRY OCCURS 500 TIMES
001910                      INDEXED BY WS-STU-IDX.
001920         10  WS-STU-ID           PIC X(08).
001930         10  WS-STU-NAME         PIC X(40).
001940         10  WS-STU-ACTIVE       PIC X(01).
001950         10  WS-STU-GPA          PIC 9(01)V9(02).
001960 
001970*    SWITCHES CARRIED FOR THE LIFE OF ONE READ/EDIT/LOAD
001980*    CYCLE.  WS-STU-VALID IS RESET TO 'Y' AT THE TOP OF EVERY
001990*    EDIT PASS AND ONLY EVER FLIPPED TO 'N' - NEVER BACK.
002000 01  WS-EDIT-SWITCHES.
002010     05  WS-EOF-STU-IN           PIC X(01) VALUE 'N'.
002020         88  EOF-STU-IN          VALUE 'Y'.
002030     05  WS-STU-VALID            PIC X(01) VALUE 'Y'.
002040         88  STU-REC-VALID       VALUE 'Y'.
002050         88  STU-REC-INVALID     VALUE 'N'.
002060     05  WS-HDR-SEEN             PIC X(01) VALUE 'N'.
002070         88  HDR-ALREADY-SEEN    VALUE 'Y'.
002080 
002090*    WORK AREA FOR THE HAND-ROLLED EMAIL SCAN IN 0310-CHECK-
002100*    EMAIL.  THIS COMPILER GIVES US NO STRING-SEARCH VERB, SO
002110*    WE STEP A POSITION COUNTER ONE CHARACTER AT A TIME.
002120 01  WS-EMAIL-EDIT.
002130     05  WS-SCAN-POS             PIC 9(02) COMP VALUE ZERO.
002140     05  WS-EMAIL-LEN            PIC 9(02) COMP VALUE ZERO.
002150     05  WS-AT-POS               PIC 9(02) COMP VALUE ZERO.
002160 
002170*    RUN TOTALS - ACCUMULATED AS WE GO, THEN BOTH DISPLAYED
002180*    TO SYSOUT FOR THE OPERATOR AND PUNCHED TO STUCTL FOR
002190*    CCRMRPT0.  KEEP THESE COMP - THIS RUNS AGAINST A FEED
002200*    OF SEVERAL THOUSAND STUDENTS AND ZONED ARITHMETIC HERE
002210*    WOULD BE NOTICEABLY SLOWER.
002220 01  WS-RUN-CONTROLS.
002230     05  WS-STU-READ             PIC 9(05) COMP VALUE ZERO.
002240     05  WS-STU-LOADED           PIC 9(05) COMP VALUE ZERO.
002250     05  WS-STU-REJECTED         PIC 9(05) COMP VALUE ZERO.
002260 
002270*    OPERATOR-FACING TOTALS LINE, DISPLAYED TO SYSOUT AT
002280*    END OF RUN SO THE NIGHT-SHIFT OPERATOR CAN SEE AT A
002290*    GLANCE WHETHER THE FEED LOOKS REASONABLE WITHOUT
002300*    WAITING FOR THE PRINTED REGISTER FROM CCRMRPT0.
002310 01  WS-DISPLAY-TOTALS.
002320     05  FILLER                  PIC X(29)
002330         VALUE 'CCRMSTU0 - STUDENTS READ    '.
002340     05  WS-D-READ               PIC ZZZZ9.
002350     05  FILLER                  PIC X(20)
002360         VALUE ' STUDENTS LOADED    '.
002370     05  WS-D-LOADED             PIC ZZZZ9.
002380     05  FILLER                  PIC X(20)
002390         VALUE ' STUDENTS REJECTED  '.
002400     05  WS-D-REJECTED           PIC ZZZZ9.
002410 
002420*    HEADER LINE WRITTEN ONCE AT THE TOP OF STUOUT SO THE
002430*    DOWNSTREAM PROGRAMS (AND ANYONE OPENING THE FILE BY
002440*    HAND TO TROUBLESHOOT) CAN SEE THE COLUMN ORDER.
002450 01  WS-HEADER-LINE.
002460     05  FILLER PIC X(60) VALUE
002470         'STU-ID,STU-REG-NO,STU-FULL-NAME,STU-EMAIL,STU-ENROLL-DATE,'.
002480     05  FILLER PIC X(11) VALUE 'STU-ACTIVE'.
002490 
002500*    ONE DETAIL LINE OF THE CLEAN EXTRACT - BUILT FIELD BY
002510*    FIELD IN 0500-WRITE-STUDENT-OUT AND WRITTEN AS-IS.
002520 01  WS-OUT-LINE.
002530     05  WS-O-ID                 PIC X(08).
002540     05  FILLER                  PIC X(01) VALUE ','.
002550     05  WS-O-REG-NO             PIC X(12).
002560     05  FILLER                  PIC X(01) VALUE ','.
002570     05  WS-O-NAME               PIC X(40).
002580     05  FILLER                  PIC X(01) VALUE ','.
002590     05  WS-O-EMAIL              PIC X(40).
002600     05  FILLER                  PIC X(01) VALUE ','.
002610     05  WS-O-ENROLL-DATE        PIC X(10).
002620     05  FILLER                  PIC X(01) VALUE ','.
002630     05  WS-O-ACTIVE             PIC X(01).
002640     05  FILLER                  PIC X(15) VALUE SPACES.
002650 
002660*    RAW-TEXT VIEW OF THE BUILT OUTPUT LINE, USED ONLY WHEN
002670*    OPERATIONS ASKS US TO DUMP A LINE FOR A LENGTH COMPLAINT.
002680*    WE HAVE NEEDED THIS MORE THAN ONCE WHEN A NAME FIELD
002690*    LOOKED SHORT ON A PRINTOUT AND TURNED OUT TO BE TRAILING
002700*    SPACES, NOT A TRUNCATION BUG.
002710 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
002720     05  WS-OUT-LINE-TEXT        PIC X(133).
002730 
002740 PROCEDURE DIVISION.
002750 
002760*    TOP-LEVEL DRIVER.  OPEN, DRAIN THE FEED ONE RECORD AT A
002770*    TIME, PUNCH THE RUN-CONTROL LINE FOR CCRMRPT0, CLOSE UP,
002780*    THEN TELL THE OPERATOR HOW THE RUN WENT.  NOTE THE
002790*    CONTROL-TOTAL PUNCH HAPPENS BEFORE 0900-CLOSE-FILES SO
002800*    STUCTL IS FULLY WRITTEN AND FLUSHED BEFORE WE CLOSE IT.
002810 0000-MAIN-LINE.
002820     PERFORM 0050-OPEN-FILES
002830         THRU 0050-EXIT.
002840     PERFORM 0200-READ-STU-FILE
002850         THRU 0200-EXIT
002860         UNTIL EOF-STU-IN.
002870     MOVE WS-STU-READ     TO WS-CTL-READ.
002880     MOVE WS-STU-LOADED   TO WS-CTL-LOADED.
002890     MOVE WS-STU-REJECTED TO WS-CTL-REJECTED.
002900     WRITE REG-STU-CTL FROM WS-CTL-LINE.
002910     PERFORM 0900-CLOSE-FILES
002920         THRU 0900-EXIT.
002930     MOVE WS-STU-READ     TO WS-D-READ.
002940     MOVE WS-STU-LOADED   TO WS-D-LOADED.
002950     MOVE WS-STU-REJECTED TO WS-D-REJECTED.
002960     DISPLAY WS-DISPLAY-TOTALS.
002970     STOP RUN.
002980 
002990*    OPEN ALL THREE FILES BEFORE WE TOUCH A SINGLE RECORD.
003000*    A BAD OPEN ON ANY ONE OF THEM STOPS THE RUN COLD - THERE
003010*    IS NO POINT LOADING HALF A STUDENT MASTER, AND THERE IS
003020*    NO POINT RUNNING THE EDITS IF WE CANNOT PUNCH THE RUN-
003030*    CONTROL TOTALS THE REPORT STEP IS GOING TO EXPECT.
003040 0050-OPEN-FILES.
003050     OPEN INPUT STU-IN-FILE.
003060     IF STATUS-STU-IN NOT = '00'
003070         DISPLAY 'CCRMSTU0 - STUFEED WILL NOT OPEN, RC='
003080                 STATUS-STU-IN
003090         STOP RUN.
003100     OPEN OUTPUT STU-OUT-FILE.
003110     IF STATUS-STU-OUT NOT = '00'
003120         DISPLAY 'CCRMSTU0 - STUOUT WILL NOT OPEN, RC='
003130                 STATUS-STU-OUT
003140         STOP RUN.
003150     OPEN OUTPUT STU-CTL-FILE.
003160     IF STATUS-STU-CTL NOT = '00'
003170         DISPLAY 'CCRMSTU0 - STUCTL WILL NOT OPEN, RC='
003180                 STATUS-STU-CTL
003190         STOP RUN.
003200     WRITE REG-STU-OUT FROM WS-HEADER-LINE.
003210 0050-EXIT.
003220     EXIT.
003230 
003240*    READ-EDIT-LOAD LOOP FOR ONE STUDENT.  THE FIRST DETAIL
003250*    LINE IS SKIPPED VIA THE HDR-ALREADY-SEEN SWITCH SO THE
003260*    COLUMN-HEADER LINE ON THE FEED NEVER GETS EDITED AS IF
003270*    IT WERE A STUDENT.  A RECORD THAT FAILS ANY EDIT IN
003280*    0300-VALIDATE-STUDENT IS COUNTED AS REJECTED AND NEVER
003290*    REACHES THE TABLE OR THE OUTPUT FILE - IT SIMPLY VANISHES
003300*    FROM THE NIGHT RUN, WHICH IS WHY THE REJECTED COUNT ON
003310*    THE OPERATOR DISPLAY MATTERS SO MUCH - TKT 01-118.
003320 0200-READ-STU-FILE.
003330     READ STU-IN-FILE
003340         AT END
003350             MOVE 'Y' TO WS-EOF-STU-IN
003360             GO TO 0200-EXIT.
003370     IF NOT HDR-ALREADY-SEEN
003380         MOVE 'Y' TO WS-HDR-SEEN
003390         GO TO 0200-EXIT.
003400     ADD 1 TO WS-STU-READ.
003410     PERFORM 0250-PARSE-STU-LINE
003420         THRU 0250-EXIT.
003430     PERFORM 0300-VALIDATE-STUDENT
003440         THRU 0300-EXIT.
003450     IF STU-REC-INVALID
003460         ADD 1 TO WS-STU-REJECTED
003470         GO TO 0200-EXIT.
003480     PERFORM 0400-ADD-TO-TABLE
003490         THRU 0400-EXIT.
003500     PERFORM 0500-WRITE-STUDENT-OUT
003510         THRU 0500-EXIT.
003520     ADD 1 TO WS-STU-LOADED.
003530 0200-EXIT.
003540     EXIT.
003550 
003560*    UNSTRING THE COMMA-DELIMITED FEED LINE INTO REG-STUDENT.
003570*    THE FEED NEVER CARRIES A GPA COLUMN - THAT IS COMPUTED
003580*    DOWNSTREAM - SO WE ZERO IT HERE BEFORE ANYONE HAS A
003590*    CHANCE TO ACT ON WHATEVER GARBAGE WAS LEFT IN THE FIELD
003600*    FROM THE PREVIOUS RECORD.
003610 0250-PARSE-STU-LINE.
003620     UNSTRING REG-STU-IN DELIMITED BY ','
003630         INTO STU-ID, STU-REG-NO, STU-FULL-NAME,
003640              STU-EMAIL, STU-ENROLL-DATE, STU-ACTIVE.
003650     MOVE ZERO TO STU-GPA.
003660 0250-EXIT.
003670     EXIT.
003680 
003690*    FIELD-LEVEL EDITS - VALIDATIONUTIL RULES CARRIED OVER
003700*    FROM THE OLD ON-LINE EDIT LOGIC.  ANY FAILURE
003710*    DROPS THE WS-STU-VALID SWITCH AND FALLS THROUGH; WE DO
003720*    NOT ABORT THE RUN ON A BAD STUDENT RECORD - TKT 88-114.
003730*    THE ORDER OF THE TESTS MATTERS FOR PERFORMANCE ONLY, NOT
003740*    CORRECTNESS - ID IS TESTED FIRST BECAUSE A NON-NUMERIC
003750*    ID IS BY FAR THE MOST COMMON FEED PROBLEM, SO WE WANT TO
003760*    FALL OUT AS EARLY AS POSSIBLE ON THE BAD MAJORITY.
003770 0300-VALIDATE-STUDENT.
003780     MOVE 'Y' TO WS-STU-VALID.
003790*    RULE 1 - STUDENT ID MUST BE EXACTLY 8 NUMERIC DIGITS.
003800*    THIS REPLACED THE OLD 6-DIGIT SCHEME IN 1996 WHEN THE
003810*    REGISTRAR RAN OUT OF AVAILABLE 6-DIGIT NUMBERS - TKT
003820*    96-302.  A NON-NUMERIC ID FAILS THE WHOLE RECORD.
003830     IF STU-ID NOT NUMERIC
003840         MOVE 'N' TO WS-STU-VALID
003850         GO TO 0300-EXIT.
003860*    RULE 2 - EMAIL MUST HAVE A VALID LOCAL PART, AN '@', AND
003870*    AT LEAST ONE CHARACTER AFTER IT.  SEE 0310-CHECK-EMAIL.
003880     PERFORM 0310-CHECK-EMAIL
003890         THRU 0310-EXIT.
003900     IF STU-REC-INVALID
003910         GO TO 0300-EXIT.
003920*    RULE 3 - FULL NAME CANNOT BE ALL SPACES.  TKT 94-041
003930*    CLOSED A HOLE WHERE A BLANK-NAME RECORD SLID THROUGH
003940*    UNCAUGHT AND SHOWED UP AS AN UNNAMED ROW ON THE REGISTER.
003950     IF STU-FULL-NAME = SPACES
003960         MOVE 'N' TO WS-STU-VALID
003970         GO TO 0300-EXIT.
003980*    RULE 4 - ACTIVE FLAG MUST BE 'Y' OR 'N' - NO OTHER VALUE
003990*    IS A LEGAL ENROLLMENT STATUS ON THE FEED.
004000     IF STU-ACTIVE NOT = 'Y' AND STU-ACTIVE NOT = 'N'
004010         MOVE 'N' TO WS-STU-VALID.
004020 0300-EXIT.
004030     EXIT.
004040 
004050*    EMAIL EDIT - LOCAL PART OF ALLOWED CHARACTERS, THEN '@',
004060*    THEN AT LEAST ONE MORE CHARACTER.  BACK-SCAN FOR THE
004070*    TRIMMED LENGTH AND FORWARD-SCAN FOR THE '@' BOTH RUN
004080*    ONE POSITION AT A TIME - THIS COMPILER HAS NO STRING
004090*    FUNCTIONS, SO WE STEP THROUGH IT BY HAND.  THIS WHOLE
004100*    PARAGRAPH DATES BACK TO TKT 88-114 WHEN THE REGISTRAR'S
004110*    OFFICE STARTED REJECTING FEED RECORDS WITH GARBLED
004120*    EMAIL ADDRESSES INSTEAD OF LOADING THEM AND LETTING THE
004130*    MAILER BOUNCE LATER.
004140 0310-CHECK-EMAIL.
004150*    STEP 1 - FIND THE TRIMMED LENGTH BY BACKING UP FROM THE
004160*    END OF THE 40-BYTE FIELD UNTIL WE HIT A NON-SPACE.
004170     MOVE 40 TO WS-SCAN-POS.
004180     PERFORM 0312-BACK-SCAN
004190         UNTIL WS-SCAN-POS = 0
004200            OR STU-EMAIL(WS-SCAN-POS:1) NOT = SPACE.
004210     MOVE WS-SCAN-POS TO WS-EMAIL-LEN.
004220*    AN ALL-BLANK EMAIL FIELD FAILS OUTRIGHT.
004230     IF WS-EMAIL-LEN = 0
004240         MOVE 'N' TO WS-STU-VALID
004250         GO TO 0310-EXIT.
004260*    STEP 2 - WALK FORWARD LOOKING FOR THE '@' SIGN.
004270     MOVE 1 TO WS-AT-POS.
004280     PERFORM 0314-FIND-AT
004290         UNTIL WS-AT-POS > WS-EMAIL-LEN
004300            OR STU-EMAIL(WS-AT-POS:1) = '@'.
004310*    NO '@' FOUND ANYWHERE IN THE TRIMMED FIELD.
004320     IF WS-AT-POS > WS-EMAIL-LEN
004330         MOVE 'N' TO WS-STU-VALID
004340         GO TO 0310-EXIT.
004350*    '@' IN POSITION 1 MEANS THERE IS NO LOCAL PART AT ALL.
004360     IF WS-AT-POS = 1
004370         MOVE 'N' TO WS-STU-VALID
004380         GO TO 0310-EXIT.
004390*    EVERYTHING BEFORE THE '@' MUST FALL WITHIN THE ALLOWED
004400*    CHARACTER CLASS SET UP IN SPECIAL-NAMES ABOVE.
004410     IF STU-EMAIL(1:WS-AT-POS - 1) IS NOT EMAIL-LOCAL-CLASS
004420         MOVE 'N' TO WS-STU-VALID
004430         GO TO 0310-EXIT.
004440*    THE '@' CANNOT BE THE VERY LAST CHARACTER - THERE MUST
004450*    BE AT LEAST ONE BYTE OF DOMAIN AFTER IT.
004460     IF WS-AT-POS >= WS-EMAIL-LEN
004470         MOVE 'N' TO WS-STU-VALID.
004480 0310-EXIT.
004490     EXIT.
004500 
004510*    ONE STEP OF THE BACK-SCAN - KEPT AS ITS OWN TINY
004520*    PARAGRAPH SO THE PERFORM ... UNTIL ABOVE READS CLEANLY.
004530 0312-BACK-SCAN.
004540     SUBTRACT 1 FROM WS-SCAN-POS.
004550 0312-EXIT.
004560     EXIT.
004570 
004580*    ONE STEP OF THE FORWARD SCAN FOR THE '@' SIGN.
004590 0314-FIND-AT.
004600     ADD 1 TO WS-AT-POS.
004610 0314-EXIT.
004620     EXIT.
004630 
004640*    APPEND THE NOW-VALIDATED STUDENT TO THE IN-MEMORY TABLE.
004650*    WE ONLY GET HERE AFTER 0300-VALIDATE-STUDENT HAS PASSED
004660*    THE RECORD, SO NO FURTHER CHECKING IS DONE.  THE TABLE
004670*    IS SIZED TO 500 ENTRIES - IF THE REGISTRAR EVER GROWS
004680*    PAST THAT, THIS OCCURS CLAUSE WILL NEED TO WIDEN, BUT
004690*    THAT HAS NOT HAPPENED IN OVER A DECADE OF RUNS.
004700*    NOTE - THIS PARAGRAPH DOES NOT RE-CHECK FOR A DUPLICATE
004710*    STUDENT ID.  DUPLICATE SUPPRESSION IS AN ENROLLMENT-TIME
004720*    RULE OWNED BY CCRMENR0, NOT A STUDENT-MASTER RULE - THE
004730*    FEED IS ASSUMED TO BE ONE LINE PER STUDENT AT SOURCE.
004740 0400-ADD-TO-TABLE.
004750     SET WS-STU-IDX TO WS-STU-COUNT.
004760     SET WS-STU-IDX UP BY 1.
004770     ADD 1 TO WS-STU-COUNT.
004780     MOVE STU-ID     TO WS-STU-ID(WS-STU-IDX).
004790     MOVE STU-FULL-NAME TO WS-STU-NAME(WS-STU-IDX).
004800     MOVE STU-ACTIVE TO WS-STU-ACTIVE(WS-STU-IDX).
004810     MOVE STU-GPA    TO WS-STU-GPA(WS-STU-IDX).
004820 0400-EXIT.
004830     EXIT.
004840 
004850*    BUILD AND WRITE ONE CLEAN DETAIL LINE TO STUOUT.  FIELD
004860*    ORDER MATCHES WS-HEADER-LINE EXACTLY SO A PERSON READING
004870*    THE FILE WITH THE HEADER STILL SEES THE RIGHT COLUMNS.
004880 0500-WRITE-STUDENT-OUT.
004890     MOVE STU-ID           TO WS-O-ID.
004900     MOVE STU-REG-NO       TO WS-O-REG-NO.
004910     MOVE STU-FULL-NAME    TO WS-O-NAME.
004920     MOVE STU-EMAIL        TO WS-O-EMAIL.
004930     MOVE STU-ENROLL-DATE  TO WS-O-ENROLL-DATE.
004940     MOVE STU-ACTIVE       TO WS-O-ACTIVE.
004950     WRITE REG-STU-OUT FROM WS-OUT-LINE.
004960 0500-EXIT.
004970     EXIT.
004980 
004990*    CLOSE ALL THREE FILES.  NOTHING FANCY HERE - THE RUN-
005000*    CONTROL LINE IS ALREADY WRITTEN BY THE TIME WE GET HERE,
005010*    SO A CLOSE FAILURE ON STUCTL WOULD NOT LOSE THE TOTALS,
005020*    ONLY LEAVE THE FILE UNFLUSHED, WHICH WE HAVE NEVER SEEN
005030*    HAPPEN IN PRACTICE.
005040 0900-CLOSE-FILES.
005050     CLOSE STU-IN-FILE.
005060     CLOSE STU-OUT-FILE.
005070     CLOSE STU-CTL-FILE.
005080 0900-EXIT.
005090     EXIT.
005100*
005110*    END OF CCRMSTU0.  IF THIS PROGRAM'S REJECTED COUNT EVER
005120*    SPIKES ON THE OPERATOR DISPLAY, THE FIRST PLACE TO LOOK
005130*    IS WHETHER THE UPSTREAM ADMISSIONS EXTRACT CHANGED ITS
005140*    COLUMN ORDER OR DELIMITER WITHOUT TELLING US - THAT HAS
005150*    HAPPENED TWICE SINCE 1988 AND BOTH TIMES LOOKED LIKE A
005160*    WAVE OF BAD STUDENT IDS BEFORE ANYONE FOUND THE REAL
005170*    CAUSE.
