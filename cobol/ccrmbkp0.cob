000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCRMBKP0.
000120 AUTHOR.        S-BRANNIGAN.
000130 INSTALLATION.  REGISTRAR DATA PROCESSING.
000140 DATE-WRITTEN.  02/08/1993.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - REGISTRAR BATCH SUBSYSTEM.
000170*    REGISTRAR DATA PROCESSING
000180*    ANALYST          :S-BRANNIGAN
000190*    PROGRAMMER(A)    :S-BRANNIGAN
000200*    PURPOSE          :PRUNE THE EXTRACT GENERATION REGISTER
000210*                       DOWN TO THE KEEP-COUNT MOST RECENT
000220*                       GENERATIONS OF THE NIGHTLY STUDENT/
000230*                       COURSE/ENROLLMENT EXPORT, AND LIST
000240*                       THE OLDER ONES FOR OPERATIONS TO
000250*                       SCRATCH FROM THE ARCHIVE PACK
000260*    RUN SEQUENCE     :LAST STEP OF THE NIGHTLY REGISTRAR RUN,
000270*                       AFTER CCRMRPT0
000280*
000290*    THIS PROGRAM DOES NOT TOUCH THE STUDENT, COURSE OR
000300*    ENROLLMENT DATA ITSELF - IT ONLY MANAGES THE HOUSEKEEPING
000310*    REGISTER THAT TRACKS HOW MANY NIGHTS' WORTH OF EXTRACTS
000320*    ARE SITTING ON THE ARCHIVE PACK, SO THAT PACK DOES NOT
000330*    GROW WITHOUT BOUND.  ONE LINE IS APPENDED TO GENREG EVERY
000340*    NIGHT BY THE EXPORT STEP (NOT PART OF THIS SUITE); THIS
000350*    PROGRAM'S ONLY JOB IS TO SPLIT THAT REGISTER INTO A
000360*    "KEEP" PORTION (REWRITTEN BACK TO GENREG FOR TOMORROW)
000370*    AND A "PURGE" PORTION (LISTED TO GENPURGE FOR THE
000380*    FOLLOW-ON JCL SCRATCH STEP).
000390*
000400*    VRS         DATE           DESCRIPTION
000410*    1.0      02/08/1993        INITIAL RETENTION RUN, WRITTEN
000420*                               TO REPLACE OPERATIONS MANUALLY
000430*                               COUNTING GENERATIONS OFF THE
000440*                               ARCHIVE LOG BOOK
000450*    1.1      06/22/1995 SB     KEEP-COUNT NOW READ FROM
000460*                               GENPRM SO OPERATIONS CAN
000470*                               CHANGE RETENTION WITHOUT A
000480*                               RECOMPILE - TKT 95-063
000490*    1.2      09/14/1998 DP     Y2K REMEDIATION - GENERATION
000500*                               DATE STAMPS WIDENED TO A
000510*                               4-DIGIT YEAR, REGISTER LAYOUT
000520*                               UNCHANGED OTHERWISE - TKT
000530*                               98-777
000540*    1.3      11/02/2001 SB     PURGE LIST NOW ALSO SHOWS THE
000550*                               GENERATION'S ORIGINAL RUN DATE
000560*                               SO THE TAPE LOG CAN BE
000570*                               CROSS-CHECKED - TKT 01-244
000580*    NOTE - THIS PROGRAM DOES NOT SCRATCH THE ARCHIVE DATA
000590*    SETS ITSELF.  IT DECIDES WHICH GENERATIONS ARE OVER THE
000600*    KEEP-COUNT AND WRITES THEM TO GENPURGE - THE NIGHTLY JCL
000610*    STEP THAT FOLLOWS THIS ONE DOES THE ACTUAL SCRATCH.  IF
000620*    OPERATIONS EVER REPORTS A GENERATION MISSING FROM TAPE
000630*    THAT SHOULD STILL BE ON THE ARCHIVE PACK, THE FIRST PLACE
000640*    TO LOOK IS THE GENPRM OVERRIDE - A KEEP-COUNT SET TOO LOW
000650*    WILL PURGE MORE THAN INTENDED.
000660 
000670 ENVIRONMENT DIVISION.
000680*    NO CLASS TESTS NEEDED - EVERYTHING HERE IS EITHER A
000690*    STRAIGHT COMPARE OR A COMMA-DELIMITED UNSTRING.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750*    GENREG IS THE FULL, UN-PRUNED REGISTER AS IT STOOD AT THE
000760*    END OF LAST NIGHT'S RUN - ONE LINE PER GENERATION, OLDEST
000770*    FIRST, APPENDED TO BY THE EXPORT STEP.
000780     SELECT GEN-REG-IN   ASSIGN TO GENREG
000790                 ORGANIZATION LINE SEQUENTIAL
000800                 FILE STATUS STATUS-GEN-IN.
000810 
000820*    OPTIONAL ONE-LINE KEEP-COUNT OVERRIDE - SAME MISSING/
000830*    EMPTY/NON-NUMERIC-MEANS-DEFAULT IDIOM AS CCRMRPT0'S
000840*    RPTPRM - TKT 95-063.
000850     SELECT GEN-PARM-FILE ASSIGN TO GENPRM
000860                 ORGANIZATION LINE SEQUENTIAL
000870                 FILE STATUS STATUS-GEN-PRM.
000880 
000890*    THE PRUNED REGISTER THAT BECOMES TOMORROW NIGHT'S GENREG.
000900     SELECT GEN-REG-OUT  ASSIGN TO GENREGO
000910                 ORGANIZATION LINE SEQUENTIAL
000920                 FILE STATUS STATUS-GEN-OUT.
000930 
000940*    THE SCRATCH LIST FOR THE FOLLOW-ON JCL STEP.
000950     SELECT GEN-PURGE-FILE ASSIGN TO GENPURGE
000960                 ORGANIZATION LINE SEQUENTIAL
000970                 FILE STATUS STATUS-GEN-PRG.
000980 
000990 DATA DIVISION.
001000 FILE SECTION.
001010*    ONE LINE PER EXPORT GENERATION, APPENDED BY THE EXPORT
001020*    STEP EACH NIGHT - OLDEST GENERATION FIRST.
001030 FD  GEN-REG-IN
001040     LABEL RECORD STANDARD.
001050 01  REG-GEN-IN                  PIC X(40).
001060 
001070*    OPTIONAL ONE-LINE OVERRIDE OF THE RETENTION COUNT - IF
001080*    THIS FILE IS EMPTY OR MISSING THE COMPILED-IN DEFAULT OF
001090*    5 GENERATIONS APPLIES.
001100 FD  GEN-PARM-FILE
001110     LABEL RECORD STANDARD.
001120 01  REG-GEN-PRM                 PIC X(03).
001130 
001140*    THE PRUNED REGISTER - THE KEEP-COUNT NEWEST GENERATIONS,
001150*    SAME LAYOUT AS GEN-REG-IN, TO BECOME TOMORROW'S GENREG.
001160 FD  GEN-REG-OUT
001170     LABEL RECORD STANDARD.
001180 01  REG-GEN-OUT                 PIC X(40).
001190 
001200*    THE GENERATIONS OVER THE KEEP-COUNT - OPERATIONS SCRATCH
001210*    LIST FOR THE FOLLOW-ON JCL STEP.
001220 FD  GEN-PURGE-FILE
001230     LABEL RECORD STANDARD.
001240 01  REG-GEN-PRG                 PIC X(40).
001250 
001260 WORKING-STORAGE SECTION.
001270 01  STATUS-GEN-IN            PIC X(02) VALUE SPACES.
001280 01  STATUS-GEN-PRM           PIC X(02) VALUE SPACES.
001290 01  STATUS-GEN-OUT           PIC X(02) VALUE SPACES.
001300 01  STATUS-GEN-PRG           PIC X(02) VALUE SPACES.
001310 
001320*    ONE ENTRY PER GENERATION READ FROM GENREG - THE REGISTER
001330*    LINE ITSELF IS CARRIED FORWARD UNCHANGED IN
001340*    WS-GEN-LINE-TEXT SO A KEPT GENERATION CAN BE REWRITTEN TO
001350*    GENREGO VERBATIM, WHILE THE UNSTRUNG PIECES BELOW ARE
001360*    KEPT SEPARATELY FOR THE PURGE-LIST DETAIL LINE, WHICH
001370*    NEEDS THE FIELDS BROKEN OUT RATHER THAN AS ONE RAW LINE.
001380*    SIZED TO 2000 - AT ONE LINE PER NIGHT THAT IS OVER FIVE
001390*    YEARS OF HISTORY BEFORE THE TABLE COULD EVER FILL, WHICH
001400*    HAS NEVER HAPPENED SINCE THE KEEP-COUNT PRUNES THE
001410*    REGISTER BACK DOWN EVERY SINGLE NIGHT.
001420 01  WS-GENERATION-TABLE.
001430     05  WS-GEN-COUNT             PIC 9(05) COMP VALUE ZERO.
001440     05  WS-GEN-ENTRY OCCURS 2000 TIMES
001450                      INDEXED BY WS-GEN-IDX.
001460         10  WS-GEN-SEQ           PIC 9(05).
001470         10  WS-GEN-RUN-DATE      PIC X(08).
001480         10  WS-GEN-DATE-R REDEFINES WS-GEN-RUN-DATE.
001490             15  WS-GEN-DATE-YYYY PIC 9(04).
001500             15  WS-GEN-DATE-MM   PIC 9(02).
001510             15  WS-GEN-DATE-DD   PIC 9(02).
001520         10  WS-GEN-RUN-TIME      PIC X(06).
001530         10  WS-GEN-TAG           PIC X(20).
001540         10  WS-GEN-LINE-TEXT     PIC X(40).
001550 
001560*    WORKING COPY OF THE JUST-READ LINE, SPLIT APART BY
001570*    UNSTRING - SEPARATE FROM REG-GEN-IN SO THE ORIGINAL
001580*    RECORD AREA IS FREE FOR THE NEXT READ.
001590 01  REG-GEN-IN-SAVE              PIC X(40).
001600 
001610*    RAW/NUMERIC VIEW OF THE OPTIONAL GENPRM OVERRIDE LINE -
001620*    A BLANK OR NON-NUMERIC VALUE READS AS ZERO IN THE NUMERIC
001630*    VIEW, WHICH 0080-READ-PARM TREATS AS "KEEP THE DEFAULT."
001640 01  WS-GEN-PRM-NUM.
001650     05  WS-GEN-PRM-DIGITS        PIC 9(03).
001660 01  WS-GEN-PRM-R REDEFINES WS-GEN-PRM-NUM.
001670     05  WS-GEN-PRM-TEXT          PIC X(03).
001680 
001690 01  WS-EDIT-SWITCHES.
001700     05  WS-EOF-GEN-IN            PIC X(01) VALUE 'N'.
001710         88  EOF-GEN-IN           VALUE 'Y'.
001720     05  WS-EOF-GEN-PRM           PIC X(01) VALUE 'N'.
001730         88  EOF-GEN-PRM          VALUE 'Y'.
001740 
001750*    THE THREE RUN-TOTAL COUNTS DISPLAYED TO THE OPERATOR AT
001760*    END OF RUN - READ, KEPT, AND PURGED SHOULD ALWAYS ADD UP
001770*    (KEPT + PURGED = READ); IF THEY EVER DO NOT, SOMETHING IN
001780*    0300-SPLIT-GENERATIONS IS BROKEN.
001790 01  WS-WORK-FIELDS.
001800*    DEFAULT KEEP-COUNT IS 5 GENERATIONS, PER TKT 95-063.
001810*    GENPRM CAN RAISE OR LOWER IT.
001820     05  WS-KEEP-COUNT            PIC 9(05) COMP VALUE 5.
001830     05  WS-PURGE-COUNT           PIC 9(05) COMP VALUE ZERO.
001840     05  WS-KEPT-COUNT            PIC 9(05) COMP VALUE ZERO.
001850     05  WS-SCAN-SUB              PIC 9(05) COMP VALUE ZERO.
001860     05  WS-COMMA-AT              PIC 9(02) COMP VALUE ZERO.
001870     05  WS-SPLIT-START           PIC 9(02) COMP VALUE ZERO.
001880     05  WS-SPLIT-FIELD           PIC 9(01) COMP VALUE ZERO.
001890 
001900*    ONE LINE OF THE PURGE LIST - SHOWS THE GENERATION'S
001910*    SEQUENCE NUMBER, ORIGINAL RUN DATE/TIME AND TAG SO
001920*    OPERATIONS CAN CROSS-CHECK IT AGAINST THE TAPE LOG BEFORE
001930*    SCRATCHING - TKT 01-244.
001940 01  WS-PURGE-DETAIL-LINE.
001950     05  WS-PD-SEQ               PIC ZZZZ9.
001960     05  FILLER                  PIC X(01) VALUE SPACE.
001970     05  WS-PD-RUN-DATE          PIC X(08).
001980     05  FILLER                  PIC X(01) VALUE SPACE.
001990     05  WS-PD-RUN-TIME          PIC X(06).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002010     05  WS-PD-TAG               PIC X(20).
002020     05  FILLER                  PIC X(03) VALUE SPACES.
002030 01  WS-PURGE-DETAIL-R REDEFINES WS-PURGE-DETAIL-LINE.
002040     05  WS-PURGE-DETAIL-TEXT    PIC X(40).
002050 
002060 PROCEDURE DIVISION.
002070 
002080*    TOP-LEVEL DRIVER - READ THE OPTIONAL OVERRIDE, LOAD THE
002090*    FULL REGISTER INTO STORAGE, SPLIT IT INTO KEEP/PURGE, AND
002100*    DISPLAY THE RUN TOTALS FOR THE OPERATOR BEFORE CLOSING
002110*    OUT.  THIS IS THE LAST STEP OF THE NIGHTLY REGISTRAR RUN.
002120 0000-MAIN-LINE.
002130     PERFORM 0050-OPEN-FILES
002140         THRU 0050-EXIT.
002150     PERFORM 0080-READ-PARM
002160         THRU 0080-EXIT.
002170     PERFORM 0100-LOAD-GENERATIONS
002180         THRU 0100-EXIT
002190         UNTIL EOF-GEN-IN.
002200     PERFORM 0300-SPLIT-GENERATIONS
002210         THRU 0300-EXIT.
002220     DISPLAY 'CCRMBKP0 - GENERATIONS READ  = ' WS-GEN-COUNT.
002230     DISPLAY 'CCRMBKP0 - KEEP-COUNT IN USE  = ' WS-KEEP-COUNT.
002240     DISPLAY 'CCRMBKP0 - GENERATIONS KEPT   = ' WS-KEPT-COUNT.
002250     DISPLAY 'CCRMBKP0 - GENERATIONS PURGED = ' WS-PURGE-COUNT.
002260     PERFORM 0900-CLOSE-FILES
002270         THRU 0900-EXIT.
002280     STOP RUN.
002290 
002300*    OPEN THE INPUT REGISTER AND BOTH OUTPUT FILES.  A MISSING
002310*    OR UNREADABLE GENREG STOPS THE RUN OUTRIGHT - THERE IS NO
002320*    "PRUNE NOTHING" FALLBACK, SINCE A MISSING REGISTER MEANS
002330*    THE EXPORT STEP DID NOT RUN AND SOMETHING UPSTREAM IS
002340*    ALREADY WRONG.
002350 0050-OPEN-FILES.
002360     OPEN INPUT GEN-REG-IN.
002370     IF STATUS-GEN-IN NOT = '00'
002380         DISPLAY 'CCRMBKP0 - GENREG WILL NOT OPEN, RC='
002390                 STATUS-GEN-IN
002400         STOP RUN.
002410     OPEN OUTPUT GEN-REG-OUT.
002420     OPEN OUTPUT GEN-PURGE-FILE.
002430 0050-EXIT.
002440     EXIT.
002450 
002460*    KEEP-COUNT DEFAULTS TO 5 IF GENPRM IS MISSING, EMPTY, OR
002470*    NOT NUMERIC - A MISSING OVERRIDE IS NOT AN ERROR HERE,
002480*    SINCE MOST NIGHTS RUN WITHOUT ONE AND JUST TAKE THE
002490*    COMPILED-IN DEFAULT - TKT 95-063.
002500 0080-READ-PARM.
002510     OPEN INPUT GEN-PARM-FILE.
002520     IF STATUS-GEN-PRM NOT = '00'
002530         GO TO 0080-EXIT.
002540     READ GEN-PARM-FILE
002550         AT END
002560             MOVE 'Y' TO WS-EOF-GEN-PRM
002570             GO TO 0086-CLOSE-PARM.
002580     MOVE REG-GEN-PRM TO WS-GEN-PRM-TEXT.
002590     IF WS-GEN-PRM-DIGITS > ZERO
002600         MOVE WS-GEN-PRM-DIGITS TO WS-KEEP-COUNT.
002610 0086-CLOSE-PARM.
002620     CLOSE GEN-PARM-FILE.
002630 0080-EXIT.
002640     EXIT.
002650 
002660*    LOAD THE REGISTER, SPLITTING EACH LINE'S FOUR
002670*    COMMA-DELIMITED FIELDS BY LOCATING EACH COMMA IN TURN -
002680*    THE SAME BYTE-AT-A-TIME HABIT USED TO SCAN THE E-MAIL
002690*    LOCAL PART IN CCRMSTU0.  A BLANK LINE IN THE REGISTER
002700*    (SHOULD NEVER HAPPEN, BUT COSTS NOTHING TO GUARD AGAINST)
002710*    IS SKIPPED RATHER THAN LOADED AS A BOGUS ENTRY.
002720 0100-LOAD-GENERATIONS.
002730     READ GEN-REG-IN
002740         AT END
002750             MOVE 'Y' TO WS-EOF-GEN-IN
002760             GO TO 0100-EXIT.
002770     IF REG-GEN-IN = SPACES
002780         GO TO 0100-EXIT.
002790     SET WS-GEN-IDX TO WS-GEN-COUNT.
002800     SET WS-GEN-IDX UP BY 1.
002810     ADD 1 TO WS-GEN-COUNT.
002820     MOVE REG-GEN-IN TO WS-GEN-LINE-TEXT(WS-GEN-IDX).
002830     MOVE REG-GEN-IN TO REG-GEN-IN-SAVE.
002840     UNSTRING REG-GEN-IN-SAVE DELIMITED BY ','
002850         INTO WS-GEN-SEQ(WS-GEN-IDX)
002860              WS-GEN-RUN-DATE(WS-GEN-IDX)
002870              WS-GEN-RUN-TIME(WS-GEN-IDX)
002880              WS-GEN-TAG(WS-GEN-IDX).
002890 0100-EXIT.
002900     EXIT.
002910 
002920*    THE FIRST (GEN-COUNT - KEEP-COUNT) ENTRIES ARE THE
002930*    OLDEST, SINCE THE EXPORT STEP APPENDS ONE LINE PER RUN -
002940*    THOSE GO TO THE PURGE LIST, THE REST GO BACK TO GENREG.
002950*    IF THERE ARE KEEP-COUNT OR FEWER, NOTHING IS PURGED - THE
002960*    WHOLE REGISTER IS SIMPLY REWRITTEN TO GENREGO UNCHANGED.
002970 0300-SPLIT-GENERATIONS.
002980     IF WS-GEN-COUNT > WS-KEEP-COUNT
002990         COMPUTE WS-PURGE-COUNT = WS-GEN-COUNT - WS-KEEP-COUNT
003000     ELSE
003010         MOVE ZERO TO WS-PURGE-COUNT
003020     END-IF.
003030     MOVE ZERO TO WS-KEPT-COUNT.
003040     SET WS-GEN-IDX TO 1.
003050     PERFORM 0320-WRITE-ONE-GENERATION
003060         VARYING WS-GEN-IDX FROM 1 BY 1
003070         UNTIL WS-GEN-IDX > WS-GEN-COUNT.
003080 0300-EXIT.
003090     EXIT.
003100 
003110*    ONE ENTRY EITHER GOES TO THE PURGE LIST (IF ITS POSITION
003120*    IN LOAD ORDER FALLS WITHIN THE OLDEST WS-PURGE-COUNT
003130*    ENTRIES) OR IS REWRITTEN VERBATIM TO GENREGO.  THE TWO
003140*    PATHS NEVER OVERLAP AND EVERY ENTRY TAKES EXACTLY ONE OF
003150*    THEM, SO KEPT-COUNT + PURGE-COUNT ALWAYS EQUALS GEN-COUNT
003160*    WHEN THE LOOP FINISHES.
003170 0320-WRITE-ONE-GENERATION.
003180     IF WS-GEN-IDX <= WS-PURGE-COUNT
003190         MOVE WS-GEN-SEQ(WS-GEN-IDX)      TO WS-PD-SEQ
003200         MOVE WS-GEN-RUN-DATE(WS-GEN-IDX) TO WS-PD-RUN-DATE
003210         MOVE WS-GEN-RUN-TIME(WS-GEN-IDX) TO WS-PD-RUN-TIME
003220         MOVE WS-GEN-TAG(WS-GEN-IDX)      TO WS-PD-TAG
003230         WRITE REG-GEN-PRG FROM WS-PURGE-DETAIL-LINE
003240     ELSE
003250         MOVE WS-GEN-LINE-TEXT(WS-GEN-IDX) TO REG-GEN-OUT
003260         WRITE REG-GEN-OUT
003270         ADD 1 TO WS-KEPT-COUNT
003280     END-IF.
003290 0320-EXIT.
003300     EXIT.
003310 
003320*    CLOSE ALL THREE FILES - BOTH OUTPUTS ARE ALREADY FULLY
003330*    WRITTEN BY THIS POINT.
003340 0900-CLOSE-FILES.
003350     CLOSE GEN-REG-IN.
003360     CLOSE GEN-REG-OUT.
003370     CLOSE GEN-PURGE-FILE.
003380 0900-EXIT.
003390     EXIT.
003400*
003410*    END OF CCRMBKP0.  IF OPERATIONS ASKS WHY A GENERATION
003420*    WAS PURGED SOONER THAN EXPECTED, CHECK GENPRM FIRST - A
003430*    LOW OVERRIDE VALUE LEFT IN PLACE FROM A ONE-OFF TEST RUN
003440*    IS THE MOST COMMON CAUSE.
