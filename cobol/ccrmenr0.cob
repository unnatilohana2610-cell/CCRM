000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCRMENR0.
000120 AUTHOR.        L-MARTKOWSKI.
000130 INSTALLATION.  REGISTRAR DATA PROCESSING.
000140 DATE-WRITTEN.  03/19/1990.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - REGISTRAR BATCH SUBSYSTEM.
000170*    REGISTRAR DATA PROCESSING
000180*    ANALYST          :L-MARTKOWSKI
000190*    PROGRAMMER(A)    :L-MARTKOWSKI
000200*    PURPOSE          :EDIT ENROLLMENT ACTIVITY AGAINST THE
000210*                       STUDENT AND COURSE MASTER EXTRACTS,
000220*                       APPLY THE DUPLICATE AND CREDIT-CAP
000230*                       RULES, AND POST GRADES
000240*    RUN SEQUENCE     :MUST FOLLOW CCRMSTU0 AND CCRMCRS0 -
000250*                       READS THEIR EXTRACTS AS ITS MASTERS
000260*
000270*    THIS IS STEP 3 OF THE REGISTRAR NIGHT RUN.  IT IS THE
000280*    ONLY ONE OF THE THREE EDIT PROGRAMS THAT VALIDATES ITS
000290*    INPUT AGAINST TWO OTHER PROGRAMS' OUTPUT RATHER THAN
000300*    JUST ITS OWN FEED - AN ENROLLMENT ROW IS ONLY GOOD IF
000310*    BOTH THE STUDENT AND THE COURSE IT NAMES ARE ON THE
000320*    CLEAN EXTRACTS FROM STEPS 1 AND 2 AND BOTH ARE FLAGGED
000330*    ACTIVE.  A GOOD ROW STILL HAS TWO MORE HURDLES - IT
000340*    CANNOT DUPLICATE AN ALREADY-ACCEPTED ROW FOR THE SAME
000350*    STUDENT/COURSE PAIR, AND IT CANNOT PUSH THE STUDENT
000360*    PAST 18 CREDITS OF ENROLLED COURSEWORK IN ONE SEMESTER.
000370*
000380*    VRS         DATE           DESCRIPTION
000390*    1.0      03/19/1990        INITIAL ENROLLMENT EDIT AGAINST
000400*                               STUDENT/COURSE MASTERS, MODELED
000410*                               ON THE OLD ON-LINE GRADE-ENTRY
000420*                               CROSS-VALIDATION
000430*    1.1      05/02/1991 LM     ADDED DUPLICATE-ENROLLMENT
000440*                               CHECK PER REGISTRAR RULE
000450*                               91-004 - NO STUDENT TWICE IN
000460*                               THE SAME COURSE
000470*    1.2      08/30/1993 LM     ADDED 18-CREDIT PER-SEMESTER
000480*                               CAP, SUMMED OVER ENROLLED ROWS
000490*                               ONLY - TKT 93-201
000500*    1.3      06/12/1996 DP     GRADE ON THE FEED NOW ALWAYS
000510*                               FORCES STATUS TO COMPLETED,
000520*                               NO RE-EDIT OF PRIOR STATUS -
000530*                               MATCHES THE STUDENT-SERVICES
000540*                               PACKAGE'S OWN RULE - TKT 96-140
000550*    1.4      11/17/1998 DP     Y2K REMEDIATION - ENROLLMENT
000560*                               TIMESTAMP NOW WINDOWED TO A
000570*                               4-DIGIT YEAR ON THE WAY OUT -
000580*                               TKT 98-777
000590*    1.5      02/25/2003 SB     REJECT COUNTS BROKEN OUT BY
000600*                               REASON (DUPLICATE, CREDIT-CAP,
000610*                               NOT-FOUND) FOR THE RUN-CONTROL
000620*                               REPORT - TKT 03-088
000630*    1.6      03/30/2005 SB     RUN CONTROL TOTALS NOW ALSO
000640*                               PUNCHED TO ENRCTL FOR CCRMRPT0
000650*                               TO PRINT ON THE REGISTER -
000660*                               TKT 04-055
000670*    NOTE - WITHDRAWAL (STATUS ENROLLED TO WITHDRAWN) AND THE
000680*    "ACTIVE-THEN-COURSE-CODE" LISTING ORDER ARE REGISTRAR
000690*    RULES DOCUMENTED FOR THE STUDENT-SERVICES ON-LINE PACKAGE;
000700*    NEITHER IS DRIVEN BY ANY FIELD ON THE NIGHTLY ENROLLMENT
000710*    FEED, SO NEITHER IS EXERCISED BY THIS BATCH STEP.
000720*
000730*    ONE MORE NOTE FOR MAINTENANCE - GRADE-POINT LOOKUP AND
000740*    GPA MATH DO NOT LIVE HERE.  THIS PROGRAM ONLY EVER SEES
000750*    ONE ENROLLMENT ROW AT A TIME AS THE FEED GOES BY; GPA IS
000760*    A FUNCTION OF A STUDENT'S ENTIRE ENROLLMENT HISTORY AND
000770*    IS COMPUTED DOWNSTREAM IN CCRMRPT0, WHICH IS THE ONLY
000780*    STEP THAT LOADS ALL OF A STUDENT'S ENROLLMENT ROWS AT
000790*    ONCE.  DO NOT ADD A GRADE-POINTS TABLE HERE - IT WOULD
000800*    DUPLICATE CCRMRPT0'S TABLE AND INVITE THE TWO TO DRIFT
000810*    OUT OF SYNC.
000820 
000830 ENVIRONMENT DIVISION.
000840*    NO SPECIAL-NAMES CLASS TESTS NEEDED HERE - ALL OF THIS
000850*    PROGRAM'S EDITS ARE TABLE LOOKUPS OR SIMPLE COMPARES.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910*    STU-MST-FILE AND CRS-MST-FILE ARE NOT NEW FEEDS - THEY
000920*    ARE THE CLEAN EXTRACTS CCRMSTU0 AND CCRMCRS0 JUST WROTE
000930*    (STUOUT/CRSOUT).  IF EITHER OF THOSE STEPS HAS NOT RUN
000940*    YET THIS STEP, THESE OPENS WILL FAIL AND THE RUN WILL
000950*    STOP - THAT IS BY DESIGN, NOT AN OVERSIGHT.
000960     SELECT STU-MST-FILE  ASSIGN TO STUOUT
000970                 ORGANIZATION LINE SEQUENTIAL
000980                 FILE STATUS STATUS-STU-MST.
000990 
001000     SELECT CRS-MST-FILE  ASSIGN TO CRSOUT
001010                 ORGANIZATION LINE SEQUENTIAL
001020                 FILE STATUS STATUS-CRS-MST.
001030 
001040*    ENRFEED IS THE RAW COMMA-DELIMITED ENROLLMENT ACTIVITY
001050*    FEED FROM STUDENT-SERVICES - ONE HEADER LINE, THEN ONE
001060*    ROW PER ENROLLMENT EVENT FOR THE NIGHT.
001070     SELECT ENR-IN-FILE   ASSIGN TO ENRFEED
001080                 ORGANIZATION LINE SEQUENTIAL
001090                 FILE STATUS STATUS-ENR-IN.
001100 
001110*    ENROUT IS OUR CLEAN EXTRACT - THE ONLY ENROLLMENT FILE
001120*    CCRMRPT0 IS ALLOWED TO TRUST FOR GPA AND ROSTER WORK.
001130     SELECT ENR-OUT-FILE  ASSIGN TO ENROUT
001140                 ORGANIZATION LINE SEQUENTIAL
001150                 FILE STATUS STATUS-ENR-OUT.
001160 
001170*    RUN-CONTROL TOTALS PUNCH - READ BACK BY THE PRINTED
001180*    REPORT STEP, SAME PATTERN AS CCRMSTU0/CCRMCRS0 - TKT
001190*    04-055.
001200     SELECT ENR-CTL-FILE  ASSIGN TO ENRCTL
001210                 ORGANIZATION LINE SEQUENTIAL
001220                 FILE STATUS STATUS-ENR-CTL.
001230 
001240 DATA DIVISION.
001250 FILE SECTION.
001260*    STUDENT MASTER EXTRACT - WE ONLY EVER PICK OFF THE ID
001270*    AND ACTIVE-FLAG BYTES OF THIS RECORD (SEE 0100-LOAD-
001280*    STUDENTS BELOW), SO IT IS READ AS A FLAT LINE HERE.
001290 FD  STU-MST-FILE
001300     LABEL RECORD STANDARD.
001310 01  REG-STU-MST                 PIC X(133).
001320 
001330*    COURSE MASTER EXTRACT - SAME TREATMENT, WE ONLY PICK OFF
001340*    CODE, CREDITS, SEMESTER AND ACTIVE FLAG.
001350 FD  CRS-MST-FILE
001360     LABEL RECORD STANDARD.
001370 01  REG-CRS-MST                 PIC X(133).
001380 
001390*    INBOUND ENROLLMENT ACTIVITY ROW, UNSTRUNG IN 0310-PARSE-
001400*    ENR-LINE.
001410 FD  ENR-IN-FILE
001420     LABEL RECORD STANDARD.
001430 01  REG-ENR-IN                  PIC X(133).
001440 
001450*    CLEAN OUTBOUND ENROLLMENT EXTRACT, SAME WIDTH AS THE
001460*    OTHER TWO PROGRAMS' EXTRACTS FOR CONSISTENCY.
001470 FD  ENR-OUT-FILE
001480     LABEL RECORD STANDARD.
001490 01  REG-ENR-OUT                 PIC X(133).
001500 
001510*    RUN-CONTROL PUNCH FOR CCRMRPT0 - WIDER THAN STUCTL/
001520*    CRSCTL BECAUSE THIS PROGRAM BREAKS REJECTS OUT BY THREE
001530*    SEPARATE REASONS INSTEAD OF ONE - TKT 03-088.
001540 FD  ENR-CTL-FILE
001550     LABEL RECORD STANDARD.
001560 01  REG-ENR-CTL                 PIC X(40).
001570 
001580 WORKING-STORAGE SECTION.
001590 01  STATUS-STU-MST           PIC X(02) VALUE SPACES.
001600 01  STATUS-CRS-MST           PIC X(02) VALUE SPACES.
001610 01  STATUS-ENR-IN            PIC X(02) VALUE SPACES.
001620 01  STATUS-ENR-OUT           PIC X(02) VALUE SPACES.
001630 01  STATUS-ENR-CTL           PIC X(02) VALUE SPACES.
001640 
001650*    FIVE-WAY RUN-CONTROL PUNCH LINE - READ, ACCEPTED, AND
001660*    THE THREE REJECT REASONS SEPARATELY, SO THE PRINTED
001670*    REGISTER CAN TELL OPERATIONS WHICH RULE IS THROWING OUT
001680*    THE MOST ROWS ON A GIVEN NIGHT - TKT 03-088.
001690 01  WS-CTL-LINE.
001700     05  WS-CTL-READ             PIC 9(05).
001710     05  FILLER                  PIC X(01) VALUE ','.
001720     05  WS-CTL-ACCEPT           PIC 9(05).
001730     05  FILLER                  PIC X(01) VALUE ','.
001740     05  WS-CTL-REJ-DUP          PIC 9(05).
001750     05  FILLER                  PIC X(01) VALUE ','.
001760     05  WS-CTL-REJ-CREDIT       PIC 9(05).
001770     05  FILLER                  PIC X(01) VALUE ','.
001780     05  WS-CTL-REJ-NOTFOUND     PIC 9(05).
001790     05  FILLER                  PIC X(11) VALUE SPACES.
001800 
001810*    ENROLLMENT RECORD - MIRRORS THE FEED FIELD ORDER
001820*    FIELD-FOR-FIELD SO THE EXTRACT CAN BE PUNCHED BACK OUT.
001830*    ENR-STATUS STARTS LIFE ON THE FEED AS WHATEVER STUDENT-
001840*    SERVICES SENT, BUT 0370-ACCEPT-ENROLLMENT ALWAYS
001850*    OVERWRITES IT WITH ENROLLED OR COMPLETED - WE DO NOT
001860*    TRUST THE INCOMING STATUS VALUE.
001870 01  REG-ENROLLMENT.
001880     05  ENR-STUDENT-ID          PIC X(08).
001890     05  ENR-COURSE-CODE         PIC X(07).
001900     05  ENR-DATE                PIC X(19).
001910     05  ENR-STATUS              PIC X(09).
001920         88  ENR-IS-ENROLLED     VALUE 'ENROLLED'.
001930         88  ENR-IS-WITHDRAWN    VALUE 'WITHDRAWN'.
001940         88  ENR-IS-COMPLETED    VALUE 'COMPLETED'.
001950     05  ENR-GRADE               PIC X(01).
001960     05  FILLER                  PIC X(89).
001970 
001980*    ENROLLMENT TIMESTAMP BROKEN OUT SO THE RUN DATE/TIME CAN
001990*    BE MOVED IN PIECE BY PIECE - YYYY-MM-DDTHH:MM:SS.  THE
002000*    LITERAL DASHES, THE 'T' SEPARATOR AND THE COLONS ARE
002010*    MOVED INTO THE FILLER POSITIONS BY 0372-STAMP-TIMESTAMP
002020*    BELOW, NOT CARRIED AS A VALUE CLAUSE HERE.
002030 01  ENR-DATE-R REDEFINES ENR-DATE.
002040     05  ENR-D-YYYY              PIC 9(04).
002050     05  FILLER                  PIC X(01).
002060     05  ENR-D-MM                PIC 9(02).
002070     05  FILLER                  PIC X(01).
002080     05  ENR-D-DD                PIC 9(02).
002090     05  FILLER                  PIC X(01).
002100     05  ENR-D-HH                PIC 9(02).
002110     05  FILLER                  PIC X(01).
002120     05  ENR-D-MI                PIC 9(02).
002130     05  FILLER                  PIC X(01).
002140     05  ENR-D-SS                PIC 9(02).
002150 
002160*    STUDENT LOOK-UP TABLE - ID AND ACTIVE FLAG ONLY.  THIS
002170*    PROGRAM DOES NOT NEED THE STUDENT'S NAME, EMAIL OR ANY
002180*    OTHER FIELD - IT ONLY ASKS "DOES THIS STUDENT ID EXIST
002190*    AND IS IT ACTIVE."
002200*    WS-STU-COUNT DOUBLES AS THE HIGH-WATER MARK USED TO SET
002210*    WS-STU-IDX WHEN A NEW ENTRY IS APPENDED IN 0100-LOAD-
002220*    STUDENTS - THE SAME "COUNT AS NEXT-SLOT POINTER" IDIOM
002230*    USED IN CCRMSTU0 AND CCRMCRS0.
002240 01  WS-STUDENT-TABLE.
002250     05  WS-STU-COUNT             PIC 9(05) COMP VALUE ZERO.
002260     05  WS-STU-ENTRY OCCURS 500 TIMES
002270                      INDEXED BY WS-STU-IDX.
002280         10  WS-STU-ID            PIC X(08).
002290         10  WS-STU-ACTIVE        PIC X(01).
002300 
002310*    COURSE LOOK-UP TABLE - CODE, CREDITS, SEMESTER AND
002320*    ACTIVE FLAG.  CREDITS AND SEMESTER ARE CARRIED HERE
002330*    BECAUSE 0360-SUM-SEMESTER-CREDITS NEEDS BOTH TO APPLY
002340*    THE 18-CREDIT CAP CORRECTLY.
002350 01  WS-COURSE-TABLE.
002360     05  WS-CRS-COUNT             PIC 9(05) COMP VALUE ZERO.
002370     05  WS-CRS-ENTRY OCCURS 500 TIMES
002380                      INDEXED BY WS-CRS-IDX.
002390         10  WS-CRS-CODE          PIC X(07).
002400         10  WS-CRS-CREDITS       PIC 9(01).
002410         10  WS-CRS-SEMESTER      PIC X(12).
002420         10  WS-CRS-ACTIVE        PIC X(01).
002430 
002440*    THIS RUN'S ACCEPTED ENROLLMENTS - KEYED BY STUDENT-ID +
002450*    '-' + COURSE-CODE FOR THE DUPLICATE CHECK, THE WAY
002460*    STUDENT-SERVICES' OWN ENROLLMENT MAP IS KEYED.  SIZED TO
002470*    4000 BECAUSE ONE NIGHT'S ENROLLMENT ACTIVITY FEED CAN
002480*    CARRY MANY TIMES THE NUMBER OF ROWS AS THERE ARE
002490*    STUDENTS OR COURSES - EVERY STUDENT CAN ENROLL IN SEVERAL
002500*    COURSES A NIGHT.
002510 01  WS-ENROLL-TABLE.
002520     05  WS-ENR-COUNT             PIC 9(05) COMP VALUE ZERO.
002530     05  WS-ENR-ENTRY OCCURS 4000 TIMES
002540                      INDEXED BY WS-ENR-IDX.
002550         10  WS-ENR-KEY           PIC X(16).
002560         10  WS-ENR-STU-ID        PIC X(08).
002570         10  WS-ENR-CRS-CODE      PIC X(07).
002580         10  WS-ENR-SEMESTER      PIC X(12).
002590         10  WS-ENR-CREDITS       PIC 9(01).
002600         10  WS-ENR-STATUS        PIC X(09).
002610 
002620*    KEY-BUILD AREA, USED BOTH TO TEST FOR A DUPLICATE AND TO
002630*    STORE THE ACCEPTED ROW'S KEY.  THE REDEFINES GIVES US A
002640*    SINGLE 16-BYTE COMPARE INSTEAD OF TWO SEPARATE FIELD
002650*    COMPARES EVERY TIME WE CHECK THE TABLE FOR A MATCH.
002660 01  WS-KEY-BUILD.
002670     05  WS-KEY-STU-ID            PIC X(08).
002680     05  WS-KEY-DASH              PIC X(01) VALUE '-'.
002690     05  WS-KEY-CRS-CODE          PIC X(07).
002700 01  WS-KEY-BUILD-R REDEFINES WS-KEY-BUILD.
002710     05  WS-KEY-TEXT              PIC X(16).
002720 
002730*    SWITCHES - ONE PAIR PER FILE FOR EOF/HEADER, PLUS THE
002740*    LOOKUP AND DUPLICATE FLAGS USED WITHIN A SINGLE
002750*    ENROLLMENT ROW'S EDIT PASS.
002760 01  WS-EDIT-SWITCHES.
002770     05  WS-EOF-STU-MST           PIC X(01) VALUE 'N'.
002780         88  EOF-STU-MST          VALUE 'Y'.
002790     05  WS-EOF-CRS-MST           PIC X(01) VALUE 'N'.
002800         88  EOF-CRS-MST          VALUE 'Y'.
002810     05  WS-EOF-ENR-IN            PIC X(01) VALUE 'N'.
002820         88  EOF-ENR-IN           VALUE 'Y'.
002830     05  WS-STU-HDR-SEEN          PIC X(01) VALUE 'N'.
002840         88  STU-HDR-ALREADY-SEEN VALUE 'Y'.
002850     05  WS-CRS-HDR-SEEN          PIC X(01) VALUE 'N'.
002860         88  CRS-HDR-ALREADY-SEEN VALUE 'Y'.
002870     05  WS-ENR-HDR-SEEN          PIC X(01) VALUE 'N'.
002880         88  ENR-HDR-ALREADY-SEEN VALUE 'Y'.
002890     05  WS-STU-FOUND             PIC X(01) VALUE 'N'.
002900         88  STU-IS-FOUND         VALUE 'Y'.
002910     05  WS-CRS-FOUND             PIC X(01) VALUE 'N'.
002920         88  CRS-IS-FOUND         VALUE 'Y'.
002930     05  WS-DUP-FOUND             PIC X(01) VALUE 'N'.
002940         88  DUP-IS-FOUND         VALUE 'Y'.
002950     05  WS-ENR-ACCEPTED          PIC X(01) VALUE 'N'.
002960         88  ENR-WAS-ACCEPTED     VALUE 'Y'.
002970 
002980*    SCRATCH FIELDS THAT CARRY WHATEVER 0320-CHECK-ELIGIBLE
002990*    FOUND ABOUT THE STUDENT/COURSE PAIR FORWARD INTO
003000*    0350-EDIT-ENROLLMENT, PLUS THE RUNNING CREDIT TOTAL AND
003010*    THE GENERAL-PURPOSE TABLE-SCAN SUBSCRIPT REUSED BY EVERY
003020*    LINEAR SCAN IN THIS PROGRAM.
003030*    NOTE THAT WS-FOUND-CRS-CREDITS/SEMESTER ARE CAPTURED IN
003040*    0324-SCAN-COURSE AT THE MOMENT OF MATCH, NOT RE-READ
003050*    FROM THE TABLE LATER - THAT AVOIDS A SECOND SCAN OF THE
003060*    COURSE TABLE JUST TO RECOVER VALUES WE ALREADY HAD IN
003070*    HAND.
003080 01  WS-WORK-FIELDS.
003090     05  WS-FOUND-STU-ACTIVE      PIC X(01).
003100     05  WS-FOUND-CRS-CREDITS     PIC 9(01).
003110     05  WS-FOUND-CRS-SEMESTER    PIC X(12).
003120     05  WS-FOUND-CRS-ACTIVE      PIC X(01).
003130     05  WS-CREDIT-TOTAL          PIC 9(03) COMP VALUE ZERO.
003140     05  WS-SCAN-SUB              PIC 9(04) COMP VALUE ZERO.
003150 
003160*    RUN DATE/TIME - NO CURRENT-DATE FUNCTION ON THIS
003170*    COMPILER, SO WE ACCEPT THE RAW OS CLOCK AND WINDOW THE
003180*    2-DIGIT YEAR OURSELVES, THE WAY EVERY OTHER Y2K FIX IN
003190*    THIS SHOP WORKS.
003200*    THESE ARE FILLED ONCE, IN 0050-OPEN-FILES, AND HELD FOR
003210*    THE WHOLE RUN - THEY ARE NOT RE-ACCEPTED PER ROW.
003220 01  WS-SYS-DATE.
003230     05  WS-SYS-YY                PIC 9(02).
003240     05  WS-SYS-MM                PIC 9(02).
003250     05  WS-SYS-DD                PIC 9(02).
003260 01  WS-SYS-TIME.
003270     05  WS-SYS-HH                PIC 9(02).
003280     05  WS-SYS-MI                PIC 9(02).
003290     05  WS-SYS-SS                PIC 9(02).
003300     05  WS-SYS-HS                PIC 9(02).
003310 
003320*    RUN TOTALS - READ, ACCEPTED, AND THREE SEPARATE REJECT
003330*    REASONS.  ALL COMP, ALL PUNCHED TO ENRCTL AND ALL
003340*    DISPLAYED TO SYSOUT AT END OF RUN.
003350 01  WS-RUN-CONTROLS.
003360     05  WS-ENR-READ             PIC 9(05) COMP VALUE ZERO.
003370     05  WS-ENR-ACCEPT           PIC 9(05) COMP VALUE ZERO.
003380     05  WS-REJ-DUPLICATE        PIC 9(05) COMP VALUE ZERO.
003390     05  WS-REJ-CREDIT-LIMIT     PIC 9(05) COMP VALUE ZERO.
003400     05  WS-REJ-NOTFOUND         PIC 9(05) COMP VALUE ZERO.
003410 
003420*    OPERATOR-FACING TOTALS, SPLIT ACROSS TWO DISPLAY LINES
003430*    SINCE FIVE COUNTS DO NOT FIT COMFORTABLY ON ONE SYSOUT
003440*    LINE THE WAY THE OTHER TWO PROGRAMS' THREE COUNTS DO.
003450 01  WS-DISPLAY-TOTALS-1.
003460     05  FILLER                  PIC X(29)
003470         VALUE 'CCRMENR0 - ENROLL READ       '.
003480     05  WS-D-READ               PIC ZZZZ9.
003490     05  FILLER                  PIC X(20)
003500         VALUE ' ENROLL ACCEPTED    '.
003510     05  WS-D-ACCEPT             PIC ZZZZ9.
003520 
003530 01  WS-DISPLAY-TOTALS-2.
003540     05  FILLER                  PIC X(29)
003550         VALUE 'CCRMENR0 - REJ DUPLICATE     '.
003560     05  WS-D-REJ-DUP            PIC ZZZZ9.
003570     05  FILLER                  PIC X(20)
003580         VALUE ' REJ CREDIT-LIMIT   '.
003590     05  WS-D-REJ-CREDIT         PIC ZZZZ9.
003600     05  FILLER                  PIC X(20)
003610         VALUE ' REJ NOT-FOUND      '.
003620     05  WS-D-REJ-NOTFOUND       PIC ZZZZ9.
003630 
003640*    HEADER LINE WRITTEN ONCE AT THE TOP OF ENROUT.  KEPT AS
003650*    TWO FILLERS RATHER THAN ONE LONG LITERAL SO THE 80-
003660*    COLUMN SOURCE LIMIT DOES NOT FORCE AN AWKWARD SPLIT IN
003670*    THE MIDDLE OF A COLUMN NAME.
003680 01  WS-HEADER-LINE.
003690     05  FILLER PIC X(60) VALUE
003700         'ENR-STUDENT-ID,ENR-COURSE-CODE,ENR-DATE,ENR-STATUS,'.
003710     05  FILLER PIC X(10) VALUE 'ENR-GRADE'.
003720 
003730*    ONE DETAIL LINE OF THE CLEAN EXTRACT, BUILT IN
003740*    0370-ACCEPT-ENROLLMENT.  ONLY ACCEPTED ROWS EVER REACH
003750*    THIS AREA - A REJECTED ROW NEVER GETS AS FAR AS A WRITE.
003760 01  WS-OUT-LINE.
003770     05  WS-O-STUDENT-ID         PIC X(08).
003780     05  FILLER                  PIC X(01) VALUE ','.
003790     05  WS-O-COURSE-CODE        PIC X(07).
003800     05  FILLER                  PIC X(01) VALUE ','.
003810     05  WS-O-DATE               PIC X(19).
003820     05  FILLER                  PIC X(01) VALUE ','.
003830     05  WS-O-STATUS             PIC X(09).
003840     05  FILLER                  PIC X(01) VALUE ','.
003850     05  WS-O-GRADE              PIC X(01).
003860     05  FILLER                  PIC X(85) VALUE SPACES.
003870*    RAW-TEXT VIEW, USED ONLY FOR AN OPERATIONS LINE DUMP.
003880 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
003890     05  WS-OUT-LINE-TEXT        PIC X(133).
003900 
003910 PROCEDURE DIVISION.
003920 
003930*    TOP-LEVEL DRIVER - LOAD BOTH MASTER TABLES FIRST, THEN
003940*    DRAIN THE ENROLLMENT FEED ONE ROW AT A TIME AGAINST
003950*    THEM.  THE HEADER LINE FOR ENROUT IS WRITTEN AFTER THE
003960*    MASTERS LOAD BUT BEFORE THE FEED LOOP STARTS, SINCE
003970*    NEITHER MASTER LOAD TOUCHES ENROUT AT ALL.
003980 0000-MAIN-LINE.
003990     PERFORM 0050-OPEN-FILES
004000         THRU 0050-EXIT.
004010     PERFORM 0100-LOAD-STUDENTS
004020         THRU 0100-EXIT
004030         UNTIL EOF-STU-MST.
004040     PERFORM 0200-LOAD-COURSES
004050         THRU 0200-EXIT
004060         UNTIL EOF-CRS-MST.
004070     WRITE REG-ENR-OUT FROM WS-HEADER-LINE.
004080     PERFORM 0300-READ-ENR-FILE
004090         THRU 0300-EXIT
004100         UNTIL EOF-ENR-IN.
004110*    RUN TOTALS ARE MOVED INTO THE PUNCH LAYOUT ONLY AFTER
004120*    THE ENTIRE FEED HAS DRAINED - THERE IS NO PARTIAL OR
004130*    INTERIM PUNCH OF THIS LINE MID-RUN.
004140     MOVE WS-ENR-READ         TO WS-CTL-READ.
004150     MOVE WS-ENR-ACCEPT       TO WS-CTL-ACCEPT.
004160     MOVE WS-REJ-DUPLICATE    TO WS-CTL-REJ-DUP.
004170     MOVE WS-REJ-CREDIT-LIMIT TO WS-CTL-REJ-CREDIT.
004180     MOVE WS-REJ-NOTFOUND     TO WS-CTL-REJ-NOTFOUND.
004190     WRITE REG-ENR-CTL FROM WS-CTL-LINE.
004200     PERFORM 0900-CLOSE-FILES
004210         THRU 0900-EXIT.
004220     MOVE WS-ENR-READ         TO WS-D-READ.
004230     MOVE WS-ENR-ACCEPT       TO WS-D-ACCEPT.
004240     MOVE WS-REJ-DUPLICATE    TO WS-D-REJ-DUP.
004250     MOVE WS-REJ-CREDIT-LIMIT TO WS-D-REJ-CREDIT.
004260     MOVE WS-REJ-NOTFOUND     TO WS-D-REJ-NOTFOUND.
004270     DISPLAY WS-DISPLAY-TOTALS-1.
004280     DISPLAY WS-DISPLAY-TOTALS-2.
004290     STOP RUN.
004300 
004310*    OPEN ALL FIVE FILES BEFORE TOUCHING A RECORD, AND GRAB
004320*    THE OS DATE/TIME ONCE FOR THE WHOLE RUN - EVERY ACCEPTED
004330*    ROW GETS THE SAME RUN TIMESTAMP, NOT A SEPARATE READ OF
004340*    THE CLOCK PER ROW.  A BAD OPEN ON EITHER MASTER MEANS
004350*    STEP 1 OR STEP 2 HAS NOT RUN, AND WE STOP RATHER THAN
004360*    EDIT ENROLLMENT AGAINST AN EMPTY MASTER LIST.
004370 0050-OPEN-FILES.
004380     OPEN INPUT STU-MST-FILE.
004390     IF STATUS-STU-MST NOT = '00'
004400         DISPLAY 'CCRMENR0 - STUOUT WILL NOT OPEN, RC='
004410                 STATUS-STU-MST
004420         STOP RUN.
004430     OPEN INPUT CRS-MST-FILE.
004440     IF STATUS-CRS-MST NOT = '00'
004450         DISPLAY 'CCRMENR0 - CRSOUT WILL NOT OPEN, RC='
004460                 STATUS-CRS-MST
004470         STOP RUN.
004480     OPEN INPUT ENR-IN-FILE.
004490     IF STATUS-ENR-IN NOT = '00'
004500         DISPLAY 'CCRMENR0 - ENRFEED WILL NOT OPEN, RC='
004510                 STATUS-ENR-IN
004520         STOP RUN.
004530     OPEN OUTPUT ENR-OUT-FILE.
004540     IF STATUS-ENR-OUT NOT = '00'
004550         DISPLAY 'CCRMENR0 - ENROUT WILL NOT OPEN, RC='
004560                 STATUS-ENR-OUT
004570         STOP RUN.
004580     OPEN OUTPUT ENR-CTL-FILE.
004590     IF STATUS-ENR-CTL NOT = '00'
004600         DISPLAY 'CCRMENR0 - ENRCTL WILL NOT OPEN, RC='
004610                 STATUS-ENR-CTL
004620         STOP RUN.
004630     ACCEPT WS-SYS-DATE FROM DATE.
004640     ACCEPT WS-SYS-TIME FROM TIME.
004650 0050-EXIT.
004660     EXIT.
004670 
004680*    LOAD STUDENT MASTER EXTRACT INTO WS-STUDENT-TABLE.  ONLY
004690*    THE ID AND ACTIVE-FLAG BYTES ARE PICKED OFF BY FIXED
004700*    OFFSET - THIS PROGRAM NEVER NEEDS THE STUDENT'S NAME OR
004710*    EMAIL, SO WE DO NOT BOTHER CARRYING THEM.
004720 0100-LOAD-STUDENTS.
004730     READ STU-MST-FILE
004740         AT END
004750             MOVE 'Y' TO WS-EOF-STU-MST
004760             GO TO 0100-EXIT.
004770     IF NOT STU-HDR-ALREADY-SEEN
004780         MOVE 'Y' TO WS-STU-HDR-SEEN
004790         GO TO 0100-EXIT.
004800     SET WS-STU-IDX TO WS-STU-COUNT.
004810     SET WS-STU-IDX UP BY 1.
004820     ADD 1 TO WS-STU-COUNT.
004830     MOVE REG-STU-MST(1:8)   TO WS-STU-ID(WS-STU-IDX).
004840     MOVE REG-STU-MST(116:1) TO WS-STU-ACTIVE(WS-STU-IDX).
004850 0100-EXIT.
004860     EXIT.
004870 
004880*    LOAD COURSE MASTER EXTRACT INTO WS-COURSE-TABLE.  THE
004890*    FIXED OFFSETS BELOW MATCH CCRMCRS0'S WS-OUT-LINE LAYOUT
004900*    EXACTLY - IF THAT LAYOUT EVER CHANGES, THESE OFFSETS
004910*    HAVE TO CHANGE WITH IT.
004920 0200-LOAD-COURSES.
004930     READ CRS-MST-FILE
004940         AT END
004950             MOVE 'Y' TO WS-EOF-CRS-MST
004960             GO TO 0200-EXIT.
004970     IF NOT CRS-HDR-ALREADY-SEEN
004980         MOVE 'Y' TO WS-CRS-HDR-SEEN
004990         GO TO 0200-EXIT.
005000     SET WS-CRS-IDX TO WS-CRS-COUNT.
005010     SET WS-CRS-IDX UP BY 1.
005020     ADD 1 TO WS-CRS-COUNT.
005030     MOVE REG-CRS-MST(1:7)   TO WS-CRS-CODE(WS-CRS-IDX).
005040     MOVE REG-CRS-MST(50:1)  TO WS-CRS-CREDITS(WS-CRS-IDX).
005050     MOVE REG-CRS-MST(73:12) TO WS-CRS-SEMESTER(WS-CRS-IDX).
005060     MOVE REG-CRS-MST(95:1)  TO WS-CRS-ACTIVE(WS-CRS-IDX).
005070 0200-EXIT.
005080     EXIT.
005090 
005100*    READ-EDIT LOOP FOR ONE ENROLLMENT ROW.  A ROW WHOSE
005110*    STUDENT OR COURSE IS NOT FOUND (OR FOUND BUT INACTIVE)
005120*    IS COUNTED NOT-FOUND AND DROPPED BEFORE WE EVEN LOOK AT
005130*    DUPLICATE OR CREDIT-CAP RULES - THERE IS NO POINT
005140*    CHECKING A DUPLICATE OR A CREDIT TOTAL FOR A COURSE THAT
005150*    DOES NOT EXIST.
005160 0300-READ-ENR-FILE.
005170     READ ENR-IN-FILE
005180         AT END
005190             MOVE 'Y' TO WS-EOF-ENR-IN
005200             GO TO 0300-EXIT.
005210     IF NOT ENR-HDR-ALREADY-SEEN
005220         MOVE 'Y' TO WS-ENR-HDR-SEEN
005230         GO TO 0300-EXIT.
005240     ADD 1 TO WS-ENR-READ.
005250     PERFORM 0310-PARSE-ENR-LINE
005260         THRU 0310-EXIT.
005270     PERFORM 0320-CHECK-ELIGIBLE
005280         THRU 0320-EXIT.
005290     IF NOT STU-IS-FOUND OR NOT CRS-IS-FOUND
005300         ADD 1 TO WS-REJ-NOTFOUND
005310         GO TO 0300-EXIT.
005320     PERFORM 0350-EDIT-ENROLLMENT
005330         THRU 0350-EXIT.
005340 0300-EXIT.
005350     EXIT.
005360 
005370*    UNSTRING THE COMMA-DELIMITED FEED LINE INTO REG-ENROLLMENT.
005380 0310-PARSE-ENR-LINE.
005390*    FIVE COMMA-DELIMITED FIELDS, SAME ORDER AS THE HEADER
005400*    LINE STUDENT-SERVICES PUBLISHES ON THE FEED SPEC - IF
005410*    THAT ORDER EVER CHANGES ON THEIR END, THIS UNSTRING HAS
005420*    TO CHANGE WITH IT, SINCE POSITION (NOT A COLUMN NAME)
005430*    IS ALL THAT DRIVES THE MAPPING.
005440     UNSTRING REG-ENR-IN DELIMITED BY ','
005450         INTO ENR-STUDENT-ID, ENR-COURSE-CODE, ENR-DATE,
005460              ENR-STATUS, ENR-GRADE.
005470 0310-EXIT.
005480     EXIT.
005490 
005500*    LOOK UP THE STUDENT AND COURSE IN THE MASTER TABLES.
005510*    "NOT FOUND" ALSO COVERS AN INACTIVE STUDENT OR COURSE -
005520*    A PAIR IS ONLY ENROLL-ELIGIBLE WHEN BOTH RECORDS EXIST
005530*    AND BOTH ARE FLAGGED ACTIVE, PER THE STUDENT-SERVICES
005540*    ELIGIBILITY RULE.  THE COURSE SCAN IS SKIPPED ENTIRELY
005550*    IF THE STUDENT SCAN ALREADY FAILED - NO SENSE BURNING
005560*    CYCLES ON A LOOKUP WE ALREADY KNOW WILL BE REJECTED.
005570 0320-CHECK-ELIGIBLE.
005580     MOVE 'N' TO WS-STU-FOUND.
005590     MOVE 1 TO WS-SCAN-SUB.
005600     PERFORM 0322-SCAN-STUDENT
005610         UNTIL WS-SCAN-SUB > WS-STU-COUNT
005620            OR STU-IS-FOUND.
005630     IF NOT STU-IS-FOUND
005640         GO TO 0320-EXIT.
005650     MOVE 'N' TO WS-CRS-FOUND.
005660     MOVE 1 TO WS-SCAN-SUB.
005670     PERFORM 0324-SCAN-COURSE
005680         UNTIL WS-SCAN-SUB > WS-CRS-COUNT
005690            OR CRS-IS-FOUND.
005700 0320-EXIT.
005710     EXIT.
005720 
005730*    ONE STEP OF THE STUDENT-TABLE SCAN - A MATCH ON ID THAT
005740*    TURNS OUT TO BE INACTIVE STILL LEAVES STU-FOUND 'N', SO
005750*    THE CALLER TREATS AN INACTIVE STUDENT THE SAME AS ONE
005760*    THAT DOES NOT EXIST AT ALL.
005770 0322-SCAN-STUDENT.
005780*    LINEAR SCAN, NOT A BINARY SEARCH - THE STUDENT TABLE IS
005790*    LOADED IN WHATEVER ORDER CCRMSTU0'S EXTRACT HAPPENS TO
005800*    BE IN, WHICH IS NOT GUARANTEED SORTED BY ID.  AT 500
005810*    ENTRIES THE COST OF A LINEAR SCAN PER ENROLLMENT ROW HAS
005820*    NEVER BEEN A PROBLEM ON THIS SHOP'S NIGHTLY VOLUMES.
005830     IF WS-STU-ID(WS-SCAN-SUB) = ENR-STUDENT-ID
005840         MOVE WS-STU-ACTIVE(WS-SCAN-SUB) TO WS-FOUND-STU-ACTIVE
005850         IF WS-FOUND-STU-ACTIVE = 'Y'
005860             MOVE 'Y' TO WS-STU-FOUND
005870         END-IF
005880     END-IF
005890     ADD 1 TO WS-SCAN-SUB.
005900 0322-EXIT.
005910     EXIT.
005920 
005930*    ONE STEP OF THE COURSE-TABLE SCAN - SAME ACTIVE-FLAG
005940*    TREATMENT AS THE STUDENT SCAN, PLUS IT CARRIES THE
005950*    CREDITS AND SEMESTER FORWARD FOR THE CREDIT-CAP CHECK
005960*    THE MOMENT A MATCH IS FOUND, SO 0350-EDIT-ENROLLMENT
005970*    DOES NOT HAVE TO RE-SCAN THE COURSE TABLE A SECOND TIME.
005980 0324-SCAN-COURSE.
005990     IF WS-CRS-CODE(WS-SCAN-SUB) = ENR-COURSE-CODE
006000         MOVE WS-CRS-ACTIVE(WS-SCAN-SUB)
006010                                 TO WS-FOUND-CRS-ACTIVE
006020         IF WS-FOUND-CRS-ACTIVE = 'Y'
006030             MOVE 'Y' TO WS-CRS-FOUND
006040             MOVE WS-CRS-CREDITS(WS-SCAN-SUB)
006050                                 TO WS-FOUND-CRS-CREDITS
006060             MOVE WS-CRS-SEMESTER(WS-SCAN-SUB)
006070                                 TO WS-FOUND-CRS-SEMESTER
006080         END-IF
006090     END-IF
006100     ADD 1 TO WS-SCAN-SUB.
006110 0324-EXIT.
006120     EXIT.
006130 
006140*    THE CORE ENROLLMENT RULE PARAGRAPH - DUPLICATE CHECK,
006150*    THEN THE 18-CREDIT PER-SEMESTER CAP, THEN ACCEPT AND
006160*    (IF A GRADE CAME IN ON THE FEED) POST THE GRADE.  THE
006170*    ORDER MATTERS - REGISTRAR RULE 91-004 SAYS A DUPLICATE
006180*    IS REJECTED REGARDLESS OF CREDIT LOAD, SO THE DUPLICATE
006190*    CHECK ALWAYS RUNS FIRST.
006200 0350-EDIT-ENROLLMENT.
006210     MOVE ENR-STUDENT-ID  TO WS-KEY-STU-ID.
006220     MOVE ENR-COURSE-CODE TO WS-KEY-CRS-CODE.
006230     MOVE 'N' TO WS-DUP-FOUND.
006240     MOVE 1 TO WS-SCAN-SUB.
006250     PERFORM 0352-SCAN-DUPLICATE
006260         UNTIL WS-SCAN-SUB > WS-ENR-COUNT
006270            OR DUP-IS-FOUND.
006280     IF DUP-IS-FOUND
006290         ADD 1 TO WS-REJ-DUPLICATE
006300         GO TO 0350-EXIT.
006310*    NOT A DUPLICATE - NOW CHECK THE 18-CREDIT CAP.  THE
006320*    CREDITS FOR *THIS* COURSE ARE ADDED TO WHATEVER THE
006330*    STUDENT HAS ALREADY BEEN ACCEPTED FOR IN THE SAME
006340*    SEMESTER BEFORE WE COMPARE AGAINST THE CAP - TKT 93-201.
006350     PERFORM 0360-SUM-SEMESTER-CREDITS
006360         THRU 0360-EXIT.
006370     ADD WS-FOUND-CRS-CREDITS TO WS-CREDIT-TOTAL.
006380     IF WS-CREDIT-TOTAL > 18
006390         ADD 1 TO WS-REJ-CREDIT-LIMIT
006400         GO TO 0350-EXIT.
006410     PERFORM 0370-ACCEPT-ENROLLMENT
006420         THRU 0370-EXIT.
006430     ADD 1 TO WS-ENR-ACCEPT.
006440 0350-EXIT.
006450     EXIT.
006460 
006470*    ONE STEP OF THE DUPLICATE SCAN - A STRAIGHT 16-BYTE
006480*    COMPARE AGAINST EVERY KEY ACCEPTED SO FAR THIS RUN.  NO
006490*    EARLY EXIT ON MATCH BEYOND THE PERFORM'S OWN UNTIL
006500*    CLAUSE - THAT IS HANDLED BY THE CALLER.
006510 0352-SCAN-DUPLICATE.
006520     IF WS-ENR-KEY(WS-SCAN-SUB) = WS-KEY-TEXT
006530         MOVE 'Y' TO WS-DUP-FOUND
006540     END-IF
006550     ADD 1 TO WS-SCAN-SUB.
006560 0352-EXIT.
006570     EXIT.
006580 
006590*    SUM CREDITS OF THIS STUDENT'S ALREADY-ACCEPTED ENROLLED
006600*    ROWS IN THIS COURSE'S SEMESTER.  WITHDRAWN/COMPLETED
006610*    ROWS ARE EXCLUDED - ONLY "ENROLLED" COUNTS AGAINST THE
006620*    CAP, PER THE STUDENT-SERVICES CREDIT-TOTAL RULE.  THIS
006630*    RESCANS THE WHOLE ACCEPTED-ENROLLMENT TABLE FOR EVERY
006640*    INCOMING ROW - FOR A 4000-ROW TABLE THAT IS SLOWER THAN
006650*    KEEPING A RUNNING PER-STUDENT TOTAL, BUT IT IS SIMPLE
006660*    AND CORRECT, AND THE NIGHTLY VOLUME HAS NEVER MADE THE
006670*    DIFFERENCE MATTER.
006680 0360-SUM-SEMESTER-CREDITS.
006690     MOVE ZERO TO WS-CREDIT-TOTAL.
006700     MOVE 1 TO WS-SCAN-SUB.
006710     PERFORM 0362-ADD-IF-MATCH
006720         UNTIL WS-SCAN-SUB > WS-ENR-COUNT.
006730 0360-EXIT.
006740     EXIT.
006750 
006760*    ONE STEP OF THE CREDIT-SUM SCAN - ONLY ADDS WHEN ALL
006770*    THREE CONDITIONS HOLD: SAME STUDENT, SAME SEMESTER, AND
006780*    STATUS STILL ENROLLED (NOT WITHDRAWN OR COMPLETED).
006790 0362-ADD-IF-MATCH.
006800     IF WS-ENR-STU-ID(WS-SCAN-SUB) = ENR-STUDENT-ID
006810        AND WS-ENR-SEMESTER(WS-SCAN-SUB) = WS-FOUND-CRS-SEMESTER
006820        AND WS-ENR-STATUS(WS-SCAN-SUB) = 'ENROLLED'
006830         ADD WS-ENR-CREDITS(WS-SCAN-SUB) TO WS-CREDIT-TOTAL
006840     END-IF
006850     ADD 1 TO WS-SCAN-SUB.
006860 0362-EXIT.
006870     EXIT.
006880 
006890*    ACCEPT THE ENROLLMENT - STAMP THE RUN DATE/TIME, ADD TO
006900*    THE IN-RUN TABLE, POST A GRADE IF THE FEED CARRIED ONE,
006910*    AND WRITE THE EXTRACT ROW.  NOTE THE STATUS OVERWRITE
006920*    RULE FROM TKT 96-140 - WHATEVER STATUS CAME IN ON THE
006930*    FEED IS THROWN AWAY; WE ALWAYS SET ENROLLED FIRST, THEN
006940*    PROMOTE TO COMPLETED IF A GRADE IS PRESENT, AND NEVER
006950*    LOOK AT THE ORIGINAL VALUE AGAIN.
006960 0370-ACCEPT-ENROLLMENT.
006970     MOVE 'ENROLLED' TO ENR-STATUS.
006980     PERFORM 0372-STAMP-TIMESTAMP
006990         THRU 0372-EXIT.
007000     IF ENR-GRADE NOT = SPACE
007010         MOVE 'COMPLETED' TO ENR-STATUS.
007020     SET WS-ENR-IDX TO WS-ENR-COUNT.
007030     SET WS-ENR-IDX UP BY 1.
007040     ADD 1 TO WS-ENR-COUNT.
007050     MOVE WS-KEY-TEXT          TO WS-ENR-KEY(WS-ENR-IDX).
007060     MOVE ENR-STUDENT-ID       TO WS-ENR-STU-ID(WS-ENR-IDX).
007070     MOVE ENR-COURSE-CODE      TO WS-ENR-CRS-CODE(WS-ENR-IDX).
007080     MOVE WS-FOUND-CRS-SEMESTER
007090                               TO WS-ENR-SEMESTER(WS-ENR-IDX).
007100     MOVE WS-FOUND-CRS-CREDITS TO WS-ENR-CREDITS(WS-ENR-IDX).
007110     MOVE ENR-STATUS           TO WS-ENR-STATUS(WS-ENR-IDX).
007120     MOVE ENR-STUDENT-ID  TO WS-O-STUDENT-ID.
007130     MOVE ENR-COURSE-CODE TO WS-O-COURSE-CODE.
007140     MOVE ENR-DATE        TO WS-O-DATE.
007150     MOVE ENR-STATUS      TO WS-O-STATUS.
007160     MOVE ENR-GRADE       TO WS-O-GRADE.
007170     WRITE REG-ENR-OUT FROM WS-OUT-LINE.
007180 0370-EXIT.
007190     EXIT.
007200 
007210*    WINDOW THE 2-DIGIT OS YEAR TO 4 DIGITS AND BUILD THE
007220*    YYYY-MM-DDTHH:MM:SS TIMESTAMP - Y2K REMEDIATION, TKT
007230*    98-777.  A PIVOT OF 50 IS THE SAME WINDOW USED ACROSS
007240*    THE REGISTRAR SUITE - ANY OS-CLOCK YEAR 00-49 IS TAKEN
007250*    AS 20XX, AND 50-99 AS 19XX.  THIS SHOP HAS NOT HAD TO
007260*    REVISIT THAT PIVOT SINCE IT WAS SET IN 1998.
007270 0372-STAMP-TIMESTAMP.
007280     IF WS-SYS-YY < 50
007290         COMPUTE ENR-D-YYYY = 2000 + WS-SYS-YY
007300     ELSE
007310         COMPUTE ENR-D-YYYY = 1900 + WS-SYS-YY
007320     END-IF.
007330     MOVE '-'         TO ENR-DATE-R(5:1).
007340     MOVE WS-SYS-MM   TO ENR-D-MM.
007350     MOVE '-'         TO ENR-DATE-R(8:1).
007360     MOVE WS-SYS-DD   TO ENR-D-DD.
007370     MOVE 'T'         TO ENR-DATE-R(11:1).
007380     MOVE WS-SYS-HH   TO ENR-D-HH.
007390     MOVE ':'         TO ENR-DATE-R(14:1).
007400     MOVE WS-SYS-MI   TO ENR-D-MI.
007410     MOVE ':'         TO ENR-DATE-R(17:1).
007420     MOVE WS-SYS-SS   TO ENR-D-SS.
007430 0372-EXIT.
007440     EXIT.
007450 
007460*    CLOSE ALL FIVE FILES.  RUN-CONTROL LINE IS ALREADY
007470*    WRITTEN BY THIS POINT.
007480*    NO SPECIAL ERROR HANDLING ON THESE CLOSES - IF A CLOSE
007490*    FAILS THIS LATE IN THE RUN THE OUTPUT IS ALREADY WRITTEN
007500*    AND THE OPERATOR WILL SEE IT ON THE JOB LOG REGARDLESS.
007510 0900-CLOSE-FILES.
007520     CLOSE STU-MST-FILE.
007530     CLOSE CRS-MST-FILE.
007540     CLOSE ENR-IN-FILE.
007550     CLOSE ENR-OUT-FILE.
007560     CLOSE ENR-CTL-FILE.
007570 0900-EXIT.
007580     EXIT.
007590*
007600*    END OF CCRMENR0.  IF THE NOT-FOUND REJECT COUNT SPIKES,
007610*    THE FIRST THING TO CHECK IS THE JOB'S STEP ORDER - THIS
007620*    PROGRAM MUST RUN AFTER BOTH CCRMSTU0 AND CCRMCRS0 IN THE
007630*    SAME NIGHT'S RUN, AND A SKIPPED OR RE-ORDERED STEP LOOKS
007640*    EXACTLY LIKE A WAVE OF UNKNOWN STUDENTS AND COURSES.
