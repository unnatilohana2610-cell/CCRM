000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCRMCRS0.
000120 AUTHOR.        R-HALVORSEN.
000130 INSTALLATION.  REGISTRAR DATA PROCESSING.
000140 DATE-WRITTEN.  11/02/1988.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - REGISTRAR BATCH SUBSYSTEM.
000170*    REGISTRAR DATA PROCESSING
000180*    ANALYST          :R-HALVORSEN
000190*    PROGRAMMER(A)    :R-HALVORSEN
000200*    PURPOSE          :EDIT AND LOAD COURSE MASTER EXTRACT
000210*                       FROM THE COURSE CATALOG FEED FILE
000220*
000230*    THIS IS STEP 2 OF THE REGISTRAR NIGHT RUN, RUN RIGHT
000240*    AFTER CCRMSTU0.  IT READS THE COURSE CATALOG FEED FROM
000250*    THE ACADEMIC AFFAIRS OFFICE, EDITS EACH ROW THE SAME
000260*    WAY THE OLD ON-LINE COURSE SCREEN DID, AND WRITES A
000270*    CLEAN COURSE EXTRACT FOR CCRMENR0 AND CCRMRPT0.  AS WITH
000280*    THE STUDENT PROGRAM, A ROW THAT FAILS ANY EDIT IS
000290*    COUNTED REJECTED AND DROPPED - IT NEVER STOPS THE RUN.
000300*
000310*    VRS         DATE           DESCRIPTION
000320*    1.0      11/02/1988        INITIAL LOAD OF COURSE
000330*                               FEED EDIT/EXTRACT PROGRAM
000340*    1.1      07/11/1990 RH     ADD COURSE-CODE FORMAT EDIT -
000350*                               2-4 LETTERS THEN 3 DIGITS,
000360*                               PER REGISTRAR STANDARD 90-06
000370*    1.2      02/02/1993 RH     CREDITS EDIT NOW REJECTS
000380*                               ANYTHING OUTSIDE 1-6 - TKT 93-019
000390*    1.3      10/14/1995 LMK    ADDED SEMESTER-LITERAL EDIT,
000400*                               CATALOG NOW CARRIES SEMESTER
000410*                               ON EVERY COURSE ROW - TKT 95-188
000420*    1.4      11/09/1998 DP     Y2K REMEDIATION - SEMESTER
000430*                               LITERALS NOW CCYY, E.G.
000440*                               SPRING_2026 - TKT 98-777
000450*    1.5      04/25/2002 SB     DEPARTMENT-LENGTH EDIT ADDED
000460*                               PER AUDIT FINDING - TKT 02-140
000470*    1.6      01/17/2005 SB     COURSES-READ/LOADED COUNTS NOW
000480*                               DISPLAYED FOR OPERATIONS - TKT
000490*                               05-009
000500*    1.7      03/30/2005 SB     RUN CONTROL TOTALS NOW ALSO
000510*                               PUNCHED TO CRSCTL FOR CCRMRPT0
000520*                               TO PRINT ON THE REGISTER -
000530*                               TKT 04-055
000540*
000550*    THE THREE-SEMESTER LITERAL TABLE BELOW HAS TO BE HAND-
000560*    EDITED AND RECOMPILED EVERY CATALOG YEAR - THERE IS NO
000570*    PARAMETER FILE FOR IT.  WHOEVER ROLLS THE CATALOG FOR THE
000580*    NEXT ACADEMIC YEAR OWNS UPDATING WS-SEMESTER-LITERALS.
000590*
000600*    THIS PROGRAM AND CCRMSTU0 ARE DELIBERATELY BUILT THE SAME
000610*    SHAPE - SAME PARAGRAPH NUMBERS, SAME SWITCH NAMES, SAME
000620*    RUN-CONTROL PUNCH IDIOM.  IF YOU HAVE TO CHANGE ONE OF
000630*    THEM, CHECK WHETHER THE SAME CHANGE BELONGS IN THE OTHER
000640*    BEFORE YOU CONSIDER THE TICKET CLOSED.
000650*
000660*    UNLIKE THE STUDENT FEED, THE COURSE CATALOG DOES NOT
000670*    CARRY A GPA-LIKE COMPUTED FIELD, SO THERE IS NO ZEROING
000680*    STEP NEEDED IN THE PARSE PARAGRAPH THE WAY CCRMSTU0 HAS
000690*    ONE FOR STU-GPA.
000700 
000710 ENVIRONMENT DIVISION.
000720*    NO SPECIAL CHARACTER CLASSES NEEDED IN THIS PROGRAM - THE
000730*    COURSE-CODE EDIT USES A CHARACTER-BY-CHARACTER TABLE SCAN
000740*    INSTEAD (SEE 0310-CHECK-CODE-FORMAT).
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*    CRSFEED IS THE RAW COMMA-DELIMITED CATALOG FEED FROM
000810*    ACADEMIC AFFAIRS - ONE HEADER LINE, THEN ONE ROW PER
000820*    COURSE SECTION OFFERED.
000830     SELECT CRS-IN-FILE  ASSIGN TO CRSFEED
000840                 ORGANIZATION LINE SEQUENTIAL
000850                 FILE STATUS STATUS-CRS-IN.
000860 
000870*    CRSOUT IS OUR CLEAN EXTRACT - THE ONLY COURSE FILE THE
000880*    ENROLLMENT AND REPORT STEPS ARE ALLOWED TO TRUST.
000890     SELECT CRS-OUT-FILE ASSIGN TO CRSOUT
000900                 ORGANIZATION LINE SEQUENTIAL
000910                 FILE STATUS STATUS-CRS-OUT.
000920 
000930*    RUN-CONTROL TOTALS PUNCH - READ BACK BY THE PRINTED
000940*    REPORT STEP, SAME PATTERN AS CCRMSTU0 - TKT 04-055.
000950     SELECT CRS-CTL-FILE ASSIGN TO CRSCTL
000960                 ORGANIZATION LINE SEQUENTIAL
000970                 FILE STATUS STATUS-CRS-CTL.
000980 
000990 DATA DIVISION.
001000 FILE SECTION.
001010*    INBOUND CATALOG ROW, CARRIED FLAT AND UNSTRUNG BELOW IN
001020*    0250-PARSE-CRS-LINE.
001030 FD  CRS-IN-FILE
001040     LABEL RECORD STANDARD.
001050 01  REG-CRS-IN                  PIC X(133).
001060 
001070*    CLEAN OUTBOUND COURSE EXTRACT, SAME WIDTH AS THE FEED.
001080 FD  CRS-OUT-FILE
001090     LABEL RECORD STANDARD.
001100 01  REG-CRS-OUT                 PIC X(133).
001110 
001120*    ONE-LINE RUN-CONTROL PUNCH FOR CCRMRPT0.
001130 FD  CRS-CTL-FILE
001140     LABEL RECORD STANDARD.
001150 01  REG-CRS-CTL                 PIC X(30).
001160 
001170 WORKING-STORAGE SECTION.
001180 01  STATUS-CRS-IN            PIC X(02) VALUE SPACES.
001190 01  STATUS-CRS-OUT           PIC X(02) VALUE SPACES.
001200 01  STATUS-CRS-CTL           PIC X(02) VALUE SPACES.
001210 
001220*    READ/LOADED/REJECTED COUNTS FOR THE CRSCTL PUNCH, SAME
001230*    LAYOUT AS STUCTL SO CCRMRPT0 CAN PARSE BOTH THE SAME WAY.
001240 01  WS-CTL-LINE.
001250     05  WS-CTL-READ             PIC 9(05).
001260     05  FILLER                  PIC X(01) VALUE ','.
001270     05  WS-CTL-LOADED           PIC 9(05).
001280     05  FILLER                  PIC X(01) VALUE ','.
001290     05  WS-CTL-REJECTED         PIC 9(05).
001300     05  FILLER                  PIC X(11) VALUE SPACES.
001310 
001320*    COURSE MASTER RECORD - MIRRORS THE CATALOG FEED FIELD
001330*    ORDER FIELD-FOR-FIELD SO THE EXTRACT CAN BE PUNCHED
001340*    STRAIGHT BACK OUT.  CRS-INSTRUCTOR-ID IS CARRIED THROUGH
001350*    UNTOUCHED - THIS PROGRAM DOES NOT VALIDATE THE INSTRUCTOR
001360*    ASSIGNMENT, THAT IS AN ACADEMIC AFFAIRS CONCERN.
001370 01  REG-COURSE.
001380*    7 BYTES IS ENOUGH FOR THE WIDEST CODE THIS SHOP HAS EVER
001390*    SEEN - 4 LETTERS PLUS 3 DIGITS, E.G. MATH201.
001400     05  CRS-CODE                PIC X(07).
001410     05  CRS-TITLE               PIC X(40).
001420*    SINGLE-DIGIT CREDITS - NOTHING IN THIS CATALOG HAS EVER
001430*    BEEN OFFERED FOR 10 OR MORE CREDIT HOURS.
001440     05  CRS-CREDITS             PIC 9(01).
001450     05  CRS-DEPARTMENT          PIC X(20).
001460     05  CRS-SEMESTER            PIC X(12).
001470     05  CRS-INSTRUCTOR-ID       PIC X(08).
001480     05  CRS-ACTIVE              PIC X(01).
001490         88  CRS-IS-ACTIVE       VALUE 'Y'.
001500         88  CRS-IS-INACTIVE     VALUE 'N'.
001510     05  FILLER                  PIC X(44).
001520 
001530*    COURSE-CODE BROKEN OUT FOR THE FORMAT EDIT - UP TO 4
001540*    LETTER POSITIONS FOLLOWED BY EXACTLY 3 DIGIT POSITIONS.
001550*    WE STEP THROUGH IT ONE CHARACTER AT A TIME BECAUSE THIS
001560*    COMPILER GIVES US NO REGULAR-EXPRESSION VERB.
001570 01  CRS-CODE-R REDEFINES CRS-CODE.
001580     05  CRS-CODE-CH OCCURS 7 TIMES PIC X(01).
001590 
001600*    NUMERIC-DIGIT VIEW OF THE LAST 3 CODE POSITIONS, USED
001610*    ONCE THE LETTER COUNT HAS BEEN ESTABLISHED.
001620 01  WS-CODE-DIGITS               PIC 9(03).
001630 
001640*    IN-MEMORY COURSE TABLE - HOLDS EVERY LOADED COURSE FOR
001650*    THE LIFE OF THE RUN, SAME 500-ENTRY SIZING AS THE
001660*    STUDENT TABLE IN CCRMSTU0.  NOT RE-READ BY THIS PROGRAM;
001670*    CCRMENR0 AND CCRMRPT0 BUILD THEIR OWN COPIES FROM CRSOUT.
001680 01  WS-COURSE-TABLE.
001690*    ONE ENTRY PER LOADED COURSE.  WS-CRS-COUNT IS THE HIGH-
001700*    WATER MARK, NOT A RUNNING SUBSCRIPT - 0400-ADD-TO-TABLE
001710*    BUMPS IT BY ONE EACH TIME A COURSE IS APPENDED.
001720     05  WS-CRS-COUNT             PIC 9(05) COMP VALUE ZERO.
001730     05  WS-CRS-ENTRY OCCURS 500 TIMES
001740                      INDEXED BY WS-CRS-IDX.
001750         10  WS-CRS-CODE          PIC X(07).
001760         10  WS-CRS-DEPT          PIC X(20).
001770         10  WS-CRS-CREDITS       PIC 9(01).
001780         10  WS-CRS-SEMESTER      PIC X(12).
001790         10  WS-CRS-ACTIVE        PIC X(01).
001800 
001810*    SEMESTER LITERAL TABLE - THE THREE TERMS THIS RUN OF
001820*    THE CATALOG KNOWS ABOUT.  BUILT AS A REDEFINES OF A
001830*    VALUE CLAUSE THE WAY THE OLD RATE TABLES WERE, SO THE
001840*    LITERALS ARE READ RIGHT OFF THE COMPILE LISTING WITHOUT
001850*    HAVING TO GO DIG THROUGH THE PROCEDURE DIVISION.
001860 01  WS-SEMESTER-LITERALS.
001870     05  FILLER                  PIC X(12) VALUE 'FALL_2025   '.
001880     05  FILLER                  PIC X(12) VALUE 'SPRING_2026 '.
001890     05  FILLER                  PIC X(12) VALUE 'SUMMER_2026 '.
001900 01  WS-SEMESTER-TABLE REDEFINES WS-SEMESTER-LITERALS.
001910     05  WS-SEM-ENTRY OCCURS 3 TIMES PIC X(12).
001920 
001930*    SWITCHES FOR THE LIFE OF ONE READ/EDIT/LOAD CYCLE.  ALL
001940*    THREE ARE RESET AT A NATURAL POINT IN THE CYCLE - EOF
001950*    ONLY EVER GOES 'N' TO 'Y' ONCE, HDR-SEEN ONLY EVER GOES
001960*    'N' TO 'Y' ONCE, AND CRS-VALID IS RESET TO 'Y' AT THE
001970*    TOP OF EVERY CALL TO 0300-VALIDATE-COURSE.
001980 01  WS-EDIT-SWITCHES.
001990     05  WS-EOF-CRS-IN           PIC X(01) VALUE 'N'.
002000         88  EOF-CRS-IN          VALUE 'Y'.
002010     05  WS-CRS-VALID            PIC X(01) VALUE 'Y'.
002020         88  CRS-REC-VALID       VALUE 'Y'.
002030         88  CRS-REC-INVALID     VALUE 'N'.
002040     05  WS-HDR-SEEN             PIC X(01) VALUE 'N'.
002050         88  HDR-ALREADY-SEEN    VALUE 'Y'.
002060 
002070*    WORK AREA FOR THE CODE-FORMAT AND SEMESTER-LITERAL EDITS.
002080*    ALL FOUR FIELDS ARE SCRATCH - NONE OF THEM CARRY ANY
002090*    VALUE ACROSS ONE COURSE ROW TO THE NEXT.
002100 01  WS-CODE-EDIT.
002110     05  WS-LETTER-COUNT         PIC 9(01) COMP VALUE ZERO.
002120     05  WS-CH-SUB               PIC 9(01) COMP VALUE ZERO.
002130     05  WS-SEM-SUB              PIC 9(01) COMP VALUE ZERO.
002140     05  WS-SEM-FOUND            PIC X(01) VALUE 'N'.
002150         88  SEM-IS-FOUND        VALUE 'Y'.
002160 
002170*    RUN TOTALS, ACCUMULATED AS WE GO.  COMP FOR SPEED - THE
002180*    CATALOG CAN RUN TO SEVERAL HUNDRED SECTIONS A TERM.  THE
002190*    SAME THREE COUNTS ARE DISPLAYED TO SYSOUT BELOW AND ALSO
002200*    PUNCHED TO CRSCTL - KEEP BOTH USES IN MIND IF ONE OF
002210*    THESE COUNTERS EVER NEEDS TO SPLIT INTO FINER DETAIL.
002220 01  WS-RUN-CONTROLS.
002230     05  WS-CRS-READ             PIC 9(05) COMP VALUE ZERO.
002240     05  WS-CRS-LOADED           PIC 9(05) COMP VALUE ZERO.
002250     05  WS-CRS-REJECTED         PIC 9(05) COMP VALUE ZERO.
002260 
002270*    OPERATOR-FACING TOTALS LINE FOR SYSOUT.
002280 01  WS-DISPLAY-TOTALS.
002290     05  FILLER                  PIC X(29)
002300         VALUE 'CCRMCRS0 - COURSES READ     '.
002310     05  WS-D-READ               PIC ZZZZ9.
002320     05  FILLER                  PIC X(20)
002330         VALUE ' COURSES LOADED     '.
002340     05  WS-D-LOADED             PIC ZZZZ9.
002350     05  FILLER                  PIC X(20)
002360         VALUE ' COURSES REJECTED   '.
002370     05  WS-D-REJECTED           PIC ZZZZ9.
002380 
002390*    HEADER LINE WRITTEN ONCE AT THE TOP OF CRSOUT SO THE
002400*    COLUMN ORDER IS SELF-DOCUMENTING ON THE FILE ITSELF.
002410 01  WS-HEADER-LINE.
002420     05  FILLER PIC X(60) VALUE
002430         'CRS-CODE,CRS-TITLE,CRS-CREDITS,CRS-DEPARTMENT,CRS-SEMESTER,'.
002440     05  FILLER PIC X(28) VALUE
002450         'CRS-INSTRUCTOR-ID,CRS-ACTIVE'.
002460 
002470*    ONE DETAIL LINE OF THE CLEAN EXTRACT.
002480 01  WS-OUT-LINE.
002490     05  WS-O-CODE               PIC X(07).
002500     05  FILLER                  PIC X(01) VALUE ','.
002510     05  WS-O-TITLE              PIC X(40).
002520     05  FILLER                  PIC X(01) VALUE ','.
002530     05  WS-O-CREDITS            PIC 9(01).
002540     05  FILLER                  PIC X(01) VALUE ','.
002550     05  WS-O-DEPARTMENT         PIC X(20).
002560     05  FILLER                  PIC X(01) VALUE ','.
002570     05  WS-O-SEMESTER           PIC X(12).
002580     05  FILLER                  PIC X(01) VALUE ','.
002590     05  WS-O-INSTRUCTOR-ID      PIC X(08).
002600     05  FILLER                  PIC X(01) VALUE ','.
002610     05  WS-O-ACTIVE             PIC X(01).
002620     05  FILLER                  PIC X(29) VALUE SPACES.
002630 
002640*    RAW-TEXT VIEW, USED ONLY FOR AN OPERATIONS LINE DUMP WHEN
002650*    A CATALOG ROW LOOKS SHORT OR MIS-ALIGNED ON A PRINTOUT.
002660 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
002670     05  WS-OUT-LINE-TEXT        PIC X(133).
002680 
002690 PROCEDURE DIVISION.
002700 
002710*    TOP-LEVEL DRIVER - SAME SHAPE AS CCRMSTU0.  OPEN, DRAIN
002720*    THE CATALOG FEED, PUNCH THE RUN-CONTROL LINE FOR
002730*    CCRMRPT0, CLOSE UP, DISPLAY TOTALS FOR THE OPERATOR.
002740*
002750*    A WORD ON WHY WE COUNT AND PUNCH BEFORE WE CLOSE, NOT
002760*    AFTER - CLOSE CAN, IN THEORY, FAIL ON A FULL DISK.  IF
002770*    THAT EVER HAPPENS WE STILL WANT THE RUN-CONTROL RECORD
002780*    ON CRSCTL SO THE OPERATOR AND CCRMRPT0 BOTH KNOW WHAT
002790*    THIS RUN ACTUALLY DID BEFORE IT WENT BAD.
002800 0000-MAIN-LINE.
002810     PERFORM 0050-OPEN-FILES
002820         THRU 0050-EXIT.
002830     PERFORM 0200-READ-CRS-FILE
002840         THRU 0200-EXIT
002850         UNTIL EOF-CRS-IN.
002860     MOVE WS-CRS-READ     TO WS-CTL-READ.
002870     MOVE WS-CRS-LOADED   TO WS-CTL-LOADED.
002880     MOVE WS-CRS-REJECTED TO WS-CTL-REJECTED.
002890     WRITE REG-CRS-CTL FROM WS-CTL-LINE.
002900     PERFORM 0900-CLOSE-FILES
002910         THRU 0900-EXIT.
002920     MOVE WS-CRS-READ     TO WS-D-READ.
002930     MOVE WS-CRS-LOADED   TO WS-D-LOADED.
002940     MOVE WS-CRS-REJECTED TO WS-D-REJECTED.
002950     DISPLAY WS-DISPLAY-TOTALS.
002960     STOP RUN.
002970 
002980*    OPEN ALL THREE FILES BEFORE TOUCHING A RECORD.  A BAD
002990*    OPEN ON ANY ONE OF THEM STOPS THE RUN - THE CATALOG MUST
003000*    BE LOADED IN FULL OR NOT AT ALL, OTHERWISE ENROLLMENT
003010*    WOULD BE VALIDATING AGAINST A PARTIAL COURSE LIST.
003020 0050-OPEN-FILES.
003030     OPEN INPUT CRS-IN-FILE.
003040     IF STATUS-CRS-IN NOT = '00'
003050         DISPLAY 'CCRMCRS0 - CRSFEED WILL NOT OPEN, RC='
003060                 STATUS-CRS-IN
003070         STOP RUN.
003080     OPEN OUTPUT CRS-OUT-FILE.
003090     IF STATUS-CRS-OUT NOT = '00'
003100         DISPLAY 'CCRMCRS0 - CRSOUT WILL NOT OPEN, RC='
003110                 STATUS-CRS-OUT
003120         STOP RUN.
003130     OPEN OUTPUT CRS-CTL-FILE.
003140     IF STATUS-CRS-CTL NOT = '00'
003150         DISPLAY 'CCRMCRS0 - CRSCTL WILL NOT OPEN, RC='
003160                 STATUS-CRS-CTL
003170         STOP RUN.
003180     WRITE REG-CRS-OUT FROM WS-HEADER-LINE.
003190 0050-EXIT.
003200     EXIT.
003210 
003220*    READ-EDIT-LOAD LOOP FOR ONE COURSE ROW.  THE HEADER LINE
003230*    IS SKIPPED THE SAME WAY AS THE STUDENT FEED.  A ROW THAT
003240*    FAILS 0300-VALIDATE-COURSE IS COUNTED REJECTED AND
003250*    DROPPED BEFORE IT EVER REACHES THE TABLE OR CRSOUT.
003260 0200-READ-CRS-FILE.
003270     READ CRS-IN-FILE
003280         AT END
003290             MOVE 'Y' TO WS-EOF-CRS-IN
003300             GO TO 0200-EXIT.
003310     IF NOT HDR-ALREADY-SEEN
003320         MOVE 'Y' TO WS-HDR-SEEN
003330         GO TO 0200-EXIT.
003340     ADD 1 TO WS-CRS-READ.
003350     PERFORM 0250-PARSE-CRS-LINE
003360         THRU 0250-EXIT.
003370     PERFORM 0300-VALIDATE-COURSE
003380         THRU 0300-EXIT.
003390     IF CRS-REC-INVALID
003400         ADD 1 TO WS-CRS-REJECTED
003410         GO TO 0200-EXIT.
003420     PERFORM 0400-ADD-TO-TABLE
003430         THRU 0400-EXIT.
003440     PERFORM 0500-WRITE-COURSE-OUT
003450         THRU 0500-EXIT.
003460     ADD 1 TO WS-CRS-LOADED.
003470 0200-EXIT.
003480     EXIT.
003490 
003500*    UNSTRING THE COMMA-DELIMITED CATALOG LINE INTO REG-COURSE.
003510*    NO DEFAULTING IS DONE HERE - IF THE FEED IS SHORT A
003520*    FIELD, THE MISSING FIELD IS LEFT SPACES AND WILL BE
003530*    CAUGHT BY ONE OF THE EDITS IN 0300-VALIDATE-COURSE.  THE
003540*    ORDER OF THE INTO-LIST HAS TO TRACK THE ORDER OF THE
003550*    COLUMNS ON THE FEED - IF ACADEMIC AFFAIRS EVER RE-ORDERS
003560*    THEIR EXPORT, THIS UNSTRING HAS TO BE RE-ORDERED WITH IT.
003570 0250-PARSE-CRS-LINE.
003580     UNSTRING REG-CRS-IN DELIMITED BY ','
003590         INTO CRS-CODE, CRS-TITLE, CRS-CREDITS,
003600              CRS-DEPARTMENT, CRS-SEMESTER,
003610              CRS-INSTRUCTOR-ID, CRS-ACTIVE.
003620 0250-EXIT.
003630     EXIT.
003640 
003650*    FIELD-LEVEL EDITS - VALIDATIONUTIL RULES FOR THE COURSE
003660*    CATALOG.  A FAILING ROW IS COUNTED AND DROPPED, NOT
003670*    FATAL - TKT 93-019.  TESTS RUN CHEAPEST-FIRST, SAME
003680*    REASONING AS THE STUDENT PROGRAM.
003690 0300-VALIDATE-COURSE.
003700     MOVE 'Y' TO WS-CRS-VALID.
003710*    RULE 1 - COURSE CODE MUST BE 2-4 LETTERS THEN 3 DIGITS.
003720*    THIS IS CHECKED FIRST BECAUSE A GARBLED COURSE CODE MAKES
003730*    EVERYTHING ELSE ABOUT THE ROW SUSPECT - IF THE CODE IS
003740*    WRONG WE DO NOT BOTHER LOOKING AT CREDITS, DEPARTMENT,
003750*    OR SEMESTER AT ALL.
003760     PERFORM 0310-CHECK-CODE-FORMAT
003770         THRU 0310-EXIT.
003780     IF CRS-REC-INVALID
003790         GO TO 0300-EXIT.
003800*    RULE 2 - CREDITS MUST FALL IN 1 THROUGH 6 - TKT 93-019.
003810*    A 0-CREDIT OR 7-PLUS-CREDIT ROW HAS ALWAYS TURNED OUT TO
003820*    BE A CATALOG TYPO, NEVER A REAL COURSE, IN THIS SHOP'S
003830*    EXPERIENCE.
003840     IF CRS-CREDITS < 1 OR CRS-CREDITS > 6
003850         MOVE 'N' TO WS-CRS-VALID
003860         GO TO 0300-EXIT.
003870*    RULE 3 - DEPARTMENT CANNOT BE BLANK - ADDED PER THE 2002
003880*    AUDIT FINDING THAT SOME ROWS WERE SLIPPING THROUGH WITH
003890*    NO DEPARTMENT AT ALL AND SHOWING UP UNGROUPED ON THE
003900*    ROSTER REPORT - TKT 02-140.
003910     IF CRS-DEPARTMENT = SPACES
003920         MOVE 'N' TO WS-CRS-VALID
003930         GO TO 0300-EXIT.
003940*    RULE 4 - SEMESTER MUST MATCH ONE OF THE THREE ACTIVE
003950*    TERM LITERALS.
003960     PERFORM 0350-CHECK-SEMESTER
003970         THRU 0350-EXIT.
003980     IF CRS-REC-INVALID
003990         GO TO 0300-EXIT.
004000*    RULE 5 - ACTIVE FLAG MUST BE 'Y' OR 'N'.
004010     IF CRS-ACTIVE NOT = 'Y' AND CRS-ACTIVE NOT = 'N'
004020         MOVE 'N' TO WS-CRS-VALID.
004030 0300-EXIT.
004040     EXIT.
004050 
004060*    COURSE-CODE FORMAT EDIT - 2 TO 4 UPPERCASE LETTERS
004070*    FOLLOWED BY EXACTLY 3 DIGITS, E.G. CS101 OR MATH201.
004080*    THE LETTER COUNT IS FOUND BY SCANNING FORWARD UNTIL A
004090*    DIGIT TURNS UP; THE REMAINING 3 POSITIONS MUST THEN BE
004100*    ALL DIGITS AND THE LETTER COUNT MUST BE 2, 3 OR 4.  THIS
004110*    REPLACED A SIMPLE "MUST BE NUMERIC IN LAST 3" EDIT IN
004120*    1990 WHEN A ONE-LETTER PREFIX SLIPPED THROUGH AND
004130*    COLLIDED WITH A REAL COURSE CODE - REGISTRAR STANDARD
004140*    90-06 SET THE 2-TO-4-LETTER FLOOR.
004150 0310-CHECK-CODE-FORMAT.
004160*    WALK FORWARD COUNTING LETTER POSITIONS AS LONG AS THE
004170*    CHARACTER IS AN UPPERCASE LETTER, STOPPING THE INSTANT WE
004180*    HIT SOMETHING THAT IS NOT 'A' THRU 'Z' (A DIGIT, A
004190*    LOWERCASE LETTER, A BLANK) OR RUN OUT OF THE 4-POSITION
004200*    LETTER WINDOW.  TKT 06-231 - THE ORIGINAL SCAN TESTED FOR
004210*    '0' THRU '9' AS THE UNTIL CONDITION, WHICH IS BACKWARDS
004220*    FOR A TEST-BEFORE PERFORM: A LETTER IN POSITION 1 MADE
004230*    THE UNTIL TEST TRUE ON THE VERY FIRST CHECK (A LETTER
004240*    COMPARES HIGH AGAINST '9'), SO THE LOOP BODY NEVER RAN
004250*    AND WS-LETTER-COUNT STAYED AT ZERO FOR EVERY COURSE CODE
004260*    - REJECTING THE ENTIRE CATALOG ON EVERY RUN.  TESTING FOR
004270*    THE UPPERCASE-LETTER RANGE INSTEAD ALSO CLOSES A SECOND
004280*    HOLE: A LOWERCASE PREFIX NO LONGER SNEAKS THROUGH AS A
004290*    "LETTER" JUST BECAUSE IT FAILED THE OLD DIGIT TEST - IT
004300*    NOW STOPS THE SCAN THE SAME AS A DIGIT WOULD, AND FALLS
004310*    OUT NUMERIC-INVALID BELOW.
004320     MOVE ZERO TO WS-LETTER-COUNT.
004330     MOVE 1 TO WS-CH-SUB.
004340     PERFORM 0312-COUNT-LETTERS
004350         UNTIL WS-CH-SUB > 4
004360            OR CRS-CODE-CH(WS-CH-SUB) < 'A'
004370            OR CRS-CODE-CH(WS-CH-SUB) > 'Z'.
004380     IF WS-LETTER-COUNT < 2 OR WS-LETTER-COUNT > 4
004390         MOVE 'N' TO WS-CRS-VALID
004400         GO TO 0310-EXIT.
004410*    THE THREE BRANCHES BELOW LINE UP THE 3-DIGIT WINDOW
004420*    AGAINST WHICHEVER LETTER COUNT WE FOUND, AND CONFIRM
004430*    THE REMAINING TRAILING POSITIONS ARE BLANK.  A 7-BYTE
004440*    FIELD HOLDING A 2-LETTER CODE, FOR EXAMPLE, LEAVES TWO
004450*    TRAILING BYTES THAT MUST BE SPACES, NOT STRAY DIGITS OR
004460*    PUNCTUATION LEFT OVER FROM A MIS-KEYED CATALOG ENTRY.
004470     IF WS-LETTER-COUNT = 2
004480         MOVE CRS-CODE(3:3) TO WS-CODE-DIGITS
004490         IF CRS-CODE(6:2) NOT = SPACES
004500             MOVE 'N' TO WS-CRS-VALID
004510             GO TO 0310-EXIT
004520         END-IF.
004530     IF WS-LETTER-COUNT = 3
004540         MOVE CRS-CODE(4:3) TO WS-CODE-DIGITS
004550         IF CRS-CODE(7:1) NOT = SPACE
004560             MOVE 'N' TO WS-CRS-VALID
004570             GO TO 0310-EXIT
004580         END-IF.
004590     IF WS-LETTER-COUNT = 4
004600         MOVE CRS-CODE(5:3) TO WS-CODE-DIGITS.
004610     IF WS-LETTER-COUNT = 2 OR WS-LETTER-COUNT = 3
004620                        OR WS-LETTER-COUNT = 4
004630         IF WS-CODE-DIGITS NOT NUMERIC
004640             MOVE 'N' TO WS-CRS-VALID
004650         END-IF
004660     ELSE
004670         MOVE 'N' TO WS-CRS-VALID.
004680 0310-EXIT.
004690     EXIT.
004700 
004710*    ONE STEP OF THE LETTER-COUNTING SCAN - ADVANCES BOTH THE
004720*    RUNNING LETTER COUNT AND THE CHARACTER SUBSCRIPT TOGETHER
004730*    SO THE TWO NEVER DRIFT OUT OF STEP WITH EACH OTHER.
004740 0312-COUNT-LETTERS.
004750     ADD 1 TO WS-LETTER-COUNT.
004760     ADD 1 TO WS-CH-SUB.
004770 0312-EXIT.
004780     EXIT.
004790 
004800*    SEMESTER-LITERAL EDIT - CRS-SEMESTER MUST BE ONE OF THE
004810*    THREE TERMS ACTIVE THIS CATALOG YEAR (SEE WS-SEMESTER-
004820*    LITERALS ABOVE).  ADDED IN 1995 WHEN THE CATALOG FEED
004830*    STARTED CARRYING A SEMESTER COLUMN ON EVERY ROW INSTEAD
004840*    OF ONE SEMESTER VALUE FOR THE WHOLE FILE - TKT 95-188.
004850 0350-CHECK-SEMESTER.
004860     MOVE 'N' TO WS-SEM-FOUND.
004870     MOVE 1 TO WS-SEM-SUB.
004880     PERFORM 0352-MATCH-SEMESTER
004890         UNTIL WS-SEM-SUB > 3
004900            OR SEM-IS-FOUND.
004910     IF NOT SEM-IS-FOUND
004920         MOVE 'N' TO WS-CRS-VALID.
004930 0350-EXIT.
004940     EXIT.
004950 
004960*    ONE STEP OF THE SEMESTER-TABLE LOOKUP - A LINEAR SCAN OF
004970*    ONLY THREE ENTRIES, SO NO INDEXED SEARCH IS WARRANTED.
004980*    IF THE CATALOG YEAR EVER OFFERS A FOURTH TERM (A WINTER
004990*    SESSION HAS BEEN DISCUSSED MORE THAN ONCE) THE OCCURS 3
005000*    ABOVE AND THIS UNTIL CLAUSE BOTH NEED TO WIDEN TOGETHER.
005010 0352-MATCH-SEMESTER.
005020     IF CRS-SEMESTER = WS-SEM-ENTRY(WS-SEM-SUB)
005030         MOVE 'Y' TO WS-SEM-FOUND
005040     ELSE
005050         ADD 1 TO WS-SEM-SUB.
005060 0352-EXIT.
005070     EXIT.
005080 
005090*    APPEND THE VALIDATED COURSE TO THE IN-MEMORY TABLE.  NO
005100*    DUPLICATE-CODE CHECK IS DONE HERE - IF THE CATALOG FEED
005110*    EVER CARRIES THE SAME COURSE CODE TWICE, BOTH ROWS LOAD
005120*    AND THE LATER ONE WINS ON ANY LOOKUP BY CODE DOWNSTREAM.
005130*    THAT HAS NEVER HAPPENED IN A PRODUCTION FEED TO DATE.
005140 0400-ADD-TO-TABLE.
005150     SET WS-CRS-IDX TO WS-CRS-COUNT.
005160     SET WS-CRS-IDX UP BY 1.
005170     ADD 1 TO WS-CRS-COUNT.
005180     MOVE CRS-CODE       TO WS-CRS-CODE(WS-CRS-IDX).
005190     MOVE CRS-DEPARTMENT TO WS-CRS-DEPT(WS-CRS-IDX).
005200     MOVE CRS-CREDITS    TO WS-CRS-CREDITS(WS-CRS-IDX).
005210     MOVE CRS-SEMESTER   TO WS-CRS-SEMESTER(WS-CRS-IDX).
005220     MOVE CRS-ACTIVE     TO WS-CRS-ACTIVE(WS-CRS-IDX).
005230 0400-EXIT.
005240     EXIT.
005250 
005260*    BUILD AND WRITE ONE CLEAN DETAIL LINE TO CRSOUT.  FIELD
005270*    ORDER MATCHES WS-HEADER-LINE ABOVE - IF ONE CHANGES, THE
005280*    OTHER HAS TO CHANGE WITH IT OR THE FILE BECOMES
005290*    MISLEADING TO ANYONE READING IT BY EYE.
005300 0500-WRITE-COURSE-OUT.
005310     MOVE CRS-CODE          TO WS-O-CODE.
005320     MOVE CRS-TITLE         TO WS-O-TITLE.
005330     MOVE CRS-CREDITS       TO WS-O-CREDITS.
005340     MOVE CRS-DEPARTMENT    TO WS-O-DEPARTMENT.
005350     MOVE CRS-SEMESTER      TO WS-O-SEMESTER.
005360     MOVE CRS-INSTRUCTOR-ID TO WS-O-INSTRUCTOR-ID.
005370     MOVE CRS-ACTIVE        TO WS-O-ACTIVE.
005380     WRITE REG-CRS-OUT FROM WS-OUT-LINE.
005390 0500-EXIT.
005400     EXIT.
005410 
005420*    CLOSE ALL THREE FILES.  RUN-CONTROL LINE IS ALREADY
005430*    WRITTEN BY THIS POINT, SO A CLOSE FAILURE HERE WOULD
005440*    ONLY MEAN AN UNFLUSHED BUFFER, NOT LOST TOTALS.
005450 0900-CLOSE-FILES.
005460     CLOSE CRS-IN-FILE.
005470     CLOSE CRS-OUT-FILE.
005480     CLOSE CRS-CTL-FILE.
005490 0900-EXIT.
005500     EXIT.
005510*
005520*    END OF CCRMCRS0.  IF THE REJECTED COUNT SPIKES, CHECK
005530*    FIRST WHETHER ACADEMIC AFFAIRS ADDED A NEW SEMESTER
005540*    LITERAL TO THEIR SYSTEM WITHOUT TELLING US TO UPDATE
005550*    WS-SEMESTER-LITERALS - THAT HAS BEEN THE CAUSE EVERY
005560*    TIME A WHOLE TERM'S WORTH OF COURSES CAME BACK REJECTED.
005570*
005580*    SECOND MOST LIKELY CAUSE, IN ORDER OF HOW OFTEN WE HAVE
005590*    ACTUALLY SEEN IT: A COURSE-CODE SCHEME CHANGE ON THE
005600*    ACADEMIC AFFAIRS SIDE THAT DRIFTS OUTSIDE THE 2-TO-4-
005610*    LETTER, 3-DIGIT WINDOW THIS PROGRAM ENFORCES.  CHECK A
005620*    SAMPLE OF REJECTED CODES BY EYE BEFORE ASSUMING THE EDIT
005630*    ITSELF IS WRONG.
