000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    CCRMRPT0.
000120 AUTHOR.        S-BRANNIGAN.
000130 INSTALLATION.  REGISTRAR DATA PROCESSING.
000140 DATE-WRITTEN.  05/14/1991.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - REGISTRAR BATCH SUBSYSTEM.
000170*    REGISTRAR DATA PROCESSING
000180*    ANALYST          :S-BRANNIGAN
000190*    PROGRAMMER(A)    :S-BRANNIGAN
000200*    PURPOSE          :PRINT THE END-OF-RUN COURSE ROSTER,
000210*                       STUDENT GPA SUMMARY AND RUN-CONTROL
000220*                       REGISTER FROM THE THREE MASTER
000230*                       EXTRACTS AND THEIR CONTROL PUNCHES
000240*    RUN SEQUENCE     :MUST FOLLOW CCRMSTU0, CCRMCRS0 AND
000250*                       CCRMENR0 - LAST STEP OF THE NIGHTLY
000260*                       REGISTRAR RUN
000270*
000280*    THIS IS THE ONLY ONE OF THE FOUR REGISTRAR PROGRAMS THAT
000290*    LOADS ALL THREE MASTER EXTRACTS INTO STORAGE AT ONCE.
000300*    THE OTHER THREE PROGRAMS EACH DEAL WITH ONE FEED ROW AT A
000310*    TIME AND NEVER NEED THE WHOLE PICTURE; THIS ONE HAS TO,
000320*    BECAUSE A GPA OR A COURSE ENROLLED-COUNT CANNOT BE
000330*    COMPUTED FROM A SINGLE ROW - IT REQUIRES EVERY ENROLLMENT
000340*    ROW FOR A GIVEN STUDENT OR COURSE TAKEN TOGETHER.  THAT
000350*    IS WHY THE GRADE-POINTS TABLE AND ALL GPA MATH LIVE HERE
000360*    AND NOWHERE ELSE IN THE SUITE.
000370*
000380*    VRS         DATE           DESCRIPTION
000390*    1.0      05/14/1991        INITIAL COURSE ROSTER PRINT,
000400*                               ADAPTED FROM THE OLD ON-LINE
000410*                               GRADE REPORT'S SORT/CONTROL-
000420*                               BREAK LOGIC
000430*    1.1      12/03/1992 SB     ADDED STUDENT GPA SUMMARY
000440*                               SECTION PER REGISTRAR REQUEST
000450*                               92-311
000460*    1.2      07/19/1994 SB     TOP-5 PERFORMERS LIST ADDED TO
000470*                               THE GPA SUMMARY - TKT 94-160
000480*    1.3      09/11/1998 DP     Y2K REMEDIATION - NO DATE
000490*                               ARITHMETIC IN THIS PROGRAM,
000500*                               REVIEWED AND CLEARED - TKT
000510*                               98-777
000520*    1.4      03/30/2005 SB     RUN-CONTROL REGISTER NOW READS
000530*                               STUCTL/CRSCTL/ENRCTL RATHER
000540*                               THAN RETYPING THE COUNTS BY
000550*                               HAND FROM THE JOB LOG -
000560*                               TKT 04-055
000570*    1.5      08/02/2005 SB     REPORT NOW WRITES TO A DISK
000580*                               EXTRACT (RPTOUT) INSTEAD OF
000590*                               THE LINE PRINTER, SO THE
000600*                               NIGHTLY RUN CAN BE ARCHIVED -
000610*                               TKT 05-114
000620*    1.6      09/12/2005 SB     TOP-PERFORMERS LIST WAS COMING
000630*                               UP SHORT (SOMETIMES EMPTY)
000640*                               EARLY IN A TERM BEFORE ANY
000650*                               GRADES POST - THE PICKER USED
000660*                               0.00 AS A "NOTHING PICKED YET"
000670*                               SENTINEL, WHICH ALSO HAPPENS TO
000680*                               BE A VALID GPA.  NOW TRACKS A
000690*                               SEPARATE FOUND-SWITCH SO A
000700*                               0.00 STUDENT CAN STILL BE
000710*                               PICKED - TKT 05-201
000720*    1.7      10/03/2005 SB     TOP-PERFORMERS COUNT (N) CAN
000730*                               NOW BE OVERRIDDEN FROM RPTPRM,
000740*                               SAME AS CCRMBKP0'S GENPRM -
000750*                               DEFAULT REMAINS 5 - TKT 05-201
000760*    NOTE - WITHDRAW STATUS IS EXCLUDED FROM THE ENROLLED
000770*    COUNT ON THE ROSTER, PER THE ENROLLMENT-COUNT RULE; NO
000780*    OTHER STATUS IS EXCLUDED.  A "COMPLETED" ROW STILL COUNTS
000790*    TOWARD A COURSE'S ENROLLED TOTAL - ONLY AN ACTUAL
000800*    WITHDRAWAL DROPS OUT OF THE COUNT.
000810 
000820 ENVIRONMENT DIVISION.
000830*    NO CLASS TESTS NEEDED - THIS PROGRAM ONLY EVER COMPARES
000840*    WHOLE FIELDS AGAINST EACH OTHER OR AGAINST LITERALS.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*    THE THREE MASTER EXTRACTS FROM STEPS 1-3 OF THE NIGHT
000910*    RUN - THIS PROGRAM TRUSTS THEM COMPLETELY AND DOES NOT
000920*    RE-EDIT ANYTHING THAT WAS ALREADY EDITED UPSTREAM.
000930     SELECT STU-MST-FILE  ASSIGN TO STUOUT
000940                 ORGANIZATION LINE SEQUENTIAL
000950                 FILE STATUS STATUS-STU-MST.
000960 
000970     SELECT CRS-MST-FILE  ASSIGN TO CRSOUT
000980                 ORGANIZATION LINE SEQUENTIAL
000990                 FILE STATUS STATUS-CRS-MST.
001000 
001010     SELECT ENR-MST-FILE  ASSIGN TO ENROUT
001020                 ORGANIZATION LINE SEQUENTIAL
001030                 FILE STATUS STATUS-ENR-MST.
001040 
001050*    THE THREE RUN-CONTROL PUNCHES WRITTEN BY CCRMSTU0,
001060*    CCRMCRS0 AND CCRMENR0 - READ BACK HERE SO SECTION 3 OF
001070*    THE REPORT DOES NOT REQUIRE ANYONE TO RETYPE COUNTS OFF
001080*    THE JOB LOG BY HAND - TKT 04-055.
001090     SELECT STU-CTL-FILE  ASSIGN TO STUCTL
001100                 ORGANIZATION LINE SEQUENTIAL
001110                 FILE STATUS STATUS-STU-CTL.
001120 
001130     SELECT CRS-CTL-FILE  ASSIGN TO CRSCTL
001140                 ORGANIZATION LINE SEQUENTIAL
001150                 FILE STATUS STATUS-CRS-CTL.
001160 
001170     SELECT ENR-CTL-FILE  ASSIGN TO ENRCTL
001180                 ORGANIZATION LINE SEQUENTIAL
001190                 FILE STATUS STATUS-ENR-CTL.
001200 
001210*    SORT WORK FILE FOR THE COURSE ROSTER - HOLDS ONE RELEASED
001220*    RECORD PER ACTIVE COURSE, ORDERED DEPARTMENT-MAJOR /
001230*    CODE-MINOR FOR THE PRINTED ROSTER'S CONTROL BREAKS.
001240     SELECT SORTCRS        ASSIGN TO SRTWK01.
001250 
001260*    THE PRINTED REPORT ITSELF - ROUTED TO A DISK EXTRACT
001270*    RATHER THAN THE LINE PRINTER SO OPERATIONS CAN ARCHIVE
001280*    THE NIGHTLY RUN - TKT 05-114.
001290     SELECT RPT-OUT-FILE  ASSIGN TO RPTOUT
001300                 ORGANIZATION LINE SEQUENTIAL
001310                 FILE STATUS STATUS-RPT-OUT.
001320 
001330*    OPTIONAL ONE-LINE OVERRIDE OF THE TOP-PERFORMERS COUNT -
001340*    SAME IDIOM AS CCRMBKP0'S GENPRM.  MISSING/EMPTY/NON-
001350*    NUMERIC MEANS THE COMPILED-IN DEFAULT OF 5 APPLIES.
001360     SELECT RPT-PARM-FILE ASSIGN TO RPTPRM
001370                 ORGANIZATION LINE SEQUENTIAL
001380                 FILE STATUS STATUS-RPT-PRM.
001390 
001400 DATA DIVISION.
001410 FILE SECTION.
001420*    STUDENT MASTER - LOADED WHOLE INTO WS-STUDENT-TABLE, SEE
001430*    0100-LOAD-STUDENTS.
001440 FD  STU-MST-FILE
001450     LABEL RECORD STANDARD.
001460 01  REG-STU-MST                 PIC X(133).
001470 
001480*    COURSE MASTER - LOADED WHOLE INTO WS-COURSE-TABLE.
001490 FD  CRS-MST-FILE
001500     LABEL RECORD STANDARD.
001510 01  REG-CRS-MST                 PIC X(133).
001520 
001530*    ENROLLMENT MASTER - LOADED WHOLE INTO WS-ENROLLMENT-TABLE,
001540*    WITH EACH ROW'S COURSE CREDITS RESOLVED AT LOAD TIME.
001550 FD  ENR-MST-FILE
001560     LABEL RECORD STANDARD.
001570 01  REG-ENR-MST                 PIC X(133).
001580 
001590*    THE THREE CONTROL PUNCHES - EACH READ ONCE, IN
001600*    0800-PRINT-RUN-CONTROLS, NEVER RE-READ.
001610 FD  STU-CTL-FILE
001620     LABEL RECORD STANDARD.
001630 01  REG-STU-CTL                 PIC X(30).
001640 
001650 FD  CRS-CTL-FILE
001660     LABEL RECORD STANDARD.
001670 01  REG-CRS-CTL                 PIC X(30).
001680 
001690 FD  ENR-CTL-FILE
001700     LABEL RECORD STANDARD.
001710 01  REG-ENR-CTL                 PIC X(40).
001720 
001730*    THE PRINTED REPORT EXTRACT - EVERY LINE WRITTEN IN THIS
001740*    PROGRAM, WHETHER A BANNER, A DETAIL LINE OR A SUBTOTAL,
001750*    IS MOVED THROUGH THIS ONE 90-BYTE RECORD.
001760 FD  RPT-OUT-FILE
001770     LABEL RECORD STANDARD.
001780 01  REG-RPT-OUT                 PIC X(90).
001790 
001800*    OPTIONAL TOP-N OVERRIDE PUNCH - TWO BYTES, NUMERIC OR
001810*    BLANK.  SEE 0080-READ-PARM BELOW.
001820 FD  RPT-PARM-FILE
001830     LABEL RECORD STANDARD.
001840 01  REG-RPT-PRM                 PIC X(02).
001850 
001860*    THE COURSE-ROSTER WORK FILE - ONE RELEASED RECORD PER
001870*    ACTIVE COURSE, SORTED DEPARTMENT-MAJOR / CODE-MINOR THE
001880*    WAY THE OLD GRADE REPORT SORTED ITS DETAIL RECORDS.  THE
001890*    ENROLLED COUNT IS COMPUTED BEFORE THE RELEASE, NOT AFTER
001900*    THE SORT, SO THE SORT NEVER HAS TO CARRY THE FULL
001910*    ENROLLMENT TABLE ALONG WITH IT.
001920 SD  SORTCRS.
001930 01  REG-SORTCRS.
001940     05  SD-DEPARTMENT           PIC X(20).
001950     05  SD-CRS-CODE             PIC X(07).
001960     05  SD-CRS-TITLE            PIC X(40).
001970     05  SD-CRS-CREDITS          PIC 9(01).
001980     05  SD-ENR-COUNT            PIC 9(03).
001990 
002000 WORKING-STORAGE SECTION.
002010 01  STATUS-STU-MST           PIC X(02) VALUE SPACES.
002020 01  STATUS-CRS-MST           PIC X(02) VALUE SPACES.
002030 01  STATUS-ENR-MST           PIC X(02) VALUE SPACES.
002040 01  STATUS-STU-CTL           PIC X(02) VALUE SPACES.
002050 01  STATUS-CRS-CTL           PIC X(02) VALUE SPACES.
002060 01  STATUS-ENR-CTL           PIC X(02) VALUE SPACES.
002070 01  STATUS-RPT-OUT           PIC X(02) VALUE SPACES.
002080 01  STATUS-RPT-PRM           PIC X(02) VALUE SPACES.
002090 
002100*    STUDENT TABLE - CARRIES THE RUNNING GPA NUMERATOR AND
002110*    DENOMINATOR ALONGSIDE THE COMPUTED GPA ITSELF SO
002120*    0400-COMPUTE-GPA CAN REBUILD BOTH FROM SCRATCH FOR EACH
002130*    STUDENT WITHOUT DISTURBING ANY OTHER STUDENT'S ROW.
002140*    WS-STU-PICKED IS PRIVATE TO THE TOP-N PICKER IN SECTION
002150*    2 AND MEANS NOTHING BEFORE 0700-PRINT-GPA-SUMMARY RUNS.
002160 01  WS-STUDENT-TABLE.
002170     05  WS-STU-COUNT             PIC 9(05) COMP VALUE ZERO.
002180     05  WS-STU-ENTRY OCCURS 500 TIMES
002190                      INDEXED BY WS-STU-IDX.
002200         10  WS-STU-ID            PIC X(08).
002210         10  WS-STU-NAME          PIC X(40).
002220         10  WS-STU-ACTIVE        PIC X(01).
002230         10  WS-STU-GPA-NUM       PIC 9(05)V99.
002240         10  WS-STU-GPA-DEN       PIC 9(03).
002250         10  WS-STU-GPA           PIC 9(01)V99.
002260         10  WS-STU-PICKED        PIC X(01).
002270 
002280*    COURSE TABLE - CARRIES DEPARTMENT AND CREDITS, BOTH
002290*    NEEDED FOR THE ROSTER SORT KEY AND THE ENROLLED-CREDITS
002300*    RESOLUTION DONE WHILE LOADING THE ENROLLMENT TABLE BELOW.
002310 01  WS-COURSE-TABLE.
002320     05  WS-CRS-COUNT             PIC 9(05) COMP VALUE ZERO.
002330     05  WS-CRS-ENTRY OCCURS 500 TIMES
002340                      INDEXED BY WS-CRS-IDX.
002350         10  WS-CRS-CODE          PIC X(07).
002360         10  WS-CRS-TITLE         PIC X(40).
002370         10  WS-CRS-CREDITS       PIC 9(01).
002380         10  WS-CRS-DEPARTMENT    PIC X(20).
002390         10  WS-CRS-ACTIVE        PIC X(01).
002400 
002410*    ENROLLMENT TABLE - THE FULL HISTORY, NOT JUST ONE NIGHT'S
002420*    ACTIVITY.  ENROUT ACCUMULATES EVERY ENROLLMENT EVER
002430*    ACCEPTED BY CCRMENR0 ACROSS ALL PRIOR RUNS, WHICH IS WHY
002440*    GPA HERE IS A FULL-HISTORY AVERAGE AND NOT JUST THIS
002450*    SEMESTER'S.  SIZED TO 4000 TO MATCH CCRMENR0'S OWN TABLE.
002460 01  WS-ENROLLMENT-TABLE.
002470     05  WS-ENR-COUNT             PIC 9(05) COMP VALUE ZERO.
002480     05  WS-ENR-ENTRY OCCURS 4000 TIMES
002490                      INDEXED BY WS-ENR-IDX.
002500         10  WS-ENR-STU-ID        PIC X(08).
002510         10  WS-ENR-CRS-CODE      PIC X(07).
002520         10  WS-ENR-STATUS        PIC X(09).
002530         10  WS-ENR-GRADE         PIC X(01).
002540         10  WS-ENR-CREDITS       PIC 9(01).
002550 
002560*    GRADE-POINTS LITERAL TABLE, LAID OUT AS DISCRETE FILLER
002570*    ENTRIES AND RE-VIEWED AS AN OCCURS TABLE FOR THE LOOKUP -
002580*    THE SAME TRICK USED FOR THE SEMESTER TABLE IN CCRMCRS0.
002590*    THIS TABLE, AND THE GPA MATH THAT USES IT, LIVE ONLY IN
002600*    THIS PROGRAM - NO OTHER PROGRAM IN THE SUITE NEEDS A
002610*    GRADE-POINT VALUE, SINCE NONE OF THEM EVER COMPUTES A
002620*    GPA.  DO NOT COPY THIS TABLE INTO CCRMENR0 - THAT
002630*    PROGRAM ONLY POSTS THE LETTER GRADE IT RECEIVED ON THE
002640*    FEED, IT NEVER CONVERTS IT TO POINTS.
002650 01  WS-GRADE-LITERALS.
002660     05  FILLER  PIC X(05) VALUE 'S4.00'.
002670     05  FILLER  PIC X(05) VALUE 'A3.70'.
002680     05  FILLER  PIC X(05) VALUE 'B3.00'.
002690     05  FILLER  PIC X(05) VALUE 'C2.00'.
002700     05  FILLER  PIC X(05) VALUE 'D1.00'.
002710     05  FILLER  PIC X(05) VALUE 'F0.00'.
002720 01  WS-GRADE-POINTS-TABLE REDEFINES WS-GRADE-LITERALS.
002730     05  WS-GRD-ENTRY OCCURS 6 TIMES
002740                      INDEXED BY WS-GRD-IDX.
002750         10  WS-GRD-LETTER        PIC X(01).
002760         10  WS-GRD-POINTS        PIC 9(01)V99.
002770 
002780*    RAW-TEXT VIEW OF THE THREE CONTROL PUNCHES, USED ONLY TO
002790*    LET OPERATIONS DUMP A BAD PUNCH LINE FOR LENGTH.  ONLY
002800*    THE STUDENT PUNCH GETS A NAMED REDEFINES BELOW - THE
002810*    COURSE AND ENROLLMENT PUNCHES ARE THE SAME IDEA BUT HAVE
002820*    NEVER NEEDED THE RAW-TEXT VIEW IN PRACTICE.
002830 01  WS-STU-CTL-LINE.
002840     05  WS-SC-READ              PIC 9(05).
002850     05  FILLER                  PIC X(01).
002860     05  WS-SC-LOADED            PIC 9(05).
002870     05  FILLER                  PIC X(01).
002880     05  WS-SC-REJECTED          PIC 9(05).
002890     05  FILLER                  PIC X(11).
002900 01  WS-STU-CTL-R REDEFINES WS-STU-CTL-LINE.
002910     05  WS-STU-CTL-TEXT         PIC X(30).
002920 
002930*    COURSE CONTROL PUNCH - SAME THREE-COUNT SHAPE AS THE
002940*    STUDENT PUNCH ABOVE.
002950 01  WS-CRS-CTL-LINE.
002960     05  WS-CC-READ              PIC 9(05).
002970     05  FILLER                  PIC X(01).
002980     05  WS-CC-LOADED            PIC 9(05).
002990     05  FILLER                  PIC X(01).
003000     05  WS-CC-REJECTED          PIC 9(05).
003010     05  FILLER                  PIC X(11).
003020 
003030*    ENROLLMENT CONTROL PUNCH - FIVE COUNTS, SINCE CCRMENR0
003040*    BREAKS ITS REJECTS OUT BY REASON (DUPLICATE, CREDIT-CAP,
003050*    NOT-FOUND) RATHER THAN LUMPING THEM TOGETHER - TKT
003060*    03-088.
003070 01  WS-ENR-CTL-LINE.
003080     05  WS-EC-READ              PIC 9(05).
003090     05  FILLER                  PIC X(01).
003100     05  WS-EC-ACCEPT            PIC 9(05).
003110     05  FILLER                  PIC X(01).
003120     05  WS-EC-REJ-DUP           PIC 9(05).
003130     05  FILLER                  PIC X(01).
003140     05  WS-EC-REJ-CREDIT        PIC 9(05).
003150     05  FILLER                  PIC X(01).
003160     05  WS-EC-REJ-NOTFOUND      PIC 9(05).
003170     05  FILLER                  PIC X(11).
003180 
003190*    RAW/NUMERIC VIEW OF THE OPTIONAL RPTPRM OVERRIDE LINE -
003200*    A NON-NUMERIC OR BLANK VALUE READS AS ZERO IN THE
003210*    NUMERIC VIEW, WHICH 0080-READ-PARM TREATS AS "NO
003220*    OVERRIDE, KEEP THE COMPILED-IN DEFAULT."
003230 01  WS-RPT-PRM-NUM.
003240     05  WS-RPT-PRM-DIGITS        PIC 9(02).
003250 01  WS-RPT-PRM-R REDEFINES WS-RPT-PRM-NUM.
003260     05  WS-RPT-PRM-TEXT          PIC X(02).
003270 
003280*    ONE SWITCH PER FILE FOR EOF/HEADER, PLUS THE THREE
003290*    SWITCHES PRIVATE TO A SINGLE PIECE OF LOGIC EACH: DEPT
003300*    CONTROL-BREAK (WS-FIRST-DEPT), GRADE-POINTS LOOKUP
003310*    (WS-GRD-FOUND) AND THE TOP-N PICKER'S SENTINEL FIX FROM
003320*    TKT 05-201 (WS-BEST-FOUND).
003330 01  WS-EDIT-SWITCHES.
003340     05  WS-EOF-STU-MST           PIC X(01) VALUE 'N'.
003350         88  EOF-STU-MST          VALUE 'Y'.
003360     05  WS-EOF-CRS-MST           PIC X(01) VALUE 'N'.
003370         88  EOF-CRS-MST          VALUE 'Y'.
003380     05  WS-EOF-ENR-MST           PIC X(01) VALUE 'N'.
003390         88  EOF-ENR-MST          VALUE 'Y'.
003400     05  WS-STU-HDR-SEEN          PIC X(01) VALUE 'N'.
003410         88  STU-HDR-ALREADY-SEEN VALUE 'Y'.
003420     05  WS-CRS-HDR-SEEN          PIC X(01) VALUE 'N'.
003430         88  CRS-HDR-ALREADY-SEEN VALUE 'Y'.
003440     05  WS-ENR-HDR-SEEN          PIC X(01) VALUE 'N'.
003450         88  ENR-HDR-ALREADY-SEEN VALUE 'Y'.
003460     05  WS-EOF-SORTCRS           PIC X(01) VALUE 'N'.
003470         88  EOF-SORTCRS          VALUE 'Y'.
003480     05  WS-FIRST-DEPT            PIC X(01) VALUE 'Y'.
003490         88  IS-FIRST-DEPT        VALUE 'Y'.
003500     05  WS-GRD-FOUND             PIC X(01) VALUE 'N'.
003510         88  GRD-IS-FOUND         VALUE 'Y'.
003520*    SEE THE 1.6/TKT 05-201 CHANGE-LOG ENTRY ABOVE - THIS
003530*    SWITCH REPLACED A "GPA > 0.00" SENTINEL TEST THAT WAS
003540*    WRONGLY SKIPPING GENUINE 0.00-GPA STUDENTS EARLY IN A
003550*    TERM.
003560     05  WS-BEST-FOUND            PIC X(01) VALUE 'N'.
003570         88  BEST-IS-FOUND        VALUE 'Y'.
003580 
003590*    WORK FIELDS SHARED ACROSS SEVERAL PARAGRAPHS - TWO SCAN
003600*    SUBSCRIPTS BECAUSE SOME PARAGRAPHS NEED TO WALK TWO
003610*    TABLES AT ONCE (E.G. THE COURSE TABLE WHILE POSITIONED ON
003620*    AN ENROLLMENT ROW).
003630 01  WS-WORK-FIELDS.
003640     05  WS-SCAN-SUB              PIC 9(04) COMP VALUE ZERO.
003650     05  WS-SCAN-SUB2             PIC 9(04) COMP VALUE ZERO.
003660     05  WS-CRS-ENR-COUNT         PIC 9(03) COMP VALUE ZERO.
003670     05  WS-PTS-TIMES-CR          PIC 9(05)V99.
003680     05  WS-ACTIVE-STU-COUNT      PIC 9(05) COMP VALUE ZERO.
003690     05  WS-GPA-SUM               PIC 9(07)V99 VALUE ZERO.
003700     05  WS-AVG-GPA               PIC 9(01)V99 VALUE ZERO.
003710*    DEFAULT TOP-N IS 5, PER TKT 94-160 - RPTPRM CAN RAISE OR
003720*    LOWER IT, SEE 0080-READ-PARM.
003730     05  WS-TOP-N                 PIC 9(02) COMP VALUE 5.
003740     05  WS-TOP-COUNTED           PIC 9(02) COMP VALUE ZERO.
003750     05  WS-BEST-IDX              PIC 9(05) COMP VALUE ZERO.
003760     05  WS-BEST-GPA              PIC 9(01)V99 VALUE ZERO.
003770     05  WS-DEPT-SUBTOTAL         PIC 9(05) COMP VALUE ZERO.
003780     05  WS-DEPT-COURSES          PIC 9(05) COMP VALUE ZERO.
003790     05  WS-GRAND-COURSES         PIC 9(05) COMP VALUE ZERO.
003800     05  WS-GRAND-ENROLLED        PIC 9(05) COMP VALUE ZERO.
003810     05  WS-BREAK-DEPT            PIC X(20).
003820 
003830*    SECTION 1 BANNER/HEADER/DETAIL/SUBTOTAL/GRAND-TOTAL
003840*    LINES - COURSE ROSTER BY DEPARTMENT.
003850 01  WS-RPT-BANNER-1.
003860     05  FILLER PIC X(38) VALUE
003870         'CCRMRPT0 - REGISTRAR NIGHTLY RUN     '.
003880     05  FILLER PIC X(38) VALUE
003890         'SECTION 1 - COURSE ROSTER BY DEPT    '.
003900 
003910 01  WS-RPT-COLHDR-1.
003920     05  FILLER PIC X(20) VALUE 'DEPARTMENT          '.
003930     05  FILLER PIC X(08) VALUE 'CRS-CODE'.
003940     05  FILLER PIC X(01) VALUE SPACE.
003950     05  FILLER PIC X(40) VALUE
003960         'CRS-TITLE                               '.
003970     05  FILLER PIC X(03) VALUE 'CR '.
003980     05  FILLER PIC X(05) VALUE 'ENRLD'.
003990 
004000*    ONE ROSTER DETAIL LINE PER ACTIVE COURSE, WRITTEN AS THE
004010*    SORT'S OUTPUT PROCEDURE RETURNS EACH SORTED RECORD.
004020 01  WS-DETAIL-LINE.
004030     05  WS-D-DEPT               PIC X(20).
004040     05  WS-D-CODE               PIC X(08).
004050     05  FILLER                  PIC X(01) VALUE SPACE.
004060     05  WS-D-TITLE              PIC X(40).
004070     05  WS-D-CREDITS            PIC Z.
004080     05  FILLER                  PIC X(02) VALUE SPACES.
004090     05  WS-D-ENRLD              PIC ZZ9.
004100     05  FILLER                  PIC X(15) VALUE SPACES.
004110 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE.
004120     05  WS-DETAIL-LINE-TEXT     PIC X(90).
004130 
004140*    ONE SUBTOTAL LINE PER DEPARTMENT, WRITTEN BY
004150*    0560-WRITE-DEPT-SUBTOTAL AT EACH DEPARTMENT BREAK.
004160 01  WS-SUBTOTAL-LINE.
004170     05  FILLER PIC X(12) VALUE '  DEPT TOTAL'.
004180     05  WS-ST-DEPT              PIC X(20).
004190     05  FILLER PIC X(10) VALUE 'ENROLLED= '.
004200     05  WS-ST-COUNT             PIC ZZZZ9.
004210     05  FILLER PIC X(43) VALUE SPACES.
004220 
004230*    ONE GRAND-TOTAL LINE AT THE VERY END OF SECTION 1.
004240 01  WS-GRAND-LINE.
004250     05  FILLER PIC X(20) VALUE
004260         'GRAND TOTAL COURSES='.
004270     05  WS-GT-COURSES           PIC ZZZZ9.
004280     05  FILLER PIC X(11) VALUE ' ENROLLED= '.
004290     05  WS-GT-ENROLLED          PIC ZZZZ9.
004300     05  FILLER PIC X(50) VALUE SPACES.
004310 
004320*    SECTION 2 BANNER/DETAIL/AVERAGE/TOP-N LINES - STUDENT
004330*    GPA SUMMARY.
004340 01  WS-RPT-BANNER-2.
004350     05  FILLER PIC X(38) VALUE
004360         'CCRMRPT0 - REGISTRAR NIGHTLY RUN     '.
004370     05  FILLER PIC X(38) VALUE
004380         'SECTION 2 - STUDENT GPA SUMMARY      '.
004390 
004400*    ONE LINE PER ACTIVE STUDENT, RE-USED BY BOTH THE FULL
004410*    LISTING (0720-PRINT-ONE-STUDENT) AND THE TOP-N PICKER
004420*    (0740-PICK-NEXT-TOP) - THEY NEVER RUN AT THE SAME TIME
004430*    SO SHARING THE LAYOUT IS SAFE.
004440 01  WS-GPA-LINE.
004450     05  WS-G-STU-ID             PIC X(08).
004460     05  FILLER                  PIC X(02) VALUE SPACES.
004470     05  WS-G-STU-NAME           PIC X(40).
004480     05  FILLER                  PIC X(02) VALUE SPACES.
004490     05  WS-G-STU-GPA            PIC 9.99.
004500     05  FILLER                  PIC X(36) VALUE SPACES.
004510 01  WS-GPA-LINE-R REDEFINES WS-GPA-LINE.
004520     05  WS-GPA-LINE-TEXT        PIC X(90).
004530 
004540 01  WS-AVG-LINE.
004550     05  FILLER PIC X(20) VALUE 'AVERAGE ACTIVE GPA= '.
004560     05  WS-AV-GPA               PIC 9.99.
004570     05  FILLER PIC X(66) VALUE SPACES.
004580 
004590 01  WS-TOP-N-BANNER.
004600     05  FILLER PIC X(30) VALUE
004610         'TOP PERFORMERS (BY GPA DESC)  '.
004620     05  FILLER PIC X(60) VALUE SPACES.
004630 
004640*    SECTION 3 BANNER/DETAIL LINES - RUN CONTROL TOTALS.
004650 01  WS-RPT-BANNER-3.
004660     05  FILLER PIC X(38) VALUE
004670         'CCRMRPT0 - REGISTRAR NIGHTLY RUN     '.
004680     05  FILLER PIC X(38) VALUE
004690         'SECTION 3 - RUN CONTROL TOTALS       '.
004700 
004710*    ONE GENERIC LABEL-PLUS-FIVE-COUNTS LINE, REUSED FOR ALL
004720*    THREE CONTROL PUNCHES - THE STUDENT AND COURSE PUNCHES
004730*    ONLY FILL THE FIRST THREE VALUE FIELDS AND ZERO THE
004740*    OTHER TWO, SINCE THEY ONLY EVER CARRY THREE COUNTS.
004750 01  WS-CTL-DETAIL-LINE.
004760     05  WS-CD-LABEL             PIC X(30).
004770     05  WS-CD-VALUE-1           PIC ZZZZ9.
004780     05  FILLER                  PIC X(01) VALUE SPACE.
004790     05  WS-CD-VALUE-2           PIC ZZZZ9.
004800     05  FILLER                  PIC X(01) VALUE SPACE.
004810     05  WS-CD-VALUE-3           PIC ZZZZ9.
004820     05  FILLER                  PIC X(01) VALUE SPACE.
004830     05  WS-CD-VALUE-4           PIC ZZZZ9.
004840     05  FILLER                  PIC X(01) VALUE SPACE.
004850     05  WS-CD-VALUE-5           PIC ZZZZ9.
004860     05  FILLER                  PIC X(29) VALUE SPACES.
004870 
004880 PROCEDURE DIVISION.
004890 
004900*    TOP-LEVEL DRIVER FOR THE LAST STEP OF THE NIGHT RUN -
004910*    LOAD ALL THREE MASTERS, COMPUTE EVERY STUDENT'S GPA, THEN
004920*    PRINT THE THREE REPORT SECTIONS IN ORDER (ROSTER, GPA
004930*    SUMMARY, RUN CONTROLS) BEFORE CLOSING OUT.
004940 0000-MAIN-LINE.
004950     PERFORM 0050-OPEN-FILES
004960         THRU 0050-EXIT.
004970     PERFORM 0080-READ-PARM
004980         THRU 0080-EXIT.
004990     PERFORM 0100-LOAD-STUDENTS
005000         THRU 0100-EXIT
005010         UNTIL EOF-STU-MST.
005020     PERFORM 0200-LOAD-COURSES
005030         THRU 0200-EXIT
005040         UNTIL EOF-CRS-MST.
005050     PERFORM 0300-LOAD-ENROLLMENTS
005060         THRU 0300-EXIT
005070         UNTIL EOF-ENR-MST.
005080*    GPA MUST BE COMPUTED FOR EVERY STUDENT BEFORE SECTION 1
005090*    OR SECTION 2 PRINTS - SECTION 2'S AVERAGE-GPA LINE AND
005100*    TOP-N LIST BOTH DEPEND ON EVERY WS-STU-GPA BEING FILLED
005110*    IN FIRST.
005120     PERFORM 0400-COMPUTE-GPA
005130         THRU 0400-EXIT
005140         VARYING WS-SCAN-SUB FROM 1 BY 1
005150         UNTIL WS-SCAN-SUB > WS-STU-COUNT.
005160     PERFORM 0500-PRINT-ROSTER
005170         THRU 0500-EXIT.
005180     PERFORM 0700-PRINT-GPA-SUMMARY
005190         THRU 0700-EXIT.
005200     PERFORM 0800-PRINT-RUN-CONTROLS
005210         THRU 0800-EXIT.
005220     PERFORM 0900-CLOSE-FILES
005230         THRU 0900-EXIT.
005240     STOP RUN.
005250 
005260*    OPEN ALL EIGHT FILES.  ONLY RPTOUT'S OPEN IS CHECKED FOR
005270*    FAILURE HERE - THE THREE MASTERS AND THREE CONTROL
005280*    PUNCHES ARE PRODUCED BY THE THREE EARLIER STEPS OF THE
005290*    SAME NIGHT RUN AND ARE ASSUMED PRESENT BY THE TIME THIS
005300*    STEP STARTS; A MISSING RPTOUT DATASET, ON THE OTHER HAND,
005310*    IS A JCL/ALLOCATION PROBLEM WORTH STOPPING FOR.
005320 0050-OPEN-FILES.
005330     OPEN INPUT STU-MST-FILE.
005340     OPEN INPUT CRS-MST-FILE.
005350     OPEN INPUT ENR-MST-FILE.
005360     OPEN INPUT STU-CTL-FILE.
005370     OPEN INPUT CRS-CTL-FILE.
005380     OPEN INPUT ENR-CTL-FILE.
005390     OPEN OUTPUT RPT-OUT-FILE.
005400     IF STATUS-RPT-OUT NOT = '00'
005410         DISPLAY 'CCRMRPT0 - RPTOUT WILL NOT OPEN, RC='
005420                 STATUS-RPT-OUT
005430         STOP RUN.
005440 0050-EXIT.
005450     EXIT.
005460 
005470*    TOP-N DEFAULTS TO 5 IF RPTPRM IS MISSING, EMPTY, OR NOT
005480*    NUMERIC - A MISSING OVERRIDE IS NOT AN ERROR HERE, SAME
005490*    RULE CCRMBKP0 USES FOR GENPRM - TKT 05-201.  RPTPRM IS
005500*    OPENED AND, IF PRESENT AND VALID, IMMEDIATELY CLOSED
005510*    AGAIN BEFORE ANY OTHER FILE PROCESSING BEGINS - IT IS A
005520*    ONE-SHOT PARAMETER READ, NOT A FEED.
005530 0080-READ-PARM.
005540     OPEN INPUT RPT-PARM-FILE.
005550     IF STATUS-RPT-PRM NOT = '00'
005560         GO TO 0080-EXIT.
005570     READ RPT-PARM-FILE
005580         AT END
005590             GO TO 0086-CLOSE-PARM.
005600     MOVE REG-RPT-PRM TO WS-RPT-PRM-TEXT.
005610     IF WS-RPT-PRM-DIGITS > ZERO
005620         MOVE WS-RPT-PRM-DIGITS TO WS-TOP-N.
005630 0086-CLOSE-PARM.
005640     CLOSE RPT-PARM-FILE.
005650 0080-EXIT.
005660     EXIT.
005670 
005680*    LOAD STUDENT MASTER EXTRACT.  ONLY ID, NAME AND ACTIVE
005690*    FLAG COME OFF THE EXTRACT - THE GPA FIELDS ARE ZEROED
005700*    HERE AND FILLED IN LATER BY 0400-COMPUTE-GPA, AND
005710*    WS-STU-PICKED STARTS 'N' SO THE TOP-N PICKER HAS A CLEAN
005720*    SLATE FOR EVERY STUDENT AT THE START OF EACH RUN.
005730 0100-LOAD-STUDENTS.
005740     READ STU-MST-FILE
005750         AT END
005760             MOVE 'Y' TO WS-EOF-STU-MST
005770             GO TO 0100-EXIT.
005780     IF NOT STU-HDR-ALREADY-SEEN
005790         MOVE 'Y' TO WS-STU-HDR-SEEN
005800         GO TO 0100-EXIT.
005810     SET WS-STU-IDX TO WS-STU-COUNT.
005820     SET WS-STU-IDX UP BY 1.
005830     ADD 1 TO WS-STU-COUNT.
005840     MOVE REG-STU-MST(1:8)   TO WS-STU-ID(WS-STU-IDX).
005850     MOVE REG-STU-MST(23:40) TO WS-STU-NAME(WS-STU-IDX).
005860     MOVE REG-STU-MST(116:1) TO WS-STU-ACTIVE(WS-STU-IDX).
005870     MOVE ZERO               TO WS-STU-GPA-NUM(WS-STU-IDX).
005880     MOVE ZERO               TO WS-STU-GPA-DEN(WS-STU-IDX).
005890     MOVE ZERO               TO WS-STU-GPA(WS-STU-IDX).
005900     MOVE 'N'                TO WS-STU-PICKED(WS-STU-IDX).
005910 0100-EXIT.
005920     EXIT.
005930 
005940*    LOAD COURSE MASTER EXTRACT.  THE OFFSETS BELOW MATCH
005950*    CCRMCRS0'S WS-OUT-LINE LAYOUT FIELD FOR FIELD - IF THAT
005960*    LAYOUT EVER CHANGES, THESE OFFSETS MUST CHANGE WITH IT.
005970 0200-LOAD-COURSES.
005980     READ CRS-MST-FILE
005990         AT END
006000             MOVE 'Y' TO WS-EOF-CRS-MST
006010             GO TO 0200-EXIT.
006020     IF NOT CRS-HDR-ALREADY-SEEN
006030         MOVE 'Y' TO WS-CRS-HDR-SEEN
006040         GO TO 0200-EXIT.
006050     SET WS-CRS-IDX TO WS-CRS-COUNT.
006060     SET WS-CRS-IDX UP BY 1.
006070     ADD 1 TO WS-CRS-COUNT.
006080     MOVE REG-CRS-MST(1:7)   TO WS-CRS-CODE(WS-CRS-IDX).
006090     MOVE REG-CRS-MST(9:40)  TO WS-CRS-TITLE(WS-CRS-IDX).
006100     MOVE REG-CRS-MST(50:1)  TO WS-CRS-CREDITS(WS-CRS-IDX).
006110     MOVE REG-CRS-MST(52:20) TO WS-CRS-DEPARTMENT(WS-CRS-IDX).
006120     MOVE REG-CRS-MST(95:1)  TO WS-CRS-ACTIVE(WS-CRS-IDX).
006130 0200-EXIT.
006140     EXIT.
006150 
006160*    LOAD ENROLLMENT EXTRACT, LOOKING UP EACH ROW'S COURSE
006170*    CREDITS AS IT COMES IN SO THE GPA STEP DOES NOT HAVE TO
006180*    RE-SCAN THE COURSE TABLE FOR EVERY GRADED ROW.  RESOLVING
006190*    CREDITS ONCE AT LOAD TIME, RATHER THAN EVERY TIME AN
006200*    ENROLLMENT ROW IS TOUCHED LATER, IS WHAT KEEPS
006210*    0420-ADD-GRADED-ENROLLMENT AND 0526-COUNT-ENROLLED SIMPLE
006220*    SINGLE-TABLE SCANS.
006230 0300-LOAD-ENROLLMENTS.
006240     READ ENR-MST-FILE
006250         AT END
006260             MOVE 'Y' TO WS-EOF-ENR-MST
006270             GO TO 0300-EXIT.
006280     IF NOT ENR-HDR-ALREADY-SEEN
006290         MOVE 'Y' TO WS-ENR-HDR-SEEN
006300         GO TO 0300-EXIT.
006310     SET WS-ENR-IDX TO WS-ENR-COUNT.
006320     SET WS-ENR-IDX UP BY 1.
006330     ADD 1 TO WS-ENR-COUNT.
006340     MOVE REG-ENR-MST(1:8)   TO WS-ENR-STU-ID(WS-ENR-IDX).
006350     MOVE REG-ENR-MST(10:7)  TO WS-ENR-CRS-CODE(WS-ENR-IDX).
006360     MOVE REG-ENR-MST(38:9)  TO WS-ENR-STATUS(WS-ENR-IDX).
006370     MOVE REG-ENR-MST(48:1)  TO WS-ENR-GRADE(WS-ENR-IDX).
006380     MOVE ZERO               TO WS-ENR-CREDITS(WS-ENR-IDX).
006390     MOVE 1 TO WS-SCAN-SUB2.
006400     PERFORM 0320-FIND-CRS-CREDITS
006410         UNTIL WS-SCAN-SUB2 > WS-CRS-COUNT.
006420 0300-EXIT.
006430     EXIT.
006440 
006450*    ONE STEP OF THE COURSE-CREDITS LOOKUP FOR THE JUST-LOADED
006460*    ENROLLMENT ROW - ONCE A MATCH IS FOUND, WS-SCAN-SUB2 IS
006470*    FORCED PAST WS-CRS-COUNT TO SHORT-CIRCUIT THE REST OF THE
006480*    SCAN RATHER THAN CONTINUING TO WALK THE REMAINING COURSE
006490*    ROWS FOR NO REASON.
006500 0320-FIND-CRS-CREDITS.
006510     IF WS-CRS-CODE(WS-SCAN-SUB2) = WS-ENR-CRS-CODE(WS-ENR-IDX)
006520         MOVE WS-CRS-CREDITS(WS-SCAN-SUB2)
006530                             TO WS-ENR-CREDITS(WS-ENR-IDX)
006540         MOVE WS-CRS-COUNT   TO WS-SCAN-SUB2
006550     END-IF
006560     ADD 1 TO WS-SCAN-SUB2.
006570 0320-EXIT.
006580     EXIT.
006590 
006600*    ACCUMULATE ONE STUDENT'S FULL-HISTORY GPA - THIS RESETS
006610*    THE NUMERATOR/DENOMINATOR TO ZERO AND REBUILDS THEM FROM
006620*    SCRATCH BY SCANNING THE WHOLE ENROLLMENT TABLE FOR THIS
006630*    STUDENT'S ROWS, RATHER THAN TRUSTING ANY RUNNING TOTAL
006640*    CARRIED FORWARD FROM A PRIOR RUN.  THERE IS NO SEMESTER
006650*    FILTER - EVERY GRADED ENROLLMENT EVER ACCEPTED FOR THIS
006660*    STUDENT COUNTS.  AN ENROLLMENT WITH NO GRADE POSTED YET
006670*    (ENR-GRADE = SPACE) CONTRIBUTES NOTHING TO EITHER SIDE OF
006680*    THE FRACTION - IT IS NOT TREATED AS A ZERO.
006690 0400-COMPUTE-GPA.
006700     MOVE ZERO TO WS-STU-GPA-NUM(WS-SCAN-SUB).
006710     MOVE ZERO TO WS-STU-GPA-DEN(WS-SCAN-SUB).
006720     MOVE 1 TO WS-SCAN-SUB2.
006730     PERFORM 0420-ADD-GRADED-ENROLLMENT
006740         UNTIL WS-SCAN-SUB2 > WS-ENR-COUNT.
006750     IF WS-STU-GPA-DEN(WS-SCAN-SUB) = ZERO
006760         MOVE ZERO TO WS-STU-GPA(WS-SCAN-SUB)
006770     ELSE
006780         COMPUTE WS-STU-GPA(WS-SCAN-SUB) ROUNDED =
006790             WS-STU-GPA-NUM(WS-SCAN-SUB) /
006800             WS-STU-GPA-DEN(WS-SCAN-SUB)
006810     END-IF.
006820 0400-EXIT.
006830     EXIT.
006840 
006850*    ONE STEP OF THE PER-STUDENT ENROLLMENT SCAN - ADDS
006860*    GRADE-POINTS TIMES CREDITS TO THE NUMERATOR AND CREDITS
006870*    TO THE DENOMINATOR, BUT ONLY WHEN THE ROW BELONGS TO THE
006880*    STUDENT CURRENTLY BEING COMPUTED (WS-SCAN-SUB) AND CARRIES
006890*    AN ACTUAL GRADE.  THIS RESCANS THE FULL 4000-ROW TABLE
006900*    FOR EVERY ONE OF UP TO 500 STUDENTS - SLOW IN THE WORST
006910*    CASE, BUT THIS STEP RUNS ONCE A NIGHT AND HAS NEVER COME
006920*    CLOSE TO A RUNTIME COMPLAINT.
006930 0420-ADD-GRADED-ENROLLMENT.
006940     IF WS-ENR-STU-ID(WS-SCAN-SUB2) = WS-STU-ID(WS-SCAN-SUB)
006950        AND WS-ENR-GRADE(WS-SCAN-SUB2) NOT = SPACE
006960         PERFORM 0440-LOOKUP-GRADE-POINTS
006970             THRU 0440-EXIT
006980         MULTIPLY WS-GRD-POINTS(WS-GRD-IDX)
006990             BY WS-ENR-CREDITS(WS-SCAN-SUB2)
007000             GIVING WS-PTS-TIMES-CR
007010         ADD WS-PTS-TIMES-CR TO WS-STU-GPA-NUM(WS-SCAN-SUB)
007020         ADD WS-ENR-CREDITS(WS-SCAN-SUB2)
007030             TO WS-STU-GPA-DEN(WS-SCAN-SUB)
007040     END-IF
007050     ADD 1 TO WS-SCAN-SUB2.
007060 0420-EXIT.
007070     EXIT.
007080 
007090*    LINEAR SCAN OF THE SIX-ENTRY GRADE-POINTS TABLE - TOO
007100*    SMALL TO BOTHER WITH ANYTHING FANCIER THAN A STRAIGHT
007110*    WALK FROM THE TOP.  EVERY GRADE THIS SHOP ISSUES (S, A,
007120*    B, C, D, F) IS COVERED - AN UNRECOGNIZED LETTER WOULD
007130*    LEAVE WS-GRD-IDX SITTING PAST THE LAST ENTRY, WHICH
007140*    CANNOT HAPPEN IN PRACTICE SINCE THE ON-LINE GRADE-ENTRY
007150*    PACKAGE ONLY EVER PASSES ONE OF THESE SIX LETTERS
007160*    DOWNSTREAM.
007170 0440-LOOKUP-GRADE-POINTS.
007180     MOVE 'N' TO WS-GRD-FOUND.
007190     SET WS-GRD-IDX TO 1.
007200     PERFORM 0450-SCAN-ONE-GRADE
007210         UNTIL WS-GRD-IDX > 6
007220         OR GRD-IS-FOUND.
007230 0440-EXIT.
007240     EXIT.
007250 
007260*    ONE STEP OF THE GRADE-POINTS SCAN.
007270 0450-SCAN-ONE-GRADE.
007280     IF WS-GRD-LETTER(WS-GRD-IDX) = WS-ENR-GRADE(WS-SCAN-SUB2)
007290         MOVE 'Y' TO WS-GRD-FOUND
007300     ELSE
007310         SET WS-GRD-IDX UP BY 1
007320     END-IF.
007330 0450-EXIT.
007340     EXIT.
007350 
007360*    SECTION 1 - COURSE ROSTER, DEPARTMENT-MAJOR / CODE-MINOR,
007370*    VIA THE SAME SORT/RELEASE/RETURN PATTERN THE OLD GRADE
007380*    REPORT USED.  THE INPUT PROCEDURE COMPUTES EACH ACTIVE
007390*    COURSE'S ENROLLED COUNT AND RELEASES ONE RECORD PER
007400*    COURSE; THE SORT THEN ORDERS THOSE RECORDS FOR US SO THE
007410*    OUTPUT PROCEDURE CAN JUST WATCH FOR DEPARTMENT BREAKS AS
007420*    IT WRITES THEM OUT.
007430 0500-PRINT-ROSTER.
007440     WRITE REG-RPT-OUT FROM WS-RPT-BANNER-1.
007450     WRITE REG-RPT-OUT FROM WS-RPT-COLHDR-1.
007460     MOVE 'Y' TO WS-FIRST-DEPT.
007470     MOVE ZERO TO WS-DEPT-SUBTOTAL WS-DEPT-COURSES
007480                  WS-GRAND-COURSES WS-GRAND-ENROLLED.
007490     SORT SORTCRS ASCENDING KEY SD-DEPARTMENT SD-CRS-CODE
007500         INPUT PROCEDURE 0520-RELEASE-COURSES
007510         OUTPUT PROCEDURE 0540-RETURN-COURSES.
007520 0500-EXIT.
007530     EXIT.
007540 
007550*    INPUT PROCEDURE OF THE ROSTER SORT - WALKS THE IN-MEMORY
007560*    COURSE TABLE ONCE, RELEASING ONE RECORD PER ACTIVE
007570*    COURSE.  INACTIVE COURSES NEVER MAKE IT INTO THE ROSTER
007580*    AT ALL.
007590 0520-RELEASE-COURSES SECTION.
007600 0522-SCAN-COURSE-TABLE.
007610     SET WS-CRS-IDX TO 1.
007620     PERFORM 0524-RELEASE-ONE-COURSE
007630         VARYING WS-CRS-IDX FROM 1 BY 1
007640         UNTIL WS-CRS-IDX > WS-CRS-COUNT.
007650 0522-EXIT.
007660     EXIT.
007670 
007680*    ONE COURSE'S ENROLLED COUNT IS COMPUTED HERE, BEFORE THE
007690*    RECORD IS RELEASED TO THE SORT - THE SORT WORK FILE NEVER
007700*    NEEDS TO CARRY THE ENROLLMENT TABLE ITSELF.
007710 0524-RELEASE-ONE-COURSE.
007720     IF WS-CRS-ACTIVE(WS-CRS-IDX) = 'Y'
007730         MOVE ZERO TO WS-CRS-ENR-COUNT
007740         MOVE 1 TO WS-SCAN-SUB
007750         PERFORM 0526-COUNT-ENROLLED
007760             UNTIL WS-SCAN-SUB > WS-ENR-COUNT
007770         MOVE WS-CRS-DEPARTMENT(WS-CRS-IDX) TO SD-DEPARTMENT
007780         MOVE WS-CRS-CODE(WS-CRS-IDX)       TO SD-CRS-CODE
007790         MOVE WS-CRS-TITLE(WS-CRS-IDX)      TO SD-CRS-TITLE
007800         MOVE WS-CRS-CREDITS(WS-CRS-IDX)    TO SD-CRS-CREDITS
007810         MOVE WS-CRS-ENR-COUNT               TO SD-ENR-COUNT
007820         RELEASE REG-SORTCRS
007830     END-IF.
007840 0524-EXIT.
007850     EXIT.
007860 
007870*    ONLY ENROLLMENT ROWS NOT EQUAL TO WITHDRAWN COUNT AGAINST
007880*    A COURSE'S ENROLLED-COUNT, PER THE ROSTER RULE - THIS
007890*    MEANS BOTH 'ENROLLED' AND 'COMPLETED' ROWS COUNT, AND
007900*    ONLY 'WITHDRAWN' IS EXCLUDED.
007910 0526-COUNT-ENROLLED.
007920     IF WS-ENR-CRS-CODE(WS-SCAN-SUB) = WS-CRS-CODE(WS-CRS-IDX)
007930        AND WS-ENR-STATUS(WS-SCAN-SUB) NOT = 'WITHDRAWN'
007940         ADD 1 TO WS-CRS-ENR-COUNT
007950     END-IF
007960     ADD 1 TO WS-SCAN-SUB.
007970 0526-EXIT.
007980     EXIT.
007990 
008000*    OUTPUT PROCEDURE OF THE ROSTER SORT - RETURNS EACH SORTED
008010*    RECORD IN DEPARTMENT-MAJOR / CODE-MINOR ORDER AND WRITES
008020*    A SUBTOTAL LINE EVERY TIME THE DEPARTMENT CHANGES.
008030 0540-RETURN-COURSES SECTION.
008040 0542-RETURN-LOOP.
008050     RETURN SORTCRS AT END
008060         MOVE 'Y' TO WS-EOF-SORTCRS
008070         GO TO 0546-FINALIZE-ROSTER.
008080*    THE VERY FIRST RECORD RETURNED PRIMES WS-BREAK-DEPT
008090*    RATHER THAN TRIGGERING A (BOGUS) SUBTOTAL LINE FOR A
008100*    DEPARTMENT THAT HAS NOT ACTUALLY ENDED YET.
008110     IF IS-FIRST-DEPT
008120         MOVE 'N' TO WS-FIRST-DEPT
008130         MOVE SD-DEPARTMENT TO WS-BREAK-DEPT
008140     END-IF.
008150     IF SD-DEPARTMENT NOT = WS-BREAK-DEPT
008160         PERFORM 0560-WRITE-DEPT-SUBTOTAL
008170             THRU 0560-EXIT
008180         MOVE SD-DEPARTMENT TO WS-BREAK-DEPT
008190     END-IF.
008200     MOVE SD-DEPARTMENT  TO WS-D-DEPT.
008210     MOVE SD-CRS-CODE    TO WS-D-CODE.
008220     MOVE SD-CRS-TITLE   TO WS-D-TITLE.
008230     MOVE SD-CRS-CREDITS TO WS-D-CREDITS.
008240     MOVE SD-ENR-COUNT   TO WS-D-ENRLD.
008250     WRITE REG-RPT-OUT FROM WS-DETAIL-LINE.
008260     ADD 1 TO WS-DEPT-COURSES.
008270     ADD SD-ENR-COUNT TO WS-DEPT-SUBTOTAL.
008280     ADD 1 TO WS-GRAND-COURSES.
008290     ADD SD-ENR-COUNT TO WS-GRAND-ENROLLED.
008300     GO TO 0542-RETURN-LOOP.
008310 
008320*    LAST DEPARTMENT'S SUBTOTAL DOES NOT GET WRITTEN BY THE
008330*    BREAK TEST ABOVE, SINCE THERE IS NO "NEXT" DEPARTMENT TO
008340*    TRIGGER IT - IT IS FLUSHED HERE INSTEAD, ONCE THE SORT
008350*    RETURNS END-OF-FILE.
008360 0546-FINALIZE-ROSTER.
008370     PERFORM 0560-WRITE-DEPT-SUBTOTAL
008380         THRU 0560-EXIT.
008390     MOVE WS-GRAND-COURSES  TO WS-GT-COURSES.
008400     MOVE WS-GRAND-ENROLLED TO WS-GT-ENROLLED.
008410     WRITE REG-RPT-OUT FROM WS-GRAND-LINE.
008420 0546-EXIT.
008430     EXIT.
008440 
008450*    WRITE ONE DEPARTMENT'S SUBTOTAL LINE, THEN RESET THE
008460*    RUNNING SUBTOTAL FOR THE NEXT DEPARTMENT.  THE
008470*    "COURSES > ZERO" GUARD MEANS THIS IS A NO-OP THE VERY
008480*    FIRST TIME IT IS CALLED (BEFORE ANY DEPARTMENT HAS
008490*    ACCUMULATED A SINGLE COURSE).
008500 0560-WRITE-DEPT-SUBTOTAL.
008510     IF WS-DEPT-COURSES > ZERO
008520         MOVE WS-BREAK-DEPT      TO WS-ST-DEPT
008530         MOVE WS-DEPT-SUBTOTAL   TO WS-ST-COUNT
008540         WRITE REG-RPT-OUT FROM WS-SUBTOTAL-LINE
008550     END-IF.
008560     MOVE ZERO TO WS-DEPT-SUBTOTAL WS-DEPT-COURSES.
008570 0560-EXIT.
008580     EXIT.
008590 
008600*    SECTION 2 - GPA SUMMARY, AVERAGE, AND TOP-N PERFORMERS.
008610*    THE FULL STUDENT LISTING PRINTS FIRST (ONE LINE PER
008620*    ACTIVE STUDENT, IN TABLE-LOAD ORDER - NO SORT), THEN THE
008630*    AVERAGE, THEN THE TOP-N LIST.
008640 0700-PRINT-GPA-SUMMARY.
008650     WRITE REG-RPT-OUT FROM WS-RPT-BANNER-2.
008660     MOVE ZERO TO WS-GPA-SUM WS-ACTIVE-STU-COUNT.
008670     SET WS-STU-IDX TO 1.
008680     PERFORM 0720-PRINT-ONE-STUDENT
008690         VARYING WS-STU-IDX FROM 1 BY 1
008700         UNTIL WS-STU-IDX > WS-STU-COUNT.
008710     IF WS-ACTIVE-STU-COUNT = ZERO
008720         MOVE ZERO TO WS-AVG-GPA
008730     ELSE
008740         COMPUTE WS-AVG-GPA ROUNDED =
008750             WS-GPA-SUM / WS-ACTIVE-STU-COUNT
008760     END-IF.
008770     MOVE WS-AVG-GPA TO WS-AV-GPA.
008780     WRITE REG-RPT-OUT FROM WS-AVG-LINE.
008790     WRITE REG-RPT-OUT FROM WS-TOP-N-BANNER.
008800     MOVE ZERO TO WS-TOP-COUNTED.
008810     PERFORM 0740-PICK-NEXT-TOP
008820         UNTIL WS-TOP-COUNTED >= WS-TOP-N.
008830 0700-EXIT.
008840     EXIT.
008850 
008860*    ONE LINE OF THE FULL GPA LISTING - INACTIVE STUDENTS ARE
008870*    SKIPPED ENTIRELY, THE SAME "ACTIVE ONLY" RULE THE ROSTER
008880*    APPLIES TO COURSES.  WS-GPA-SUM/WS-ACTIVE-STU-COUNT ARE
008890*    ACCUMULATED HERE FOR THE AVERAGE-GPA LINE THAT FOLLOWS.
008900 0720-PRINT-ONE-STUDENT.
008910     IF WS-STU-ACTIVE(WS-STU-IDX) = 'Y'
008920         MOVE WS-STU-ID(WS-STU-IDX)   TO WS-G-STU-ID
008930         MOVE WS-STU-NAME(WS-STU-IDX) TO WS-G-STU-NAME
008940         MOVE WS-STU-GPA(WS-STU-IDX)  TO WS-G-STU-GPA
008950         WRITE REG-RPT-OUT FROM WS-GPA-LINE
008960         ADD 1 TO WS-ACTIVE-STU-COUNT
008970         ADD WS-STU-GPA(WS-STU-IDX) TO WS-GPA-SUM
008980     END-IF.
008990 0720-EXIT.
009000     EXIT.
009010 
009020*    SELECTION-STYLE PICK OF THE NEXT HIGHEST GPA NOT YET
009030*    LISTED - A STRICT GREATER-THAN COMPARE AFTER THE FIRST
009040*    UN-PICKED CANDIDATE IS TAKEN KEEPS TABLE-LOAD ORDER AS
009050*    THE TIEBREAK BETWEEN EQUAL GPAS, WHICH MATCHES HOW THE
009060*    OLD ON-LINE GRADE REPORT BROKE TOP-PERFORMER TIES.
009070*    WS-BEST-FOUND (NOT A ZERO GPA) IS THE SENTINEL - EARLY IN
009080*    A TERM MOST ACTIVE STUDENTS SIT AT GPA 0.00 WITH NO
009090*    GRADES POSTED YET, AND THE REGISTRAR STILL WANTS THE
009100*    FIRST N LISTED REGARDLESS - TKT 05-201.  IF WS-BEST-IDX
009110*    COMES BACK ZERO, THERE ARE FEWER THAN WS-TOP-N ELIGIBLE
009120*    STUDENTS LEFT AND THE LOOP IS FORCED TO STOP RATHER THAN
009130*    SPIN FOREVER LOOKING FOR A CANDIDATE THAT DOES NOT EXIST.
009140 0740-PICK-NEXT-TOP.
009150     MOVE ZERO TO WS-BEST-IDX.
009160     MOVE ZERO TO WS-BEST-GPA.
009170     MOVE 'N' TO WS-BEST-FOUND.
009180     SET WS-STU-IDX TO 1.
009190     PERFORM 0760-SCAN-FOR-BEST
009200         VARYING WS-STU-IDX FROM 1 BY 1
009210         UNTIL WS-STU-IDX > WS-STU-COUNT.
009220     IF WS-BEST-IDX = ZERO
009230         MOVE WS-TOP-N TO WS-TOP-COUNTED
009240         GO TO 0740-EXIT.
009250     SET WS-STU-IDX TO WS-BEST-IDX.
009260     MOVE 'Y' TO WS-STU-PICKED(WS-STU-IDX).
009270     MOVE WS-STU-ID(WS-STU-IDX)   TO WS-G-STU-ID.
009280     MOVE WS-STU-NAME(WS-STU-IDX) TO WS-G-STU-NAME.
009290     MOVE WS-STU-GPA(WS-STU-IDX)  TO WS-G-STU-GPA.
009300     WRITE REG-RPT-OUT FROM WS-GPA-LINE.
009310     ADD 1 TO WS-TOP-COUNTED.
009320 0740-EXIT.
009330     EXIT.
009340 
009350*    ONE STEP OF THE TOP-N SCAN - A CANDIDATE MUST BE ACTIVE
009360*    AND NOT ALREADY PICKED IN AN EARLIER PASS OF
009370*    0740-PICK-NEXT-TOP; AMONG THOSE, IT WINS IF NOTHING HAS
009380*    BEEN FOUND YET THIS PASS OR IF ITS GPA BEATS THE BEST SO
009390*    FAR.  THIS IS THE PARAGRAPH TKT 05-201 FIXED - BEFORE THE
009400*    FIX IT TESTED "WS-STU-GPA(WS-STU-IDX) > WS-BEST-GPA" WITH
009410*    NO FOUND-SWITCH, SO A FIELD OF ALL-0.00 STUDENTS NEVER
009420*    MATCHED ANYTHING AND THE TOP-N LIST CAME BACK EMPTY.
009430 0760-SCAN-FOR-BEST.
009440     IF WS-STU-ACTIVE(WS-STU-IDX) = 'Y'
009450        AND WS-STU-PICKED(WS-STU-IDX) = 'N'
009460        AND (NOT BEST-IS-FOUND
009470             OR WS-STU-GPA(WS-STU-IDX) > WS-BEST-GPA)
009480         SET WS-BEST-IDX TO WS-STU-IDX
009490         MOVE WS-STU-GPA(WS-STU-IDX) TO WS-BEST-GPA
009500         MOVE 'Y' TO WS-BEST-FOUND
009510     END-IF.
009520 0760-EXIT.
009530     EXIT.
009540 
009550*    SECTION 3 - RUN CONTROL TOTALS, READ BACK FROM THE THREE
009560*    EDIT STEPS' CONTROL PUNCHES - TKT 04-055.  EACH PUNCH IS
009570*    READ EXACTLY ONCE; A MISSING OR EMPTY PUNCH FALLS THROUGH
009580*    TO THE AT-END CONTINUE AND PRINTS WHATEVER ZEROED FIELDS
009590*    WERE ALREADY IN WORKING-STORAGE RATHER THAN ABENDING THE
009600*    LAST STEP OF THE NIGHT RUN OVER A MISSING CONTROL FILE.
009610 0800-PRINT-RUN-CONTROLS.
009620     WRITE REG-RPT-OUT FROM WS-RPT-BANNER-3.
009630     READ STU-CTL-FILE INTO WS-STU-CTL-LINE
009640         AT END CONTINUE.
009650     MOVE 'STUDENTS READ/LOADED/REJECTED         '
009660                                 TO WS-CD-LABEL.
009670     MOVE WS-SC-READ             TO WS-CD-VALUE-1.
009680     MOVE WS-SC-LOADED           TO WS-CD-VALUE-2.
009690     MOVE WS-SC-REJECTED         TO WS-CD-VALUE-3.
009700     MOVE ZERO                   TO WS-CD-VALUE-4 WS-CD-VALUE-5.
009710     WRITE REG-RPT-OUT FROM WS-CTL-DETAIL-LINE.
009720 
009730     READ CRS-CTL-FILE INTO WS-CRS-CTL-LINE
009740         AT END CONTINUE.
009750     MOVE 'COURSES READ/LOADED/REJECTED          '
009760                                 TO WS-CD-LABEL.
009770     MOVE WS-CC-READ             TO WS-CD-VALUE-1.
009780     MOVE WS-CC-LOADED           TO WS-CD-VALUE-2.
009790     MOVE WS-CC-REJECTED         TO WS-CD-VALUE-3.
009800     MOVE ZERO                   TO WS-CD-VALUE-4 WS-CD-VALUE-5.
009810     WRITE REG-RPT-OUT FROM WS-CTL-DETAIL-LINE.
009820 
009830*    THE ENROLLMENT PUNCH IS THE ONLY ONE OF THE THREE THAT
009840*    FILLS ALL FIVE VALUE FIELDS - SEE THE ENR-CTL-LINE
009850*    LAYOUT NOTE ABOVE.
009860     READ ENR-CTL-FILE INTO WS-ENR-CTL-LINE
009870         AT END CONTINUE.
009880     MOVE 'ENR RD/ACC/DUP/CR/NOTFND      '
009890                                 TO WS-CD-LABEL.
009900     MOVE WS-EC-READ             TO WS-CD-VALUE-1.
009910     MOVE WS-EC-ACCEPT           TO WS-CD-VALUE-2.
009920     MOVE WS-EC-REJ-DUP          TO WS-CD-VALUE-3.
009930     MOVE WS-EC-REJ-CREDIT       TO WS-CD-VALUE-4.
009940     MOVE WS-EC-REJ-NOTFOUND     TO WS-CD-VALUE-5.
009950     WRITE REG-RPT-OUT FROM WS-CTL-DETAIL-LINE.
009960 0800-EXIT.
009970     EXIT.
009980 
009990*    CLOSE ALL EIGHT FILES.  BY THIS POINT ALL THREE REPORT
010000*    SECTIONS ARE ALREADY WRITTEN TO RPTOUT, SO THERE IS
010010*    NOTHING LEFT TO FLUSH.
010020 0900-CLOSE-FILES.
010030     CLOSE STU-MST-FILE.
010040     CLOSE CRS-MST-FILE.
010050     CLOSE ENR-MST-FILE.
010060     CLOSE STU-CTL-FILE.
010070     CLOSE CRS-CTL-FILE.
010080     CLOSE ENR-CTL-FILE.
010090     CLOSE RPT-OUT-FILE.
010100 0900-EXIT.
010110     EXIT.
010120*
010130*    END OF CCRMRPT0.  THIS IS THE LAST STEP OF THE NIGHT RUN -
010140*    IF THE REGISTRAR CALLS ABOUT A MISSING OR STALE-LOOKING
010150*    RPTOUT, THE FIRST THING TO CHECK IS WHETHER ALL FOUR
010160*    PROGRAMS IN THE SUITE (CCRMSTU0, CCRMCRS0, CCRMENR0, THEN
010170*    THIS ONE) ACTUALLY RAN, IN THAT ORDER, THE SAME NIGHT.
